000100******************************************************************
000200*                 C O P Y B O O K   S T K T I C K               *
000300*   TABLA DE TICKERS CONOCIDOS (ORDEN ASCENDENTE, PARA BUSQUEDA *
000400*   BINARIA EN STKR1010) - SUBCONJUNTO REPRESENTATIVO DE LA     *
000500*   LISTA DE ~250 SIMBOLOS QUE MANTIENE INVESTIGACION.          *
000600******************************************************************
000700* FECHA       : 02/02/2024                                       *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000900* APLICACION  : SENTIMIENTO-ACCIONES (STKR)                      *
001000******************************************************************
001100 01  TABLA-TICKERS-CONOCIDOS.
001200     05  FILLER PIC X(435) VALUE
001300         'AAL  AAPL ABNB ADBE AMAT AMC  AMD  AMZN '
001400      && 'AVGO BA   BABA BAC  BB   BBBY BIDU BNTX '
001500      && 'BYND C    CCL  CHWY CRM  CRSP CSCO CVX  '
001600      && 'DAL  DIS  DKNG EBAY F    FB   FDX  GE   '
001700      && 'GM   GME  GOOG GOOGLGS   HD   IBM  INTC '
001800      && 'JNJ  JPM  KO   LCID LULU LYFT MA   META '
001900      && 'MRNA MSFT MU   NFLX NIO  NKE  NOK  NVDA '
002000      && 'ORCL PEP  PFE  PLTR PLUG PYPL QCOM RBLX '
002100      && 'RIOT ROKU SBUX SHOP SNAP SOFI SPCE SPOT '
002200      && 'SQ   T    TGT  TLRY TSLA TSM  TWTR UBER '
002300      && 'V    VZ   WFC  WISH WMT  XOM  ZM   '.
002400 01  TABLA-TICKERS-R REDEFINES TABLA-TICKERS-CONOCIDOS.
002500     05  TK-ENTRADA OCCURS 87 TIMES
002600                    ASCENDING KEY IS TK-SIMBOLO
002700                    INDEXED BY TK-IDX.
002800         10  TK-SIMBOLO             PIC X(05).
