000100******************************************************************
000200*                 C O P Y B O O K   S I G O U 0 1               *
000300*     LAYOUT DE SALIDA - RESULTADO DE VALIDACION DE SENAL       *
000400******************************************************************
000500* FECHA       : 05/02/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000700* APLICACION  : SENTIMIENTO-ACCIONES (STKR)                      *
000800* DESCRIPCION : REGISTRO DE SALIDA DE STKR2010 CON EL VEREDICTO  *
000900*             : DE LA SENAL Y LAS METRICAS DE DIMENSIONAMIENTO.  *
001000******************************************************************
001100 01  REG-SIGOU01.
001200     05  RS-TICKER                  PIC X(05).
001300     05  RS-ESTATUS                 PIC X(08).
001400         88  RS-ACEPTADA                     VALUE 'ACCEPTED'.
001500         88  RS-RECHAZADA                    VALUE 'REJECTED'.
001600     05  RS-RAZON-RECHAZO           PIC X(30).
001700     05  RS-RR-RATIO                PIC S9(03)V99.
001800     05  RS-POSICION-DOLARES        PIC S9(09)V99.
001900     05  RS-POSICION-PCT            PIC 9V9(04).
002000     05  RS-RIESGO-DOLARES          PIC S9(09)V99.
002100     05  FILLER                     PIC X(14).
