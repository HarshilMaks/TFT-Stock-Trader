000100******************************************************************
000200* FECHA       : 09/06/1994                                       *
000300* PROGRAMADOR : MARIA RENEE TOJIN QUIEJU (RTQ)                   *
000400* APLICACION  : INVESTIGACION DE MERCADO - SENTIMIENTO           *
000500* PROGRAMA    : STKR6010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ANALISIS DE IMPORTANCIA DE CARACTERISTICAS POR   *
000800*             : EXPERIMENTO. AGRUPA LOS PUNTAJES CRUDOS POR      *
000900*             : EXPERIMENTO, CALCULA EL PORCENTAJE DE CADA       *
001000*             : CARACTERISTICA SOBRE EL TOTAL, LA CLASIFICA Y    *
001100*             : LA AGRUPA SEGUN SU NOMBRE, TOTALIZA POR GRUPO Y  *
001200*             : EMITE RECOMENDACIONES DE DEPURACION DEL MODELO.  *
001300* ARCHIVOS    : IMPORTANCE=E, REPORT=S                           *
001400* ACCION (ES) : NO APLICA                                        *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* BPM/RATIONAL: 104690                                           *
001700* NOMBRE      : ANALISIS DE IMPORTANCIA DE CARACTERISTICAS       *
001800******************************************************************
001900*        L O G    D E   M O D I F I C A C I O N E S             *
002000******************************************************************
002100* FECHA       PROGRAMADOR  TICKET      DESCRIPCION               *
002200* ----------  -----------  ----------  ------------------------- *
002300* 09/06/1994  RTQ          104690      VERSION ORIGINAL. LEE EL  *
002400*                                      ARCHIVO DE IMPORTANCIA    *
002500*                                      AGRUPADO POR EXPERIMENTO  *
002600*                                      Y CALCULA PORCENTAJE Y    *
002700*                                      CLASIFICACION POR         *
002800*                                      CARACTERISTICA.           *
002900* 14/10/1998  RTQ          104693      REVISION DE SIGLO 2000,   *
003000*                                      SE VERIFICARON CAMPOS DE  *
003100*                                      FECHA; NO HUBO HALLAZGOS  *
003200*                                      DE FECHA DE 2 DIGITOS.    *
003300* 03/05/2006  RTQ          104705      SE AGREGA LA AGRUPACION   *
003400*                                      POR FAMILIA DE NOMBRE     *
003500*                                      (SENTIMIENTO, TECNICA,    *
003600*                                      VOLUMEN, MEDIA MOVIL) Y   *
003700*                                      LOS TOTALES POR GRUPO.    *
003800* 21/05/2024  PEDR         104719      SE AGREGAN LAS            *
003900*                                      RECOMENDACIONES DE        *
004000*                                      DEPURACION AL FINAL DEL   *
004100*                                      REPORTE DE CADA           *
004200*                                      EXPERIMENTO.              *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    STKR6010.
004600 AUTHOR.        MARIA RENEE TOJIN QUIEJU.
004700 INSTALLATION.  BANCO INDUSTRIAL, S.A. - INVESTIGACION DE MERCADO.
004800 DATE-WRITTEN.  09/06/1994.
004900 DATE-COMPILED.
005000 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVESTIGACION.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT IMPORTANCE   ASSIGN TO IMPORT
005900                          FILE STATUS IS FS-IMPORT.
006000     SELECT REPORT-OUT   ASSIGN TO REPORTE
006100                          FILE STATUS IS FS-REPORTE.
006200******************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500*                   BUFFER DE ENTRADA - IMPORTANCIA DE VARIABLES
006600 FD  IMPORTANCE
006700     RECORDING MODE F.
006800     COPY IMPIN01.
006900*                   BUFFER DE SALIDA - REPORTE IMPRESO
007000 FD  REPORT-OUT
007100     RECORDING MODE F.
007200 01  LINEA-REPORTE                  PIC X(132).
007300******************************************************************
007400 WORKING-STORAGE SECTION.
007500*                     VARIABLES DE FILE STATUS
007600 01  WKS-ESTATUS-ARCHIVOS.
007700     05  FS-IMPORT                  PIC 9(02) VALUE ZEROS.
007800     05  FS-REPORTE                 PIC 9(02) VALUE ZEROS.
007900     05  FILLER                     PIC X(02).
008000*                     SWITCHES DE CONTROL
008100 01  WKS-FLAGS.
008200     05  WKS-FIN-IMPORT             PIC X(01) VALUE 'N'.
008300         88  FIN-IMPORTANCIA                  VALUE 'Y'.
008400     05  WKS-SUBCADENA-SW           PIC X(01) VALUE 'N'.
008500         88  WKS-SUBCADENA-HALLADA             VALUE 'S'.
008600     05  FILLER                     PIC X(02).
008700*                FECHA DE CORRIDA DEL LOTE, PARA ENCABEZADO
008800 01  WKS-FECHA-CORRIDA              PIC 9(08) VALUE ZEROS.
008900 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
009000     05  WKS-FC-ANIO                PIC 9(04).
009100     05  WKS-FC-MES                 PIC 9(02).
009200     05  WKS-FC-DIA                 PIC 9(02).
009300*                AREA DEL ULTIMO REGISTRO DE IMPORTANCIA LEIDO
009400*                (UNA LINEA ADELANTE DEL GRUPO EN PROCESO)
009500 01  WKS-IMPORTANCIA-ACTUAL.
009600     05  WKS-IMP-EXPERIMENTO        PIC X(12) VALUE SPACES.
009700     05  WKS-IMP-CARACTERISTICA     PIC X(30) VALUE SPACES.
009800     05  WKS-IMP-PUNTAJE            PIC S9(07)V9(06) VALUE ZERO.
009900     05  FILLER                     PIC X(02).
010000*                EXPERIMENTO QUE CONTROLA EL QUIEBRE ACTUAL
010100 01  WKS-EXPERIMENTO-CONTROL        PIC X(12) VALUE SPACES.
010200*                ACUMULADOR DE LA SUMATORIA DE PUNTAJES CRUDOS
010300*                DEL EXPERIMENTO EN PROCESO
010400 01  WKS-ACUM-EXPERIMENTO.
010500     05  WKS-SUMA-SCORES            PIC S9(09)V9(06) VALUE ZERO.
010600     05  FILLER                     PIC X(02).
010700*                REDEFINE DE VISTA PARA BITACORA DE ERROR
010800 01  WKS-ACUM-EXPERIMENTO-R REDEFINES WKS-ACUM-EXPERIMENTO.
010900     05  WKS-SUMA-SCORES-VISTA      PIC X(15).
011000     05  FILLER                     PIC X(02).
011100*                   TABLA EN MEMORIA DE CARACTERISTICAS DEL
011200*                   EXPERIMENTO EN PROCESO
011300 01  WKS-TABLA-FEATURES.
011400     05  WKS-TF-CANT                PIC 9(04) COMP VALUE ZERO.
011500     05  WKS-TF-ENT OCCURS 200 TIMES
011600                    INDEXED BY WKS-TF-IDX.
011700         10  WKS-TF-NOMBRE          PIC X(30).
011800         10  WKS-TF-PUNTAJE         PIC S9(07)V9(06).
011900         10  WKS-TF-PCT             PIC S9(03)V9(04).
012000         10  WKS-TF-RANGO           PIC 9(04) COMP.
012100         10  WKS-TF-CLASE           PIC X(06).
012200         10  WKS-TF-GRUPO           PIC X(14).
012300         10  FILLER                 PIC X(02).
012400*                AREA TEMPORAL PARA INTERCAMBIO EN EL ORDENAMIENTO
012500*                POR BURBUJA DE LA TABLA DE CARACTERISTICAS
012600 01  WKS-TF-TEMP.
012700     05  WKS-TFT-NOMBRE             PIC X(30).
012800     05  WKS-TFT-PUNTAJE            PIC S9(07)V9(06).
012900     05  WKS-TFT-PCT                PIC S9(03)V9(04).
013000     05  WKS-TFT-RANGO              PIC 9(04) COMP.
013100     05  WKS-TFT-CLASE              PIC X(06).
013200     05  WKS-TFT-GRUPO              PIC X(14).
013300     05  FILLER                     PIC X(02).
013400*                CONTADORES DE CLASIFICACION DEL EXPERIMENTO
013500 01  WKS-CONTADORES-CLASE.
013600     05  WKS-CONT-HIGH              PIC 9(04) COMP VALUE ZERO.
013700     05  WKS-CONT-MEDIUM            PIC 9(04) COMP VALUE ZERO.
013800     05  WKS-CONT-DEAD              PIC 9(04) COMP VALUE ZERO.
013900     05  FILLER                     PIC X(02).
014000*                TOTALES DE PORCENTAJE POR GRUPO DE NOMBRE
014100 01  WKS-TOTALES-GRUPO.
014200     05  WKS-TOT-SENTIMENT          PIC S9(05)V99 VALUE ZERO.
014300     05  WKS-TOT-TECHNICAL          PIC S9(05)V99 VALUE ZERO.
014400     05  WKS-TOT-VOLUME             PIC S9(05)V99 VALUE ZERO.
014500     05  WKS-TOT-MOVING-AVG         PIC S9(05)V99 VALUE ZERO.
014600     05  WKS-TOT-OTHER              PIC S9(05)V99 VALUE ZERO.
014700     05  FILLER                     PIC X(02).
014800*                REDEFINE DE VISTA PARA BITACORA DE TOTALES
014900 01  WKS-TOTALES-GRUPO-R REDEFINES WKS-TOTALES-GRUPO.
015000     05  WKS-TOT-SENTIMENT-VISTA    PIC X(07).
015100     05  WKS-TOT-TECHNICAL-VISTA    PIC X(07).
015200     05  WKS-TOT-VOLUME-VISTA       PIC X(07).
015300     05  WKS-TOT-MOVING-VISTA       PIC X(07).
015400     05  WKS-TOT-OTHER-VISTA        PIC X(07).
015500     05  FILLER                     PIC X(02).
015600*                   TABLA DE GRUPOS PARA IMPRESION ORDENADA
015700*                   DESCENDENTE POR TOTAL DE PORCENTAJE
015800 01  WKS-TABLA-GRUPOS.
015900     05  WKS-TG-ENT OCCURS 5 TIMES.
016000         10  WKS-TG-NOMBRE          PIC X(14).
016100         10  WKS-TG-TOTAL           PIC S9(05)V99.
016200         10  FILLER                 PIC X(02).
016300*                AREA TEMPORAL DE INTERCAMBIO DE LA TABLA DE
016400*                GRUPOS
016500 01  WKS-TG-TEMP.
016600     05  WKS-TGT-NOMBRE             PIC X(14).
016700     05  WKS-TGT-TOTAL              PIC S9(05)V99.
016800     05  FILLER                     PIC X(02).
016900*                AREA DE BUSQUEDA DE SUBCADENA DENTRO DEL
017000*                NOMBRE DE LA CARACTERISTICA (AGRUPACION)
017100 01  WKS-BUSQUEDA-GRUPO.
017200     05  WKS-CADENA-OBJETIVO        PIC X(30) VALUE SPACES.
017300     05  WKS-PATRON                 PIC X(14) VALUE SPACES.
017400     05  WKS-PATRON-LEN             PIC 9(02) COMP VALUE ZERO.
017500     05  WKS-LIMITE-BUSQUEDA        PIC 9(02) COMP VALUE ZERO.
017600     05  WKS-HALLADO-SENTIMENT      PIC X(01) VALUE 'N'.
017700         88  WKS-HALLADO-SENTIMENT-T           VALUE 'S'.
017800     05  WKS-HALLADO-RSI            PIC X(01) VALUE 'N'.
017900         88  WKS-HALLADO-RSI-T                 VALUE 'S'.
018000     05  WKS-HALLADO-MACD           PIC X(01) VALUE 'N'.
018100         88  WKS-HALLADO-MACD-T                VALUE 'S'.
018200     05  WKS-HALLADO-VOLUME         PIC X(01) VALUE 'N'.
018300         88  WKS-HALLADO-VOLUME-T               VALUE 'S'.
018400     05  WKS-HALLADO-SMA            PIC X(01) VALUE 'N'.
018500         88  WKS-HALLADO-SMA-T                  VALUE 'S'.
018600     05  WKS-HALLADO-MA             PIC X(01) VALUE 'N'.
018700         88  WKS-HALLADO-MA-T                   VALUE 'S'.
018800     05  FILLER                     PIC X(02).
018900*                CONTADORES GENERALES DE LA CORRIDA
019000 01  WKS-CONTADORES-GENERALES.
019100     05  WKS-EXP-TOTALES            PIC 9(04) COMP VALUE ZERO.
019200     05  WKS-EXP-PROCESADOS         PIC 9(04) COMP VALUE ZERO.
019300     05  WKS-EXP-OMITIDOS           PIC 9(04) COMP VALUE ZERO.
019400     05  FILLER                     PIC X(02).
019500*                CONTADOR DE RECOMENDACIONES DEL EXPERIMENTO
019600*                EN PROCESO
019700 01  WKS-NUMERO-RECOMENDACION       PIC 9(02) COMP VALUE ZERO.
019800*                SUBINDICES DE USO GENERAL
019900 01  WKS-INDICES.
020000     05  WKS-I                      PIC 9(05) COMP VALUE ZERO.
020100     05  WKS-J                      PIC 9(05) COMP VALUE ZERO.
020200     05  WKS-K                      PIC 9(05) COMP VALUE ZERO.
020300     05  FILLER                     PIC X(02).
020400*                CAMPOS EDITADOS PARA IMPRESION DEL REPORTE
020500 01  WKS-EDITADOS.
020600     05  WKS-EDIT-FECHA             PIC 9(08) VALUE ZEROS.
020700     05  WKS-EDIT-CONTADOR          PIC ZZ,ZZ9 VALUE ZEROS.
020800     05  WKS-EDIT-PCT               PIC ZZ9.99- VALUE ZEROS.
020900     05  WKS-EDIT-PUNTAJE           PIC Z,ZZZ,ZZ9.999999-
021000                                    VALUE ZEROS.
021100     05  FILLER                     PIC X(02).
021200*                AREA DE TRABAJO DEL REPORTE
021300 01  WKS-TRABAJO-REPORTE.
021400     05  WKS-TR-LINEAS              PIC 9(02) COMP VALUE ZERO.
021500     05  WKS-TR-PAGINA              PIC 9(03) COMP VALUE ZERO.
021600     05  FILLER                     PIC X(03).
021700 01  WKS-GUIONES                    PIC X(80) VALUE ALL '-'.
021800******************************************************************
021900 PROCEDURE DIVISION.
022000******************************************************************
022100 000-MAIN SECTION.
022200     PERFORM 100-APERTURA-ARCHIVOS
022300     PERFORM 200-PROCESA-EXPERIMENTOS
022400             UNTIL FIN-IMPORTANCIA
022500     PERFORM 950-CIERRA-ARCHIVOS
022600     STOP RUN.
022700 000-MAIN-E. EXIT.
022800******************************************************************
022900*     APERTURA DE ARCHIVOS Y PRIMERA LECTURA DEL ARCHIVO DE
023000*     IMPORTANCIA
023100******************************************************************
023200 100-APERTURA-ARCHIVOS SECTION.
023300     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
023400     OPEN INPUT  IMPORTANCE
023500          OUTPUT REPORT-OUT
023600     MOVE SPACES TO LINEA-REPORTE
023700     STRING 'REPORTE DE IMPORTANCIA DE CARACTERISTICAS - STKR6010'
023800            DELIMITED BY SIZE INTO LINEA-REPORTE
023900     WRITE LINEA-REPORTE AFTER ADVANCING C01
024000     MOVE WKS-FECHA-CORRIDA TO WKS-EDIT-FECHA
024100     MOVE SPACES TO LINEA-REPORTE
024200     STRING 'FECHA DE CORRIDA: ' DELIMITED BY SIZE
024300            WKS-EDIT-FECHA      DELIMITED BY SIZE
024400            INTO LINEA-REPORTE
024500     WRITE LINEA-REPORTE AFTER ADVANCING 1
024600     PERFORM 130-LEE-IMPORTANCIA.
024700 100-APERTURA-ARCHIVOS-E. EXIT.
024800******************************************************************
024900*     LECTURA DEL SIGUIENTE REGISTRO DE IMPORTANCIA (FLUJO
025000*     PRINCIPAL, UNA LINEA ADELANTE DEL QUIEBRE)
025100******************************************************************
025200 130-LEE-IMPORTANCIA SECTION.
025300     READ IMPORTANCE
025400          AT END
025500             SET FIN-IMPORTANCIA TO TRUE
025600          NOT AT END
025700             MOVE IM-EXPERIMENTO-ID      TO WKS-IMP-EXPERIMENTO
025800             MOVE IM-CARACTERISTICA      TO WKS-IMP-CARACTERISTICA
025900             MOVE IM-PUNTAJE              TO WKS-IMP-PUNTAJE
026000     END-READ.
026100 130-LEE-IMPORTANCIA-E. EXIT.
026200******************************************************************
026300*     PROCESA UN GRUPO (QUIEBRE) DE CARACTERISTICAS DE UN MISMO
026400*     EXPERIMENTO
026500******************************************************************
026600 200-PROCESA-EXPERIMENTOS SECTION.
026700     MOVE WKS-IMP-EXPERIMENTO TO WKS-EXPERIMENTO-CONTROL
026800     MOVE ZERO TO WKS-TF-CANT
026900     MOVE ZERO TO WKS-SUMA-SCORES
027000     PERFORM 210-ARMA-GRUPO-EXPERIMENTO
027100             UNTIL FIN-IMPORTANCIA
027200                OR WKS-IMP-EXPERIMENTO NOT =
027300                   WKS-EXPERIMENTO-CONTROL
027400     ADD 1 TO WKS-EXP-TOTALES
027500     IF WKS-SUMA-SCORES = 0
027600        ADD 1 TO WKS-EXP-OMITIDOS
027700     ELSE
027800        ADD 1 TO WKS-EXP-PROCESADOS
027900        PERFORM 300-PROCESA-UN-EXPERIMENTO
028000     END-IF.
028100 200-PROCESA-EXPERIMENTOS-E. EXIT.
028200******************************************************************
028300*     ACUMULA UNA CARACTERISTICA EN LA TABLA DEL EXPERIMENTO EN
028400*     PROCESO Y AVANZA LA LECTURA
028500******************************************************************
028600 210-ARMA-GRUPO-EXPERIMENTO SECTION.
028700     ADD 1 TO WKS-TF-CANT
028800     MOVE WKS-IMP-CARACTERISTICA TO WKS-TF-NOMBRE (WKS-TF-CANT)
028900     MOVE WKS-IMP-PUNTAJE        TO WKS-TF-PUNTAJE (WKS-TF-CANT)
029000     ADD WKS-IMP-PUNTAJE TO WKS-SUMA-SCORES
029100     PERFORM 130-LEE-IMPORTANCIA.
029200 210-ARMA-GRUPO-EXPERIMENTO-E. EXIT.
029300******************************************************************
029400*     CALCULA PORCENTAJE, CLASIFICACION, AGRUPACION, ORDENA,
029500*     TOTALIZA POR GRUPO Y EMITE EL REPORTE DE UN EXPERIMENTO
029600******************************************************************
029700 300-PROCESA-UN-EXPERIMENTO SECTION.
029800     PERFORM 310-CALCULA-PCT-Y-CLASIFICA
029900             VARYING WKS-I FROM 1 BY 1
030000             UNTIL WKS-I > WKS-TF-CANT
030100     PERFORM 320-ORDENA-DESCENDENTE
030200     PERFORM 330-ASIGNA-RANGOS
030300             VARYING WKS-I FROM 1 BY 1
030400             UNTIL WKS-I > WKS-TF-CANT
030500     MOVE ZERO TO WKS-CONT-HIGH WKS-CONT-MEDIUM WKS-CONT-DEAD
030600     MOVE ZERO TO WKS-TOT-SENTIMENT WKS-TOT-TECHNICAL
030700                  WKS-TOT-VOLUME WKS-TOT-MOVING-AVG WKS-TOT-OTHER
030800     PERFORM 340-ACUMULA-TOTALES-GRUPO
030900             VARYING WKS-I FROM 1 BY 1
031000             UNTIL WKS-I > WKS-TF-CANT
031100     PERFORM 345-ARMA-TABLA-GRUPOS
031200     PERFORM 346-ORDENA-GRUPOS
031300     PERFORM 400-IMPRIME-REPORTE-EXPERIMENTO.
031400 300-PROCESA-UN-EXPERIMENTO-E. EXIT.
031500******************************************************************
031600*     CALCULA EL PORCENTAJE DE UNA CARACTERISTICA SOBRE EL TOTAL
031700*     DEL EXPERIMENTO, LA CLASIFICA Y DETERMINA SU GRUPO
031800******************************************************************
031900 310-CALCULA-PCT-Y-CLASIFICA SECTION.
032000     COMPUTE WKS-TF-PCT (WKS-I) ROUNDED =
032100             (WKS-TF-PUNTAJE (WKS-I) / WKS-SUMA-SCORES) * 100
032200     EVALUATE TRUE
032300        WHEN WKS-TF-PCT (WKS-I) > 1.0000
032400           MOVE 'HIGH'   TO WKS-TF-CLASE (WKS-I)
032500        WHEN WKS-TF-PCT (WKS-I) > 0.1000
032600           MOVE 'MEDIUM' TO WKS-TF-CLASE (WKS-I)
032700        WHEN OTHER
032800           MOVE 'DEAD'   TO WKS-TF-CLASE (WKS-I)
032900     END-EVALUATE
033000     PERFORM 315-DETERMINA-GRUPO.
033100 310-CALCULA-PCT-Y-CLASIFICA-E. EXIT.
033200******************************************************************
033300*     DETERMINA EL GRUPO DE UNA CARACTERISTICA SEGUN SU NOMBRE,
033400*     EN EL ORDEN ESTABLECIDO POR EL CATALOGO DE FAMILIAS
033500******************************************************************
033600 315-DETERMINA-GRUPO SECTION.
033700     MOVE WKS-TF-NOMBRE (WKS-I) TO WKS-CADENA-OBJETIVO
033800     MOVE 'N' TO WKS-HALLADO-SENTIMENT WKS-HALLADO-RSI
033900                 WKS-HALLADO-MACD WKS-HALLADO-VOLUME
034000                 WKS-HALLADO-SMA WKS-HALLADO-MA
034100     MOVE 'SENTIMENT'     TO WKS-PATRON
034200     MOVE 9 TO WKS-PATRON-LEN
034300     PERFORM 316-BUSCA-SUBCADENA
034400     IF WKS-SUBCADENA-HALLADA
034500        MOVE 'S' TO WKS-HALLADO-SENTIMENT
034600     END-IF
034700     MOVE 'RSI'            TO WKS-PATRON
034800     MOVE 3 TO WKS-PATRON-LEN
034900     PERFORM 316-BUSCA-SUBCADENA
035000     IF WKS-SUBCADENA-HALLADA
035100        MOVE 'S' TO WKS-HALLADO-RSI
035200     END-IF
035300     MOVE 'MACD'           TO WKS-PATRON
035400     MOVE 4 TO WKS-PATRON-LEN
035500     PERFORM 316-BUSCA-SUBCADENA
035600     IF WKS-SUBCADENA-HALLADA
035700        MOVE 'S' TO WKS-HALLADO-MACD
035800     END-IF
035900     MOVE 'VOLUME'         TO WKS-PATRON
036000     MOVE 6 TO WKS-PATRON-LEN
036100     PERFORM 316-BUSCA-SUBCADENA
036200     IF WKS-SUBCADENA-HALLADA
036300        MOVE 'S' TO WKS-HALLADO-VOLUME
036400     END-IF
036500     MOVE 'SMA'            TO WKS-PATRON
036600     MOVE 3 TO WKS-PATRON-LEN
036700     PERFORM 316-BUSCA-SUBCADENA
036800     IF WKS-SUBCADENA-HALLADA
036900        MOVE 'S' TO WKS-HALLADO-SMA
037000     END-IF
037100     MOVE 'MA'             TO WKS-PATRON
037200     MOVE 2 TO WKS-PATRON-LEN
037300     PERFORM 316-BUSCA-SUBCADENA
037400     IF WKS-SUBCADENA-HALLADA
037500        MOVE 'S' TO WKS-HALLADO-MA
037600     END-IF
037700     EVALUATE TRUE
037800        WHEN WKS-HALLADO-SENTIMENT-T
037900           MOVE 'SENTIMENT'      TO WKS-TF-GRUPO (WKS-I)
038000        WHEN WKS-HALLADO-RSI-T OR WKS-HALLADO-MACD-T
038100           MOVE 'TECHNICAL'      TO WKS-TF-GRUPO (WKS-I)
038200        WHEN WKS-HALLADO-VOLUME-T
038300           MOVE 'VOLUME'         TO WKS-TF-GRUPO (WKS-I)
038400        WHEN WKS-HALLADO-SMA-T OR WKS-HALLADO-MA-T
038500           MOVE 'MOVING_AVERAGE' TO WKS-TF-GRUPO (WKS-I)
038600        WHEN OTHER
038700           MOVE 'OTHER'          TO WKS-TF-GRUPO (WKS-I)
038800     END-EVALUATE.
038900 315-DETERMINA-GRUPO-E. EXIT.
039000******************************************************************
039100*     BUSCA UN PATRON COMO SUBCADENA DENTRO DE LA CADENA OBJETIVO
039200*     POR REFERENCE MODIFICATION, POSICION POR POSICION
039300******************************************************************
039400 316-BUSCA-SUBCADENA SECTION.
039500     MOVE 'N' TO WKS-SUBCADENA-SW
039600     COMPUTE WKS-LIMITE-BUSQUEDA = 31 - WKS-PATRON-LEN
039700     PERFORM 317-COMPARA-POSICION
039800             VARYING WKS-K FROM 1 BY 1
039900             UNTIL WKS-K > WKS-LIMITE-BUSQUEDA
040000                OR WKS-SUBCADENA-HALLADA.
040100 316-BUSCA-SUBCADENA-E. EXIT.
040200*
040300 317-COMPARA-POSICION SECTION.
040400     IF WKS-CADENA-OBJETIVO (WKS-K : WKS-PATRON-LEN) =
040500        WKS-PATRON (1 : WKS-PATRON-LEN)
040600        MOVE 'S' TO WKS-SUBCADENA-SW
040700     END-IF.
040800 317-COMPARA-POSICION-E. EXIT.
040900******************************************************************
041000*     ORDENAMIENTO POR BURBUJA DE LA TABLA DE CARACTERISTICAS,
041100*     DESCENDENTE POR PUNTAJE CRUDO
041200******************************************************************
041300 320-ORDENA-DESCENDENTE SECTION.
041400     IF WKS-TF-CANT < 2
041500        GO TO 320-ORDENA-DESCENDENTE-E
041600     END-IF
041700     PERFORM 325-PASADA-ORDENAMIENTO
041800             VARYING WKS-J FROM 1 BY 1
041900             UNTIL WKS-J >= WKS-TF-CANT.
042000 320-ORDENA-DESCENDENTE-E. EXIT.
042100******************************************************************
042200*     UNA PASADA DEL ORDENAMIENTO POR BURBUJA
042300******************************************************************
042400 325-PASADA-ORDENAMIENTO SECTION.
042500     PERFORM 326-COMPARA-E-INTERCAMBIA
042600             VARYING WKS-K FROM 1 BY 1
042700             UNTIL WKS-K > (WKS-TF-CANT - WKS-J).
042800 325-PASADA-ORDENAMIENTO-E. EXIT.
042900******************************************************************
043000*     COMPARA DOS CARACTERISTICAS ADYACENTES Y LAS INTERCAMBIA
043100*     SI ES NECESARIO PARA MANTENER EL ORDEN DESCENDENTE
043200******************************************************************
043300 326-COMPARA-E-INTERCAMBIA SECTION.
043400     IF WKS-TF-PUNTAJE (WKS-K) < WKS-TF-PUNTAJE (WKS-K + 1)
043500        MOVE WKS-TF-ENT (WKS-K)     TO WKS-TF-TEMP
043600        MOVE WKS-TF-ENT (WKS-K + 1) TO WKS-TF-ENT (WKS-K)
043700        MOVE WKS-TF-TEMP            TO WKS-TF-ENT (WKS-K + 1)
043800     END-IF.
043900 326-COMPARA-E-INTERCAMBIA-E. EXIT.
044000******************************************************************
044100*     ASIGNA EL RANGO DE CADA CARACTERISTICA SEGUN SU POSICION
044200*     EN LA TABLA YA ORDENADA DESCENDENTE
044300******************************************************************
044400 330-ASIGNA-RANGOS SECTION.
044500     MOVE WKS-I TO WKS-TF-RANGO (WKS-I).
044600 330-ASIGNA-RANGOS-E. EXIT.
044700******************************************************************
044800*     ACUMULA LOS CONTADORES DE CLASIFICACION Y LOS TOTALES DE
044900*     PORCENTAJE POR GRUPO DE UNA CARACTERISTICA
045000******************************************************************
045100 340-ACUMULA-TOTALES-GRUPO SECTION.
045200     EVALUATE WKS-TF-CLASE (WKS-I)
045300        WHEN 'HIGH'
045400           ADD 1 TO WKS-CONT-HIGH
045500        WHEN 'MEDIUM'
045600           ADD 1 TO WKS-CONT-MEDIUM
045700        WHEN OTHER
045800           ADD 1 TO WKS-CONT-DEAD
045900     END-EVALUATE
046000     EVALUATE WKS-TF-GRUPO (WKS-I)
046100        WHEN 'SENTIMENT'
046200           ADD WKS-TF-PCT (WKS-I) TO WKS-TOT-SENTIMENT
046300        WHEN 'TECHNICAL'
046400           ADD WKS-TF-PCT (WKS-I) TO WKS-TOT-TECHNICAL
046500        WHEN 'VOLUME'
046600           ADD WKS-TF-PCT (WKS-I) TO WKS-TOT-VOLUME
046700        WHEN 'MOVING_AVERAGE'
046800           ADD WKS-TF-PCT (WKS-I) TO WKS-TOT-MOVING-AVG
046900        WHEN OTHER
047000           ADD WKS-TF-PCT (WKS-I) TO WKS-TOT-OTHER
047100     END-EVALUATE.
047200 340-ACUMULA-TOTALES-GRUPO-E. EXIT.
047300******************************************************************
047400*     ARMA LA TABLA DE GRUPOS A PARTIR DE LOS TOTALES ACUMULADOS
047500******************************************************************
047600 345-ARMA-TABLA-GRUPOS SECTION.
047700     MOVE 'SENTIMENT'       TO WKS-TG-NOMBRE (1)
047800     MOVE WKS-TOT-SENTIMENT TO WKS-TG-TOTAL  (1)
047900     MOVE 'TECHNICAL'       TO WKS-TG-NOMBRE (2)
048000     MOVE WKS-TOT-TECHNICAL TO WKS-TG-TOTAL  (2)
048100     MOVE 'VOLUME'          TO WKS-TG-NOMBRE (3)
048200     MOVE WKS-TOT-VOLUME    TO WKS-TG-TOTAL  (3)
048300     MOVE 'MOVING_AVERAGE'  TO WKS-TG-NOMBRE (4)
048400     MOVE WKS-TOT-MOVING-AVG TO WKS-TG-TOTAL (4)
048500     MOVE 'OTHER'           TO WKS-TG-NOMBRE (5)
048600     MOVE WKS-TOT-OTHER     TO WKS-TG-TOTAL  (5).
048700 345-ARMA-TABLA-GRUPOS-E. EXIT.
048800******************************************************************
048900*     ORDENAMIENTO POR BURBUJA DE LA TABLA DE GRUPOS, DESCENDENTE
049000*     POR TOTAL DE PORCENTAJE (SOLO CINCO GRUPOS FIJOS)
049100******************************************************************
049200 346-ORDENA-GRUPOS SECTION.
049300     PERFORM 347-PASADA-GRUPOS
049400             VARYING WKS-J FROM 1 BY 1
049500             UNTIL WKS-J >= 5.
049600 346-ORDENA-GRUPOS-E. EXIT.
049700*
049800 347-PASADA-GRUPOS SECTION.
049900     PERFORM 348-COMPARA-GRUPOS
050000             VARYING WKS-K FROM 1 BY 1
050100             UNTIL WKS-K > (5 - WKS-J).
050200 347-PASADA-GRUPOS-E. EXIT.
050300*
050400 348-COMPARA-GRUPOS SECTION.
050500     IF WKS-TG-TOTAL (WKS-K) < WKS-TG-TOTAL (WKS-K + 1)
050600        MOVE WKS-TG-ENT (WKS-K)     TO WKS-TG-TEMP
050700        MOVE WKS-TG-ENT (WKS-K + 1) TO WKS-TG-ENT (WKS-K)
050800        MOVE WKS-TG-TEMP            TO WKS-TG-ENT (WKS-K + 1)
050900     END-IF.
051000 348-COMPARA-GRUPOS-E. EXIT.
051100******************************************************************
051200*     IMPRIME EL REPORTE DE UN EXPERIMENTO: ENCABEZADO, CONTEO
051300*     POR CLASE, CARACTERISTICAS DE ALTO IMPACTO, TOTALES POR
051400*     GRUPO Y RECOMENDACIONES
051500******************************************************************
051600 400-IMPRIME-REPORTE-EXPERIMENTO SECTION.
051700     MOVE WKS-GUIONES TO LINEA-REPORTE
051800     WRITE LINEA-REPORTE AFTER ADVANCING 1
051900     MOVE SPACES TO LINEA-REPORTE
052000     STRING 'EXPERIMENTO: ' DELIMITED BY SIZE
052100            WKS-EXPERIMENTO-CONTROL DELIMITED BY SIZE
052200            INTO LINEA-REPORTE
052300     WRITE LINEA-REPORTE AFTER ADVANCING 1
052400     PERFORM 410-IMPRIME-CONTEOS
052500     PERFORM 420-IMPRIME-ALTO-IMPACTO
052600     PERFORM 430-IMPRIME-TOTALES-GRUPO
052700     PERFORM 450-IMPRIME-RECOMENDACIONES.
052800 400-IMPRIME-REPORTE-EXPERIMENTO-E. EXIT.
052900******************************************************************
053000*     CONTEO DE CARACTERISTICAS POR CLASE
053100******************************************************************
053200 410-IMPRIME-CONTEOS SECTION.
053300     MOVE WKS-TF-CANT TO WKS-EDIT-CONTADOR
053400     MOVE SPACES TO LINEA-REPORTE
053500     STRING 'TOTAL DE CARACTERISTICAS .... ' DELIMITED BY SIZE
053600            WKS-EDIT-CONTADOR                DELIMITED BY SIZE
053700            INTO LINEA-REPORTE
053800     WRITE LINEA-REPORTE AFTER ADVANCING 1
053900     MOVE WKS-CONT-HIGH TO WKS-EDIT-CONTADOR
054000     MOVE SPACES TO LINEA-REPORTE
054100     STRING 'CLASE ALTO IMPACTO (HIGH) ... ' DELIMITED BY SIZE
054200            WKS-EDIT-CONTADOR                DELIMITED BY SIZE
054300            INTO LINEA-REPORTE
054400     WRITE LINEA-REPORTE AFTER ADVANCING 1
054500     MOVE WKS-CONT-MEDIUM TO WKS-EDIT-CONTADOR
054600     MOVE SPACES TO LINEA-REPORTE
054700     STRING 'CLASE MEDIA (MEDIUM) ........ ' DELIMITED BY SIZE
054800            WKS-EDIT-CONTADOR                DELIMITED BY SIZE
054900            INTO LINEA-REPORTE
055000     WRITE LINEA-REPORTE AFTER ADVANCING 1
055100     MOVE WKS-CONT-DEAD TO WKS-EDIT-CONTADOR
055200     MOVE SPACES TO LINEA-REPORTE
055300     STRING 'CLASE MUERTA (DEAD) ......... ' DELIMITED BY SIZE
055400            WKS-EDIT-CONTADOR                DELIMITED BY SIZE
055500            INTO LINEA-REPORTE
055600     WRITE LINEA-REPORTE AFTER ADVANCING 1.
055700 410-IMPRIME-CONTEOS-E. EXIT.
055800******************************************************************
055900*     DETALLE DE LAS CARACTERISTICAS DE ALTO IMPACTO, YA EN
056000*     ORDEN DESCENDENTE POR PUNTAJE (RANGO 1 EN ADELANTE)
056100******************************************************************
056200 420-IMPRIME-ALTO-IMPACTO SECTION.
056300     MOVE SPACES TO LINEA-REPORTE
056400     STRING 'CARACTERISTICAS DE ALTO IMPACTO:' DELIMITED BY SIZE
056500            INTO LINEA-REPORTE
056600     WRITE LINEA-REPORTE AFTER ADVANCING 1
056700     PERFORM 421-IMPRIME-UNA-ALTO-IMPACTO
056800             VARYING WKS-I FROM 1 BY 1
056900             UNTIL WKS-I > WKS-TF-CANT.
057000 420-IMPRIME-ALTO-IMPACTO-E. EXIT.
057100*
057200 421-IMPRIME-UNA-ALTO-IMPACTO SECTION.
057300     IF WKS-TF-CLASE (WKS-I) = 'HIGH'
057400        MOVE WKS-TF-PUNTAJE (WKS-I) TO WKS-EDIT-PUNTAJE
057500        MOVE WKS-TF-PCT (WKS-I)     TO WKS-EDIT-PCT
057600        MOVE SPACES TO LINEA-REPORTE
057700        STRING '   ' DELIMITED BY SIZE
057800               WKS-TF-RANGO (WKS-I) DELIMITED BY SIZE
057900               '. ' DELIMITED BY SIZE
058000               WKS-TF-NOMBRE (WKS-I) DELIMITED BY SIZE
058100               ' PUNTAJE ' DELIMITED BY SIZE
058200               WKS-EDIT-PUNTAJE DELIMITED BY SIZE
058300               ' PCT ' DELIMITED BY SIZE
058400               WKS-EDIT-PCT DELIMITED BY SIZE
058500               INTO LINEA-REPORTE
058600        WRITE LINEA-REPORTE AFTER ADVANCING 1
058700     END-IF.
058800 421-IMPRIME-UNA-ALTO-IMPACTO-E. EXIT.
058900******************************************************************
059000*     TOTALES DE PORCENTAJE POR GRUPO, YA ORDENADOS DESCENDENTE
059100******************************************************************
059200 430-IMPRIME-TOTALES-GRUPO SECTION.
059300     MOVE SPACES TO LINEA-REPORTE
059400     STRING 'TOTALES POR GRUPO:' DELIMITED BY SIZE
059500            INTO LINEA-REPORTE
059600     WRITE LINEA-REPORTE AFTER ADVANCING 1
059700     PERFORM 431-IMPRIME-UN-GRUPO
059800             VARYING WKS-I FROM 1 BY 1
059900             UNTIL WKS-I > 5.
060000 430-IMPRIME-TOTALES-GRUPO-E. EXIT.
060100*
060200 431-IMPRIME-UN-GRUPO SECTION.
060300     MOVE WKS-TG-TOTAL (WKS-I) TO WKS-EDIT-PCT
060400     MOVE SPACES TO LINEA-REPORTE
060500     STRING '   ' DELIMITED BY SIZE
060600            WKS-TG-NOMBRE (WKS-I) DELIMITED BY SIZE
060700            ' ..... ' DELIMITED BY SIZE
060800            WKS-EDIT-PCT DELIMITED BY SIZE
060900            ' %' DELIMITED BY SIZE
061000            INTO LINEA-REPORTE
061100     WRITE LINEA-REPORTE AFTER ADVANCING 1.
061200 431-IMPRIME-UN-GRUPO-E. EXIT.
061300******************************************************************
061400*     EMITE LAS RECOMENDACIONES DE DEPURACION DEL EXPERIMENTO,
061500*     NUMERADAS EN EL ORDEN DEL CATALOGO DE REGLAS
061600******************************************************************
061700 450-IMPRIME-RECOMENDACIONES SECTION.
061800     MOVE SPACES TO LINEA-REPORTE
061900     STRING 'RECOMENDACIONES:' DELIMITED BY SIZE
062000            INTO LINEA-REPORTE
062100     WRITE LINEA-REPORTE AFTER ADVANCING 1
062200     MOVE ZERO TO WKS-NUMERO-RECOMENDACION
062300     IF WKS-CONT-DEAD > 5
062400        PERFORM 460-IMPRIME-RECOM-ELIMINACION
062500     END-IF
062600     IF WKS-TG-TOTAL (1) > 70.00
062700        PERFORM 461-IMPRIME-RECOM-DIVERSIDAD
062800     END-IF
062900     IF WKS-TF-CANT > 50
063000        PERFORM 462-IMPRIME-RECOM-DIMENSION
063100     END-IF
063200     IF WKS-CONT-HIGH < 5
063300        PERFORM 463-IMPRIME-RECOM-CARACTERISTICAS
063400     END-IF
063500     IF WKS-NUMERO-RECOMENDACION = 0
063600        MOVE SPACES TO LINEA-REPORTE
063700        STRING '   SIN RECOMENDACIONES, EL MODELO SE ENCUENTRA '
063800               DELIMITED BY SIZE
063900               'BALANCEADO.' DELIMITED BY SIZE
064000               INTO LINEA-REPORTE
064100        WRITE LINEA-REPORTE AFTER ADVANCING 1
064200     END-IF.
064300 450-IMPRIME-RECOMENDACIONES-E. EXIT.
064400******************************************************************
064500*     RECOMENDACION: MAS DE CINCO CARACTERISTICAS MUERTAS
064600******************************************************************
064700 460-IMPRIME-RECOM-ELIMINACION SECTION.
064800     ADD 1 TO WKS-NUMERO-RECOMENDACION
064900     MOVE WKS-NUMERO-RECOMENDACION TO WKS-EDIT-CONTADOR
065000     MOVE SPACES TO LINEA-REPORTE
065100     STRING '   ' DELIMITED BY SIZE
065200            WKS-EDIT-CONTADOR DELIMITED BY SIZE
065300            '. SE RECOMIENDA ELIMINAR LAS CARACTERISTICAS '
065400            DELIMITED BY SIZE
065500            'MUERTAS DEL MODELO.' DELIMITED BY SIZE
065600            INTO LINEA-REPORTE
065700     WRITE LINEA-REPORTE AFTER ADVANCING 1.
065800 460-IMPRIME-RECOM-ELIMINACION-E. EXIT.
065900******************************************************************
066000*     RECOMENDACION: UN GRUPO CONCENTRA MAS DEL 70% DEL TOTAL
066100******************************************************************
066200 461-IMPRIME-RECOM-DIVERSIDAD SECTION.
066300     ADD 1 TO WKS-NUMERO-RECOMENDACION
066400     MOVE WKS-NUMERO-RECOMENDACION TO WKS-EDIT-CONTADOR
066500     MOVE SPACES TO LINEA-REPORTE
066600     STRING '   ' DELIMITED BY SIZE
066700            WKS-EDIT-CONTADOR DELIMITED BY SIZE
066800            '. ALERTA DE DIVERSIDAD, EL GRUPO ' DELIMITED BY SIZE
066900            WKS-TG-NOMBRE (1) DELIMITED BY SIZE
067000            ' CONCENTRA MAS DEL 70% DE LA IMPORTANCIA.'
067100            DELIMITED BY SIZE
067200            INTO LINEA-REPORTE
067300     WRITE LINEA-REPORTE AFTER ADVANCING 1.
067400 461-IMPRIME-RECOM-DIVERSIDAD-E. EXIT.
067500******************************************************************
067600*     RECOMENDACION: MAS DE CINCUENTA CARACTERISTICAS EN EL
067700*     EXPERIMENTO
067800******************************************************************
067900 462-IMPRIME-RECOM-DIMENSION SECTION.
068000     ADD 1 TO WKS-NUMERO-RECOMENDACION
068100     MOVE WKS-NUMERO-RECOMENDACION TO WKS-EDIT-CONTADOR
068200     MOVE SPACES TO LINEA-REPORTE
068300     STRING '   ' DELIMITED BY SIZE
068400            WKS-EDIT-CONTADOR DELIMITED BY SIZE
068500            '. ALERTA DE DIMENSIONALIDAD, EL EXPERIMENTO TIENE '
068600            DELIMITED BY SIZE
068700            'MAS DE 50 CARACTERISTICAS.' DELIMITED BY SIZE
068800            INTO LINEA-REPORTE
068900     WRITE LINEA-REPORTE AFTER ADVANCING 1.
069000 462-IMPRIME-RECOM-DIMENSION-E. EXIT.
069100******************************************************************
069200*     RECOMENDACION: MENOS DE CINCO CARACTERISTICAS DE ALTO
069300*     IMPACTO
069400******************************************************************
069500 463-IMPRIME-RECOM-CARACTERISTICAS SECTION.
069600     ADD 1 TO WKS-NUMERO-RECOMENDACION
069700     MOVE WKS-NUMERO-RECOMENDACION TO WKS-EDIT-CONTADOR
069800     MOVE SPACES TO LINEA-REPORTE
069900     STRING '   ' DELIMITED BY SIZE
070000            WKS-EDIT-CONTADOR DELIMITED BY SIZE
070100            '. SE RECOMIENDA AGREGAR CARACTERISTICAS, HAY '
070200            DELIMITED BY SIZE
070300            'POCAS DE ALTO IMPACTO.' DELIMITED BY SIZE
070400            INTO LINEA-REPORTE
070500     WRITE LINEA-REPORTE AFTER ADVANCING 1.
070600 463-IMPRIME-RECOM-CARACTERISTICAS-E. EXIT.
070700******************************************************************
070800*     TOTALES GENERALES DE LA CORRIDA Y CIERRE DE ARCHIVOS
070900******************************************************************
071000 900-TOTALES-GENERALES SECTION.
071100     MOVE WKS-GUIONES TO LINEA-REPORTE
071200     WRITE LINEA-REPORTE AFTER ADVANCING 1
071300     MOVE WKS-EXP-TOTALES TO WKS-EDIT-CONTADOR
071400     MOVE SPACES TO LINEA-REPORTE
071500     STRING 'EXPERIMENTOS LEIDOS ......... ' DELIMITED BY SIZE
071600            WKS-EDIT-CONTADOR                DELIMITED BY SIZE
071700            INTO LINEA-REPORTE
071800     WRITE LINEA-REPORTE AFTER ADVANCING 1
071900     MOVE WKS-EXP-PROCESADOS TO WKS-EDIT-CONTADOR
072000     MOVE SPACES TO LINEA-REPORTE
072100     STRING 'EXPERIMENTOS PROCESADOS ..... ' DELIMITED BY SIZE
072200            WKS-EDIT-CONTADOR                DELIMITED BY SIZE
072300            INTO LINEA-REPORTE
072400     WRITE LINEA-REPORTE AFTER ADVANCING 1
072500     MOVE WKS-EXP-OMITIDOS TO WKS-EDIT-CONTADOR
072600     MOVE SPACES TO LINEA-REPORTE
072700     STRING 'EXPERIMENTOS OMITIDOS (SUMA 0) ' DELIMITED BY SIZE
072800            WKS-EDIT-CONTADOR                 DELIMITED BY SIZE
072900            INTO LINEA-REPORTE
073000     WRITE LINEA-REPORTE AFTER ADVANCING 1.
073100 900-TOTALES-GENERALES-E. EXIT.
073200******************************************************************
073300*     CIERRE DE ARCHIVOS
073400******************************************************************
073500 950-CIERRA-ARCHIVOS SECTION.
073600     PERFORM 900-TOTALES-GENERALES
073700     CLOSE IMPORTANCE
073800           REPORT-OUT.
073900 950-CIERRA-ARCHIVOS-E. EXIT.
