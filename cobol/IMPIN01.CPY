000100******************************************************************
000200*                 C O P Y B O O K   I M P I N 0 1               *
000300*     LAYOUT DE ENTRADA - IMPORTANCIA DE CARACTERISTICAS        *
000400******************************************************************
000500* FECHA       : 15/02/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000700* APLICACION  : SENTIMIENTO-ACCIONES (STKR)                      *
000800* DESCRIPCION : PUNTAJE CRUDO DE IMPORTANCIA DE UNA CARACTER-    *
000900*             : ISTICA DENTRO DE UN EXPERIMENTO, AGRUPADO POR    *
001000*             : IMP-EXPERIMENT-ID, CONSUMIDO POR STKR6010.       *
001100******************************************************************
001200 01  REG-IMPIN01.
001300     05  IM-EXPERIMENTO-ID          PIC X(12).
001400     05  IM-CARACTERISTICA          PIC X(30).
001500     05  IM-PUNTAJE                 PIC S9(07)V9(06).
001600     05  FILLER                     PIC X(05).
