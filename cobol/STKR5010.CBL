000100******************************************************************
000200* FECHA       : 14/09/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : INVESTIGACION DE MERCADO - SENTIMIENTO           *
000500* PROGRAMA    : STKR5010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE BACKTEST DE LA ESTRATEGIA DE SENALES.   *
000800*             : RECORRE LAS PREDICCIONES FECHA POR FECHA, CIERRA *
000900*             : Y ABRE POSICIONES SEGUN LAS REGLAS DE TAMANO DE  *
001000*             : POSICION Y REBALANCEO, ACUMULA LA CURVA DE       *
001100*             : CAPITAL, Y AL FINAL CALCULA LAS METRICAS DE      *
001200*             : DESEMPENO CONTRA LA LINEA BASE DE COMPRA Y       *
001300*             : RETENCION DEL PRIMER TICKER DEL ARCHIVO.         *
001400* ARCHIVOS    : PREDICTIONS=E, PRICES=E, TRADES-OUT=S, REPORT=S  *
001500* ACCION (ES) : NO APLICA                                        *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* BPM/RATIONAL: 104611                                           *
001800* NOMBRE      : MOTOR DE BACKTEST DE LA ESTRATEGIA               *
001900******************************************************************
002000*        L O G    D E   M O D I F I C A C I O N E S             *
002100******************************************************************
002200* FECHA       PROGRAMADOR  TICKET      DESCRIPCION               *
002300* ----------  -----------  ----------  ------------------------- *
002400* 14/09/1993  PEDR         104611      VERSION ORIGINAL. ABRE Y  *
002500*                                      CIERRA POSICIONES CADA 5  *
002600*                                      DIAS DE PREDICCION Y      *
002700*                                      ACUMULA LA CURVA DE       *
002800*                                      CAPITAL.                  *
002900* 22/03/1995  PEDR         104635      SE AGREGAN LAS METRICAS   *
003000*                                      DE RETORNO, VOLATILIDAD,  *
003100*                                      SHARPE, SORTINO, CALMAR Y *
003200*                                      DRAWDOWN MAXIMO SOBRE LA  *
003300*                                      CURVA DE CAPITAL.         *
003400* 19/11/1998  PEDR         104640      REVISION DE SIGLO 2000,   *
003500*                                      SE VERIFICARON CAMPOS DE  *
003600*                                      FECHA; NO HUBO HALLAZGOS  *
003700*                                      DE FECHA DE 2 DIGITOS.    *
003800* 11/03/2004  RTQ          104658      SE AGREGA LA LINEA BASE   *
003900*                                      DE COMPRA Y RETENCION     *
004000*                                      DEL PRIMER TICKER DEL     *
004100*                                      ARCHIVO DE PRECIOS PARA   *
004200*                                      COMPARAR CONTRA LA        *
004300*                                      ESTRATEGIA.               *
004400* 02/04/2024  PEDR         104672      SE REUTILIZAN LOS         *
004500*                                      PARRAFOS GENERICOS DE     *
004600*                                      RETORNO/VOLATILIDAD/      *
004700*                                      DRAWDOWN PARA LA LINEA    *
004800*                                      BASE, EN LUGAR DE         *
004900*                                      DUPLICAR LA LOGICA (VER   *
005000*                                      BITACORA DE ANALISIS      *
005100*                                      104672).                  *
005200* 23/07/2024  RTQ          104791      CORRIGE LA EXTRACCION DE  *
005300*                                      CIERRES DEL TICKER BASE,  *
005400*                                      QUE DETENIA EL BARRIDO EN *
005500*                                      EL PRIMER TICKER DISTINTO *
005600*                                      TRAS UNA COINCIDENCIA Y   *
005700*                                      SOLO CAPTURABA UN PUNTO   *
005800*                                      CUANDO PRICES VIENE       *
005900*                                      ORDENADO POR FECHA CON    *
006000*                                      VARIOS TICKERS POR DIA.   *
006100******************************************************************
006200 IDENTIFICATION DIVISION.
006300 PROGRAM-ID.    STKR5010.
006400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
006500 INSTALLATION.  BANCO INDUSTRIAL, S.A. - INVESTIGACION DE MERCADO.
006600 DATE-WRITTEN.  14/09/1993.
006700 DATE-COMPILED.
006800 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVESTIGACION.
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT PREDICTIONS  ASSIGN TO PREDICT
007700                          FILE STATUS IS FS-PREDICT.
007800     SELECT PRICES       ASSIGN TO PRICES
007900                          FILE STATUS IS FS-PRICES.
008000     SELECT TRADES-OUT   ASSIGN TO TRADEOUT
008100                          FILE STATUS IS FS-TRADEOUT.
008200     SELECT REPORT-OUT   ASSIGN TO REPORTE
008300                          FILE STATUS IS FS-REPORTE.
008400******************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700*                   BUFFER DE ENTRADA - PREDICCIONES DEL MODELO
008800 FD  PREDICTIONS
008900     RECORDING MODE F.
009000     COPY PRDIN01.
009100*                   BUFFER DE ENTRADA - PRECIOS DIARIOS
009200 FD  PRICES
009300     RECORDING MODE F.
009400     COPY PRCIN01.
009500*                   BUFFER DE SALIDA - REGISTRO DE OPERACIONES
009600 FD  TRADES-OUT
009700     RECORDING MODE F.
009800     COPY TRDOU01.
009900*                   BUFFER DE SALIDA - REPORTE IMPRESO
010000 FD  REPORT-OUT
010100     RECORDING MODE F.
010200 01  LINEA-REPORTE                  PIC X(132).
010300******************************************************************
010400 WORKING-STORAGE SECTION.
010500*                     VARIABLES DE FILE STATUS
010600 01  WKS-ESTATUS-ARCHIVOS.
010700     05  FS-PREDICT                 PIC 9(02) VALUE ZEROS.
010800     05  FS-PRICES                  PIC 9(02) VALUE ZEROS.
010900     05  FS-TRADEOUT                PIC 9(02) VALUE ZEROS.
011000     05  FS-REPORTE                 PIC 9(02) VALUE ZEROS.
011100     05  FILLER                     PIC X(02).
011200*                     SWITCHES DE CONTROL
011300 01  WKS-FLAGS.
011400     05  WKS-FIN-PREDICT            PIC X(01) VALUE 'N'.
011500         88  FIN-PREDICTIONS                  VALUE 'Y'.
011600     05  WKS-FIN-PRECIOS            PIC X(01) VALUE 'N'.
011700         88  FIN-PRICES                       VALUE 'Y'.
011800     05  WKS-PRIMERA-LECTURA        PIC X(01) VALUE 'S'.
011900         88  ES-PRIMERA-LECTURA               VALUE 'S'.
012000     05  WKS-POSICION-HALLADA       PIC X(01) VALUE 'N'.
012100         88  POSICION-HALLADA                 VALUE 'S'.
012200     05  WKS-PRECIO-HALLADO         PIC X(01) VALUE 'N'.
012300         88  PRECIO-HALLADO                    VALUE 'S'.
012400     05  WKS-PREDICCION-HALLADA     PIC X(01) VALUE 'N'.
012500         88  PREDICCION-HALLADA                VALUE 'S'.
012600     05  FILLER                     PIC X(02).
012700*                FECHA DE CORRIDA DEL LOTE, PARA ENCABEZADO
012800 01  WKS-FECHA-CORRIDA              PIC 9(08) VALUE ZEROS.
012900 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
013000     05  WKS-FC-ANIO                PIC 9(04).
013100     05  WKS-FC-MES                 PIC 9(02).
013200     05  WKS-FC-DIA                 PIC 9(02).
013300*                FECHA DE PREDICCION EN CURSO Y FECHA FINAL VISTA
013400 01  WKS-FECHA-ACTUAL               PIC 9(08) VALUE ZEROS.
013500 01  WKS-FECHA-FINAL                PIC 9(08) VALUE ZEROS.
013600 01  WKS-DIA-INDICE                 PIC 9(07) COMP VALUE ZERO.
013700*                AREA DE LA ULTIMA PREDICCION LEIDA (UNA LINEA
013800*                ADELANTE DEL GRUPO DE LA FECHA EN PROCESO)
013900 01  WKS-PREDICCION-ACTUAL.
014000     05  WKS-PA-FECHA               PIC 9(08) VALUE ZEROS.
014100     05  WKS-PA-TICKER              PIC X(05) VALUE SPACES.
014200     05  WKS-PA-SENAL               PIC S9    VALUE ZERO.
014300     05  WKS-PA-CONFIANZA           PIC 9V9(04) VALUE ZERO.
014400     05  FILLER                     PIC X(02).
014500*                   TABLA EN MEMORIA DE PRECIOS (CARGADA COMPLETA)
014600 01  WKS-TABLA-PRECIOS.
014700     05  WKS-TP-CANT                PIC 9(05) COMP VALUE ZERO.
014800     05  WKS-TP-ENT OCCURS 3000 TIMES
014900                    INDEXED BY WKS-TP-IDX.
015000         10  WKS-TP-TICKER          PIC X(05).
015100         10  WKS-TP-FECHA           PIC 9(08).
015200         10  WKS-TP-CIERRE          PIC S9(07)V99.
015300         10  FILLER                 PIC X(02).
015400*                   TABLA DE POSICIONES ACTUALMENTE ABIERTAS
015500 01  WKS-POSICIONES-ABIERTAS.
015600     05  WKS-PA-CANT                PIC 9(04) COMP VALUE ZERO.
015700     05  WKS-PAB-ENT OCCURS 250 TIMES
015800                     INDEXED BY WKS-PAB-IDX.
015900         10  WKS-PAB-TICKER         PIC X(05).
016000         10  WKS-PAB-SENAL          PIC S9.
016100         10  WKS-PAB-FECHA-ENTRADA  PIC 9(08).
016200         10  WKS-PAB-PRECIO-ENTRADA PIC S9(07)V99.
016300         10  WKS-PAB-ACCIONES       PIC S9(09)V9(04).
016400         10  WKS-PAB-VALOR-POSICION PIC S9(09)V99.
016500         10  FILLER                 PIC X(02).
016600*                TABLA DE PREDICCIONES DEL DIA EN PROCESO
016700 01  WKS-PREDICCIONES-DIA.
016800     05  WKS-PD-CANT                PIC 9(04) COMP VALUE ZERO.
016900     05  WKS-PDG-ENT OCCURS 250 TIMES
017000                     INDEXED BY WKS-PDG-IDX.
017100         10  WKS-PDG-TICKER         PIC X(05).
017200         10  WKS-PDG-SENAL          PIC S9.
017300         10  WKS-PDG-CONFIANZA      PIC 9V9(04).
017400         10  FILLER                 PIC X(02).
017500*                CURVA DE CAPITAL (REUTILIZADA PARA LA LINEA
017600*                BASE DESPUES DE CONSUMIR LA DEL PORTAFOLIO)
017700 01  WKS-CURVA-CAPITAL.
017800     05  WKS-CC-CANT                PIC 9(04) COMP VALUE ZERO.
017900     05  FILLER                     PIC X(02).
018000     05  WKS-CC-VALORES OCCURS 2000 TIMES
018100                        PIC S9(09)V99.
018200*                TABLA GENERICA DE RETORNOS DIARIOS
018300 01  WKS-RETORNOS.
018400     05  WKS-RET-CANT               PIC 9(04) COMP VALUE ZERO.
018500     05  FILLER                     PIC X(02).
018600     05  WKS-RET-VALORES OCCURS 2000 TIMES
018700                         PIC S9(03)V9(06).
018800*                CAPITAL DE TRABAJO DE LA CORRIDA
018900 01  WKS-CAPITAL-TRABAJO.
019000     05  WKS-CAPITAL-INICIAL        PIC S9(09)V99 VALUE ZERO.
019100     05  WKS-CAPITAL-ACTUAL         PIC S9(09)V99 VALUE ZERO.
019200     05  FILLER                     PIC X(04).
019300*                CONTADORES DE OPERACIONES CERRADAS
019400 01  WKS-CONTADORES-OPERACIONES.
019500     05  WKS-OP-TOTALES             PIC 9(05) COMP VALUE ZERO.
019600     05  WKS-OP-GANADORAS           PIC 9(05) COMP VALUE ZERO.
019700     05  WKS-OP-PERDEDORAS          PIC 9(05) COMP VALUE ZERO.
019800     05  FILLER                     PIC X(02).
019900*                ACUMULADORES DE GANANCIA Y PERDIDA DE OPERACIONES
020000 01  WKS-ACUM-GANANCIAS.
020100     05  WKS-SUMA-GANANCIAS         PIC S9(09)V99 VALUE ZERO.
020200     05  WKS-SUMA-PERDIDAS          PIC S9(09)V99 VALUE ZERO.
020300     05  FILLER                     PIC X(02).
020400*                REDEFINE DE LOS ACUMULADORES, PARA BITACORA
020500 01  WKS-ACUM-GANANCIAS-R REDEFINES WKS-ACUM-GANANCIAS.
020600     05  WKS-SUMA-GANANCIAS-VISTA   PIC X(11).
020700     05  WKS-SUMA-PERDIDAS-VISTA    PIC X(11).
020800     05  FILLER                     PIC X(02).
020900*                AREA DE TRABAJO PARA EL CIERRE DE UNA POSICION
021000 01  WKS-TRABAJO-CIERRE.
021100     05  WKS-TC-PRECIO-SALIDA       PIC S9(07)V99 VALUE ZERO.
021200     05  WKS-TC-VALOR-ENTRADA       PIC S9(09)V99 VALUE ZERO.
021300     05  WKS-TC-VALOR-SALIDA        PIC S9(09)V99 VALUE ZERO.
021400     05  WKS-TC-COSTO-ENTRADA       PIC S9(09)V99 VALUE ZERO.
021500     05  WKS-TC-COSTO-SALIDA        PIC S9(09)V99 VALUE ZERO.
021600     05  WKS-TC-GANANCIA            PIC S9(09)V99 VALUE ZERO.
021700     05  WKS-TC-GANANCIA-PCT        PIC S9(03)V9(04) VALUE ZERO.
021800     05  FILLER                     PIC X(02).
021900*                AREA DE TRABAJO PARA LA APERTURA DE UNA POSICION
022000 01  WKS-TRABAJO-APERTURA.
022100     05  WKS-TA-BASE                PIC S9(09)V99 VALUE ZERO.
022200     05  WKS-TA-FACTOR              PIC S9V9(04) VALUE ZERO.
022300     05  WKS-TA-TAMANO              PIC S9(09)V99 VALUE ZERO.
022400     05  WKS-TA-COSTO-ENTRADA       PIC S9(09)V99 VALUE ZERO.
022500     05  FILLER                     PIC X(02).
022600*                AREA DE BUSQUEDA DE PRECIO EN LA TABLA
022700 01  WKS-BUSQUEDA-PRECIO.
022800     05  WKS-BP-TICKER              PIC X(05) VALUE SPACES.
022900     05  WKS-BP-FECHA-LIMITE        PIC 9(08) VALUE ZEROS.
023000     05  WKS-BP-EXACTA              PIC X(01) VALUE 'N'.
023100         88  WKS-BP-ES-EXACTA                 VALUE 'S'.
023200     05  WKS-BP-PRECIO              PIC S9(07)V99 VALUE ZERO.
023300     05  FILLER                     PIC X(02).
023400*                AREA DE BUSQUEDA DE POSICION Y DE PREDICCION
023500 01  WKS-BUSQUEDA-POSICION.
023600     05  WKS-BPO-TICKER             PIC X(05) VALUE SPACES.
023700     05  WKS-BPO-INDICE             PIC 9(04) COMP VALUE ZERO.
023800     05  FILLER                     PIC X(02).
023900 01  WKS-BUSQUEDA-PREDICCION-DIA.
024000     05  WKS-BPD-TICKER             PIC X(05) VALUE SPACES.
024100     05  WKS-BPD-INDICE             PIC 9(04) COMP VALUE ZERO.
024200     05  WKS-BPD-SENAL              PIC S9    VALUE ZERO.
024300     05  WKS-BPD-CONFIANZA          PIC 9V9(04) VALUE ZERO.
024400     05  FILLER                     PIC X(02).
024500*                ACUMULADORES ESTADISTICOS GENERICOS (MEDIA Y
024600*                DESVIACION), REUTILIZADOS PARA PORTAFOLIO Y BASE
024700 01  WKS-ACUM-ESTADISTICA.
024800     05  WKS-SUMA                   PIC S9(07)V9(06) VALUE ZERO.
024900     05  WKS-SUMA-CUAD              PIC S9(07)V9(06) VALUE ZERO.
025000     05  WKS-CONTADOR-VALORES       PIC 9(04) COMP VALUE ZERO.
025100     05  WKS-MEDIA                  PIC S9(03)V9(06) VALUE ZERO.
025200     05  WKS-VARIANZA               PIC S9(03)V9(06) VALUE ZERO.
025300     05  WKS-DESV-ESTD              PIC S9(03)V9(06) VALUE ZERO.
025400     05  WKS-MEDIA-GENERAL          PIC S9(03)V9(06) VALUE ZERO.
025500     05  WKS-DESV-ESTD-GENERAL      PIC S9(03)V9(06) VALUE ZERO.
025600     05  FILLER                     PIC X(02).
025700*                AREA DE TRABAJO PARA POTENCIAS FRACCIONARIAS
025800 01  WKS-TRABAJO-POTENCIA.
025900     05  WKS-PW-BASE                PIC S9(03)V9(06) VALUE ZERO.
026000     05  WKS-PW-EXPONENTE           PIC S9V9(04) VALUE ZERO.
026100     05  WKS-PW-RESULTADO           PIC S9(03)V9(06) VALUE ZERO.
026200     05  FILLER                     PIC X(02).
026300*                METRICAS GENERICAS DE LA CURVA EN PROCESO
026400 01  WKS-METRICAS-GENERICAS.
026500     05  WKS-MG-RETORNO-TOTAL       PIC S9(03)V9(06) VALUE ZERO.
026600     05  WKS-MG-RETORNO-ANUAL       PIC S9(03)V9(06) VALUE ZERO.
026700     05  WKS-MG-VOLATILIDAD         PIC S9(03)V9(06) VALUE ZERO.
026800     05  WKS-MG-DRAWDOWN-MAX        PIC S9(03)V9(06) VALUE ZERO.
026900     05  WKS-MG-SHARPE              PIC S9(03)V9(06) VALUE ZERO.
027000     05  FILLER                     PIC X(02).
027100*                AREA DE TRABAJO DE DRAWDOWN MAXIMO
027200 01  WKS-DRAWDOWN-TRABAJO.
027300     05  WKS-DD-ACUMULADO           PIC S9(03)V9(06) VALUE 1.
027400     05  WKS-DD-MAXIMO              PIC S9(03)V9(06) VALUE 1.
027500     05  WKS-DD-ACTUAL              PIC S9(03)V9(06) VALUE ZERO.
027600     05  FILLER                     PIC X(02).
027700*                METRICAS FINALES DEL PORTAFOLIO
027800 01  WKS-METRICAS-PORTAFOLIO.
027900     05  WKS-PORT-RETORNO-TOTAL     PIC S9(03)V9(06) VALUE ZERO.
028000     05  WKS-PORT-RETORNO-ANUAL     PIC S9(03)V9(06) VALUE ZERO.
028100     05  WKS-PORT-VOLATILIDAD       PIC S9(03)V9(06) VALUE ZERO.
028200     05  WKS-PORT-DRAWDOWN-MAX      PIC S9(03)V9(06) VALUE ZERO.
028300     05  WKS-PORT-SHARPE            PIC S9(03)V9(06) VALUE ZERO.
028400     05  WKS-PORT-SORTINO           PIC S9(03)V9(06) VALUE ZERO.
028500     05  WKS-PORT-CALMAR            PIC S9(03)V9(06) VALUE ZERO.
028600     05  WKS-PORT-WIN-RATE          PIC S9(03)V9(06) VALUE ZERO.
028700     05  WKS-PORT-PROFIT-FACTOR     PIC S9(05)V9(04) VALUE ZERO.
028800     05  WKS-PORT-AVG-GANANCIA      PIC S9(09)V99 VALUE ZERO.
028900     05  WKS-PORT-AVG-PERDIDA       PIC S9(09)V99 VALUE ZERO.
029000     05  WKS-PORT-WIN-LOSS-RATIO    PIC S9(05)V9(04) VALUE ZERO.
029100     05  FILLER                     PIC X(02).
029200*                METRICAS FINALES DE LA LINEA BASE
029300 01  WKS-METRICAS-BASE.
029400     05  WKS-BASE-TICKER            PIC X(05) VALUE SPACES.
029500     05  WKS-BASE-RETORNO-TOTAL     PIC S9(03)V9(06) VALUE ZERO.
029600     05  WKS-BASE-VOLATILIDAD       PIC S9(03)V9(06) VALUE ZERO.
029700     05  WKS-BASE-DRAWDOWN-MAX      PIC S9(03)V9(06) VALUE ZERO.
029800     05  WKS-BASE-SHARPE            PIC S9(03)V9(06) VALUE ZERO.
029900     05  FILLER                     PIC X(05).
030000*                CONSTANTES DE LAS REGLAS DE NEGOCIO DEL BACKTEST
030100 01  WKS-CONSTANTES-METRICAS.
030200     05  WKS-CTE-CAPITAL-INICIAL    PIC 9(09)V99 VALUE 100000.00.
030300     05  WKS-CTE-TASA-LIBRE-RIESGO  PIC 9V9(04) VALUE 0.0200.
030400     05  WKS-CTE-EPSILON            PIC 9V9(08) VALUE 0.00000001.
030500     05  FILLER                     PIC X(02).
030600*                REDEFINE DE LAS CONSTANTES, PARA BITACORA
030700 01  WKS-CONSTANTES-METRICAS-R REDEFINES WKS-CONSTANTES-METRICAS.
030800     05  WKS-CTE-CAPITAL-VISTA      PIC X(11).
030900     05  WKS-CTE-RIESGO-VISTA       PIC X(06).
031000     05  WKS-CTE-EPSILON-VISTA      PIC X(09).
031100     05  FILLER                     PIC X(02).
031200*                INDICES Y SUBINDICES DE TRABAJO
031300 01  WKS-INDICES.
031400     05  WKS-I                      PIC 9(05) COMP VALUE ZERO.
031500     05  WKS-J                      PIC 9(05) COMP VALUE ZERO.
031600     05  WKS-K                      PIC 9(05) COMP VALUE ZERO.
031700     05  WKS-RESIDUO                PIC 9(05) COMP VALUE ZERO.
031800     05  FILLER                     PIC X(02).
031900*                CAMPOS EDITADOS PARA IMPRESION
032000 01  WKS-EDITADOS.
032100     05  WKS-EDIT-FECHA             PIC 9(08) VALUE ZEROS.
032200     05  WKS-EDIT-CONTADOR          PIC ZZ,ZZ9 VALUE ZEROS.
032300     05  WKS-EDIT-MONEY             PIC Z,ZZZ,ZZ9.99- VALUE ZEROS.
032400     05  WKS-EDIT-PCT               PIC ZZ9.99- VALUE ZEROS.
032500     05  WKS-EDIT-RATIO             PIC ZZ9.99- VALUE ZEROS.
032600     05  FILLER                     PIC X(02).
032700*                AREA DE TRABAJO DEL REPORTE
032800 01  WKS-TRABAJO-REPORTE.
032900     05  WKS-TR-LINEAS              PIC 9(02) COMP VALUE ZERO.
033000     05  WKS-TR-PAGINA              PIC 9(03) COMP VALUE ZERO.
033100     05  FILLER                     PIC X(03).
033200 01  WKS-GUIONES                    PIC X(80) VALUE ALL '-'.
033300******************************************************************
033400 PROCEDURE DIVISION.
033500******************************************************************
033600 000-MAIN SECTION.
033700     PERFORM 100-APERTURA-ARCHIVOS
033800     PERFORM 200-PROCESA-FECHAS UNTIL FIN-PREDICTIONS
033900     PERFORM 500-CIERRA-POSICIONES-FINALES
034000     PERFORM 600-CALCULA-METRICAS-PORTAFOLIO
034100     PERFORM 700-CALCULA-LINEA-BASE
034200     PERFORM 800-IMPRIME-REPORTE
034300     PERFORM 950-CIERRA-ARCHIVOS
034400     STOP RUN.
034500 000-MAIN-E. EXIT.
034600******************************************************************
034700*     APERTURA DE ARCHIVOS Y CARGA INICIAL DE TABLAS EN MEMORIA
034800******************************************************************
034900 100-APERTURA-ARCHIVOS SECTION.
035000     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
035100     OPEN INPUT  PREDICTIONS
035200          INPUT  PRICES
035300          OUTPUT TRADES-OUT
035400          OUTPUT REPORT-OUT
035500     MOVE WKS-CTE-CAPITAL-INICIAL TO WKS-CAPITAL-INICIAL
035600     MOVE WKS-CTE-CAPITAL-INICIAL TO WKS-CAPITAL-ACTUAL
035700     MOVE 1 TO WKS-CC-CANT
035800     MOVE WKS-CAPITAL-ACTUAL TO WKS-CC-VALORES (1)
035900     PERFORM 110-CARGA-PRECIOS
036000     PERFORM 130-LEE-PREDICCION.
036100 100-APERTURA-ARCHIVOS-E. EXIT.
036200******************************************************************
036300*     CARGA COMPLETA DE LA TABLA DE PRECIOS EN MEMORIA
036400******************************************************************
036500 110-CARGA-PRECIOS SECTION.
036600     READ PRICES
036700          AT END GO TO 110-CARGA-PRECIOS-E
036800     END-READ
036900     GO TO 115-CARGA-PRECIOS-CICLO.
037000 110-CARGA-PRECIOS-E. EXIT.
037100*
037200 115-CARGA-PRECIOS-CICLO.
037300     ADD 1 TO WKS-TP-CANT
037400     MOVE PR-TICKER          TO WKS-TP-TICKER (WKS-TP-CANT)
037500     MOVE PR-FECHA           TO WKS-TP-FECHA  (WKS-TP-CANT)
037600     MOVE PR-PRECIO-CIERRE   TO WKS-TP-CIERRE (WKS-TP-CANT)
037700     READ PRICES
037800          AT END GO TO 110-CARGA-PRECIOS-E
037900     END-READ
038000     GO TO 115-CARGA-PRECIOS-CICLO.
038100******************************************************************
038200*     LECTURA DE LA SIGUIENTE PREDICCION (FLUJO PRINCIPAL)
038300******************************************************************
038400 130-LEE-PREDICCION SECTION.
038500     READ PREDICTIONS
038600          AT END SET FIN-PREDICTIONS TO TRUE
038700          NOT AT END
038800             MOVE PD-FECHA     TO WKS-PA-FECHA
038900             MOVE PD-TICKER    TO WKS-PA-TICKER
039000             MOVE PD-SENAL     TO WKS-PA-SENAL
039100             MOVE PD-CONFIANZA TO WKS-PA-CONFIANZA
039200     END-READ.
039300 130-LEE-PREDICCION-E. EXIT.
039400******************************************************************
039500*     PROCESO DE UNA FECHA DE PREDICCION (UN DIA DEL BACKTEST)
039600******************************************************************
039700 200-PROCESA-FECHAS SECTION.
039800     MOVE WKS-PA-FECHA TO WKS-FECHA-ACTUAL
039900     MOVE WKS-PA-FECHA TO WKS-FECHA-FINAL
040000     PERFORM 210-ARMA-GRUPO-DIA
040100     PERFORM 220-CIERRA-POSICIONES-DIA
040200     DIVIDE WKS-DIA-INDICE BY 5
040300            GIVING WKS-J REMAINDER WKS-RESIDUO
040400     IF WKS-RESIDUO = 0
040500        PERFORM 230-ABRE-POSICIONES-DIA
040600     END-IF
040700     PERFORM 240-ACTUALIZA-CURVA-CAPITAL
040800     ADD 1 TO WKS-DIA-INDICE.
040900 200-PROCESA-FECHAS-E. EXIT.
041000******************************************************************
041100*     ARMA EL GRUPO DE PREDICCIONES QUE COMPARTEN LA MISMA FECHA
041200******************************************************************
041300 210-ARMA-GRUPO-DIA SECTION.
041400     MOVE ZERO TO WKS-PD-CANT
041500     PERFORM 211-AGREGA-PREDICCION-GRUPO
041600        UNTIL FIN-PREDICTIONS
041700           OR WKS-PA-FECHA NOT = WKS-FECHA-ACTUAL.
041800 210-ARMA-GRUPO-DIA-E. EXIT.
041900*
042000 211-AGREGA-PREDICCION-GRUPO.
042100     ADD 1 TO WKS-PD-CANT
042200     MOVE WKS-PA-TICKER     TO WKS-PDG-TICKER     (WKS-PD-CANT)
042300     MOVE WKS-PA-SENAL      TO WKS-PDG-SENAL      (WKS-PD-CANT)
042400     MOVE WKS-PA-CONFIANZA  TO WKS-PDG-CONFIANZA  (WKS-PD-CANT)
042500     PERFORM 130-LEE-PREDICCION.
042600******************************************************************
042700*     CIERRE DE POSICIONES CUYA SENAL CAMBIO O SE ANULO (U5-C)
042800******************************************************************
042900 220-CIERRA-POSICIONES-DIA SECTION.
043000     PERFORM 221-EVALUA-CIERRE-POSICION
043100        VARYING WKS-I FROM WKS-PA-CANT BY -1
043200           UNTIL WKS-I < 1.
043300 220-CIERRA-POSICIONES-DIA-E. EXIT.
043400*
043500 221-EVALUA-CIERRE-POSICION.
043600     MOVE WKS-PAB-TICKER (WKS-I) TO WKS-BPD-TICKER
043700     PERFORM 2211-BUSCA-PREDICCION-DIA
043800     IF PREDICCION-HALLADA
043900        IF WKS-BPD-SENAL NOT = WKS-PAB-SENAL (WKS-I)
044000           OR WKS-BPD-SENAL = 0
044100           PERFORM 224-CIERRA-UNA-POSICION
044200        END-IF
044300     END-IF.
044400*
044500 2211-BUSCA-PREDICCION-DIA.
044600     SET WKS-PREDICCION-HALLADA TO FALSE
044700     MOVE 'N' TO WKS-PREDICCION-HALLADA
044800     PERFORM 2212-EXAMINA-PREDICCION-DIA
044900        VARYING WKS-K FROM 1 BY 1
045000           UNTIL WKS-K > WKS-PD-CANT
045100              OR PREDICCION-HALLADA.
045200*
045300 2212-EXAMINA-PREDICCION-DIA.
045400     IF WKS-PDG-TICKER (WKS-K) = WKS-BPD-TICKER
045500        SET PREDICCION-HALLADA TO TRUE
045600        MOVE WKS-PDG-SENAL     (WKS-K) TO WKS-BPD-SENAL
045700        MOVE WKS-PDG-CONFIANZA (WKS-K) TO WKS-BPD-CONFIANZA
045800     END-IF.
045900******************************************************************
046000*     CIERRA UNA POSICION AL PRECIO MAS RECIENTE CONOCIDO (U5-C)
046100******************************************************************
046200 224-CIERRA-UNA-POSICION SECTION.
046300     MOVE WKS-PAB-TICKER (WKS-I) TO WKS-BP-TICKER
046400     MOVE WKS-FECHA-FINAL        TO WKS-BP-FECHA-LIMITE
046500     MOVE 'N'                    TO WKS-BP-EXACTA
046600     PERFORM 2241-BUSCA-PRECIO
046700     MOVE WKS-BP-PRECIO TO WKS-TC-PRECIO-SALIDA
046800     COMPUTE WKS-TC-VALOR-ENTRADA =
046900             WKS-PAB-ACCIONES (WKS-I) *
047000             WKS-PAB-PRECIO-ENTRADA (WKS-I)
047100     COMPUTE WKS-TC-VALOR-SALIDA =
047200             WKS-PAB-ACCIONES (WKS-I) * WKS-TC-PRECIO-SALIDA
047300     COMPUTE WKS-TC-COSTO-ENTRADA ROUNDED =
047400             WKS-TC-VALOR-ENTRADA * 0.001
047500     COMPUTE WKS-TC-COSTO-SALIDA ROUNDED =
047600             WKS-TC-VALOR-SALIDA * 0.001
047700     IF WKS-PAB-SENAL (WKS-I) > 0
047800        COMPUTE WKS-TC-GANANCIA ROUNDED =
047900                (WKS-TC-VALOR-SALIDA - WKS-TC-COSTO-SALIDA) -
048000                (WKS-TC-VALOR-ENTRADA + WKS-TC-COSTO-ENTRADA)
048100     ELSE
048200        COMPUTE WKS-TC-GANANCIA ROUNDED =
048300                (WKS-TC-VALOR-ENTRADA - WKS-TC-COSTO-ENTRADA) -
048400                (WKS-TC-VALOR-SALIDA + WKS-TC-COSTO-SALIDA)
048500     END-IF
048600     IF WKS-TC-VALOR-ENTRADA > 0
048700        COMPUTE WKS-TC-GANANCIA-PCT ROUNDED =
048800                WKS-TC-GANANCIA / WKS-TC-VALOR-ENTRADA
048900     ELSE
049000        MOVE ZERO TO WKS-TC-GANANCIA-PCT
049100     END-IF
049200     ADD WKS-TC-GANANCIA TO WKS-CAPITAL-ACTUAL
049300     ADD 1 TO WKS-OP-TOTALES
049400     IF WKS-TC-GANANCIA > 0
049500        ADD 1 TO WKS-OP-GANADORAS
049600        ADD WKS-TC-GANANCIA TO WKS-SUMA-GANANCIAS
049700     ELSE
049800        ADD 1 TO WKS-OP-PERDEDORAS
049900        SUBTRACT WKS-TC-GANANCIA FROM WKS-SUMA-PERDIDAS
050000     END-IF
050100     MOVE WKS-PAB-TICKER         (WKS-I) TO TR-TICKER
050200     MOVE WKS-PAB-FECHA-ENTRADA  (WKS-I) TO TR-FECHA-ENTRADA
050300     MOVE WKS-FECHA-FINAL                TO TR-FECHA-SALIDA
050400     MOVE WKS-PAB-SENAL          (WKS-I) TO TR-SENAL
050500     MOVE WKS-PAB-PRECIO-ENTRADA (WKS-I) TO TR-PRECIO-ENTRADA
050600     MOVE WKS-TC-PRECIO-SALIDA           TO TR-PRECIO-SALIDA
050700     MOVE WKS-PAB-ACCIONES       (WKS-I) TO TR-ACCIONES
050800     MOVE WKS-TC-GANANCIA                TO TR-GANANCIA-PERDIDA
050900     MOVE WKS-TC-GANANCIA-PCT            TO TR-GANANCIA-PCT
051000     WRITE REG-TRDOU01
051100     PERFORM 226-ELIMINA-POSICION.
051200 224-CIERRA-UNA-POSICION-E. EXIT.
051300******************************************************************
051400*     BUSCA EL PRECIO MAS RECIENTE CONOCIDO DE UN TICKER, O EL
051500*     PRECIO DE UNA FECHA EXACTA CUANDO WKS-BP-EXACTA = 'S'
051600******************************************************************
051700 2241-BUSCA-PRECIO.
051800     MOVE ZERO TO WKS-BP-PRECIO
051900     PERFORM 2242-EXAMINA-PRECIO
052000        VARYING WKS-J FROM 1 BY 1
052100           UNTIL WKS-J > WKS-TP-CANT.
052200*
052300 2242-EXAMINA-PRECIO.
052400     IF WKS-TP-TICKER (WKS-J) = WKS-BP-TICKER
052500        IF WKS-BP-ES-EXACTA
052600           IF WKS-TP-FECHA (WKS-J) = WKS-BP-FECHA-LIMITE
052700              MOVE WKS-TP-CIERRE (WKS-J) TO WKS-BP-PRECIO
052800           END-IF
052900        ELSE
053000           IF WKS-TP-FECHA (WKS-J) NOT > WKS-BP-FECHA-LIMITE
053100              MOVE WKS-TP-CIERRE (WKS-J) TO WKS-BP-PRECIO
053200           END-IF
053300        END-IF
053400     END-IF.
053500******************************************************************
053600*     ELIMINA UNA POSICION DE LA TABLA, DESPLAZANDO LAS DEMAS
053700******************************************************************
053800 226-ELIMINA-POSICION.
053900     PERFORM 227-DESPLAZA-POSICION
054000        VARYING WKS-J FROM WKS-I BY 1
054100           UNTIL WKS-J >= WKS-PA-CANT
054200     SUBTRACT 1 FROM WKS-PA-CANT.
054300*
054400 227-DESPLAZA-POSICION.
054500     MOVE WKS-PAB-TICKER         (WKS-J + 1)
054600                              TO WKS-PAB-TICKER         (WKS-J)
054700     MOVE WKS-PAB-SENAL          (WKS-J + 1)
054800                              TO WKS-PAB-SENAL          (WKS-J)
054900     MOVE WKS-PAB-FECHA-ENTRADA  (WKS-J + 1)
055000                              TO WKS-PAB-FECHA-ENTRADA  (WKS-J)
055100     MOVE WKS-PAB-PRECIO-ENTRADA (WKS-J + 1)
055200                              TO WKS-PAB-PRECIO-ENTRADA (WKS-J)
055300     MOVE WKS-PAB-ACCIONES       (WKS-J + 1)
055400                              TO WKS-PAB-ACCIONES       (WKS-J)
055500     MOVE WKS-PAB-VALOR-POSICION (WKS-J + 1)
055600                              TO WKS-PAB-VALOR-POSICION (WKS-J).
055700******************************************************************
055800*     APERTURA DE POSICIONES NUEVAS EN DIA DE REBALANCEO (U5-A/B)
055900******************************************************************
056000 230-ABRE-POSICIONES-DIA SECTION.
056100     PERFORM 231-EVALUA-APERTURA-POSICION
056200        VARYING WKS-K FROM 1 BY 1
056300           UNTIL WKS-K > WKS-PD-CANT.
056400 230-ABRE-POSICIONES-DIA-E. EXIT.
056500*
056600 231-EVALUA-APERTURA-POSICION.
056700     IF WKS-PDG-CONFIANZA (WKS-K) NOT < 0.5000
056800        AND WKS-PDG-SENAL (WKS-K) NOT = 0
056900        MOVE WKS-PDG-TICKER (WKS-K) TO WKS-BPO-TICKER
057000        PERFORM 2313-BUSCA-POSICION
057100        IF NOT POSICION-HALLADA
057200           MOVE WKS-PDG-TICKER (WKS-K) TO WKS-BP-TICKER
057300           MOVE WKS-FECHA-ACTUAL       TO WKS-BP-FECHA-LIMITE
057400           MOVE 'S'                    TO WKS-BP-EXACTA
057500           PERFORM 2241-BUSCA-PRECIO
057600           IF WKS-BP-PRECIO > 0
057700              PERFORM 232-ABRE-UNA-POSICION
057800           END-IF
057900        END-IF
058000     END-IF.
058100*
058200 2313-BUSCA-POSICION.
058300     SET WKS-POSICION-HALLADA TO FALSE
058400     MOVE 'N' TO WKS-POSICION-HALLADA
058500     PERFORM 2314-EXAMINA-POSICION
058600        VARYING WKS-BPO-INDICE FROM 1 BY 1
058700           UNTIL WKS-BPO-INDICE > WKS-PA-CANT
058800              OR POSICION-HALLADA.
058900*
059000 2314-EXAMINA-POSICION.
059100     IF WKS-PAB-TICKER (WKS-BPO-INDICE) = WKS-BPO-TICKER
059200        SET POSICION-HALLADA TO TRUE
059300     END-IF.
059400******************************************************************
059500*     ABRE UNA POSICION NUEVA, SEGUN EL TAMANO DE LA REGLA U5-B
059600******************************************************************
059700 232-ABRE-UNA-POSICION SECTION.
059800     COMPUTE WKS-TA-BASE ROUNDED = WKS-CAPITAL-ACTUAL * 0.20
059900     COMPUTE WKS-TA-FACTOR ROUNDED =
060000             (WKS-PDG-CONFIANZA (WKS-K) - 0.5) * 2
060100     COMPUTE WKS-TA-TAMANO ROUNDED = WKS-TA-BASE * WKS-TA-FACTOR
060200     IF WKS-TA-TAMANO > WKS-TA-BASE
060300        MOVE WKS-TA-BASE TO WKS-TA-TAMANO
060400     END-IF
060500     IF WKS-TA-TAMANO < 0
060600        MOVE ZERO TO WKS-TA-TAMANO
060700     END-IF
060800     IF WKS-TA-TAMANO > 0
060900        ADD 1 TO WKS-PA-CANT
061000        MOVE WKS-PDG-TICKER (WKS-K)
061100                          TO WKS-PAB-TICKER (WKS-PA-CANT)
061200        MOVE WKS-PDG-SENAL (WKS-K)
061300                          TO WKS-PAB-SENAL  (WKS-PA-CANT)
061400        MOVE WKS-FECHA-ACTUAL
061500                          TO WKS-PAB-FECHA-ENTRADA (WKS-PA-CANT)
061600        MOVE WKS-BP-PRECIO
061700                          TO WKS-PAB-PRECIO-ENTRADA (WKS-PA-CANT)
061800        COMPUTE WKS-PAB-ACCIONES (WKS-PA-CANT) ROUNDED =
061900                WKS-TA-TAMANO / WKS-BP-PRECIO
062000        MOVE WKS-TA-TAMANO
062100                          TO WKS-PAB-VALOR-POSICION (WKS-PA-CANT)
062200        COMPUTE WKS-TA-COSTO-ENTRADA ROUNDED =
062300                WKS-TA-TAMANO * 0.001
062400        SUBTRACT WKS-TA-COSTO-ENTRADA FROM WKS-CAPITAL-ACTUAL
062500     END-IF.
062600 232-ABRE-UNA-POSICION-E. EXIT.
062700******************************************************************
062800*     AGREGA EL CAPITAL DEL DIA A LA CURVA DE CAPITAL (U5 PASO 3)
062900******************************************************************
063000 240-ACTUALIZA-CURVA-CAPITAL SECTION.
063100     ADD 1 TO WKS-CC-CANT
063200     MOVE WKS-CAPITAL-ACTUAL TO WKS-CC-VALORES (WKS-CC-CANT).
063300 240-ACTUALIZA-CURVA-CAPITAL-E. EXIT.
063400******************************************************************
063500*     CIERRA TODAS LAS POSICIONES QUE QUEDAN ABIERTAS AL FINAL
063600******************************************************************
063700 500-CIERRA-POSICIONES-FINALES SECTION.
063800     PERFORM 224-CIERRA-UNA-POSICION
063900        VARYING WKS-I FROM WKS-PA-CANT BY -1
064000           UNTIL WKS-I < 1.
064100 500-CIERRA-POSICIONES-FINALES-E. EXIT.
064200******************************************************************
064300*     METRICAS DE DESEMPENO DEL PORTAFOLIO SOBRE LA CURVA (U5-D)
064400******************************************************************
064500 600-CALCULA-METRICAS-PORTAFOLIO SECTION.
064600     PERFORM 610-DERIVA-RETORNOS
064700     PERFORM 620-RETORNO-TOTAL-ANUAL
064800     PERFORM 630-VOLATILIDAD-GENERICA
064900     PERFORM 640-SHARPE-GENERICO
065000     PERFORM 650-SORTINO-PORTAFOLIO
065100     PERFORM 660-DRAWDOWN-GENERICO
065200     PERFORM 670-CALMAR-PORTAFOLIO
065300     PERFORM 680-ESTADISTICAS-OPERACIONES
065400     MOVE WKS-MG-RETORNO-TOTAL TO WKS-PORT-RETORNO-TOTAL
065500     MOVE WKS-MG-RETORNO-ANUAL TO WKS-PORT-RETORNO-ANUAL
065600     MOVE WKS-MG-VOLATILIDAD   TO WKS-PORT-VOLATILIDAD
065700     MOVE WKS-MG-DRAWDOWN-MAX  TO WKS-PORT-DRAWDOWN-MAX
065800     MOVE WKS-MG-SHARPE        TO WKS-PORT-SHARPE.
065900 600-CALCULA-METRICAS-PORTAFOLIO-E. EXIT.
066000******************************************************************
066100*     DERIVA LOS RETORNOS DIARIOS DE LA CURVA ACTUAL (GENERICO)
066200******************************************************************
066300 610-DERIVA-RETORNOS SECTION.
066400     MOVE ZERO TO WKS-RET-CANT
066500     PERFORM 611-CALCULA-UN-RETORNO
066600        VARYING WKS-I FROM 2 BY 1
066700           UNTIL WKS-I > WKS-CC-CANT.
066800 610-DERIVA-RETORNOS-E. EXIT.
066900*
067000 611-CALCULA-UN-RETORNO.
067100     ADD 1 TO WKS-RET-CANT
067200     IF WKS-CC-VALORES (WKS-I - 1) NOT = 0
067300        COMPUTE WKS-RET-VALORES (WKS-RET-CANT) ROUNDED =
067400                (WKS-CC-VALORES (WKS-I) -
067500                 WKS-CC-VALORES (WKS-I - 1)) /
067600                 WKS-CC-VALORES (WKS-I - 1)
067700     ELSE
067800        MOVE ZERO TO WKS-RET-VALORES (WKS-RET-CANT)
067900     END-IF.
068000******************************************************************
068100*     RETORNO TOTAL Y RETORNO ANUALIZADO DE LA CURVA (GENERICO)
068200******************************************************************
068300 620-RETORNO-TOTAL-ANUAL SECTION.
068400     IF WKS-CC-VALORES (1) NOT = 0
068500        COMPUTE WKS-MG-RETORNO-TOTAL ROUNDED =
068600                (WKS-CC-VALORES (WKS-CC-CANT) -
068700                 WKS-CC-VALORES (1)) / WKS-CC-VALORES (1)
068800     ELSE
068900        MOVE ZERO TO WKS-MG-RETORNO-TOTAL
069000     END-IF
069100     IF WKS-RET-CANT > 0
069200        MOVE 1 TO WKS-PW-BASE
069300        ADD WKS-MG-RETORNO-TOTAL TO WKS-PW-BASE
069400        COMPUTE WKS-PW-EXPONENTE ROUNDED = 252 / WKS-RET-CANT
069500        COMPUTE WKS-PW-RESULTADO ROUNDED =
069600                WKS-PW-BASE ** WKS-PW-EXPONENTE
069700        COMPUTE WKS-MG-RETORNO-ANUAL ROUNDED =
069800                WKS-PW-RESULTADO - 1
069900     ELSE
070000        MOVE ZERO TO WKS-MG-RETORNO-ANUAL
070100     END-IF.
070200 620-RETORNO-TOTAL-ANUAL-E. EXIT.
070300******************************************************************
070400*     VOLATILIDAD ANUALIZADA DE LOS RETORNOS ACTUALES (GENERICO)
070500******************************************************************
070600 630-VOLATILIDAD-GENERICA SECTION.
070700     PERFORM 631-CALCULA-DESV-ESTD-POBLACIONAL
070800     MOVE WKS-MEDIA     TO WKS-MEDIA-GENERAL
070900     MOVE WKS-DESV-ESTD TO WKS-DESV-ESTD-GENERAL
071000     COMPUTE WKS-MG-VOLATILIDAD ROUNDED =
071100             WKS-DESV-ESTD * (252 ** 0.5).
071200 630-VOLATILIDAD-GENERICA-E. EXIT.
071300*
071400 631-CALCULA-DESV-ESTD-POBLACIONAL.
071500     MOVE ZERO TO WKS-SUMA WKS-SUMA-CUAD
071600     MOVE WKS-RET-CANT TO WKS-CONTADOR-VALORES
071700     PERFORM 6311-SUMA-UN-RETORNO
071800        VARYING WKS-I FROM 1 BY 1
071900           UNTIL WKS-I > WKS-RET-CANT
072000     IF WKS-CONTADOR-VALORES > 0
072100        COMPUTE WKS-MEDIA ROUNDED =
072200                WKS-SUMA / WKS-CONTADOR-VALORES
072300        COMPUTE WKS-VARIANZA ROUNDED =
072400                (WKS-SUMA-CUAD / WKS-CONTADOR-VALORES) -
072500                (WKS-MEDIA * WKS-MEDIA)
072600        IF WKS-VARIANZA < 0
072700           MOVE ZERO TO WKS-VARIANZA
072800        END-IF
072900        COMPUTE WKS-DESV-ESTD ROUNDED = WKS-VARIANZA ** 0.5
073000     ELSE
073100        MOVE ZERO TO WKS-MEDIA WKS-DESV-ESTD
073200     END-IF.
073300*
073400 6311-SUMA-UN-RETORNO.
073500     ADD WKS-RET-VALORES (WKS-I) TO WKS-SUMA
073600     COMPUTE WKS-SUMA-CUAD =
073700             WKS-SUMA-CUAD +
073800             (WKS-RET-VALORES (WKS-I) * WKS-RET-VALORES (WKS-I)).
073900******************************************************************
074000*     INDICE DE SHARPE DEL PORTAFOLIO (RESTA LA TASA LIBRE DE
074100*     RIESGO DIARIA ANTES DE ANUALIZAR)
074200******************************************************************
074300 640-SHARPE-GENERICO SECTION.
074400     COMPUTE WKS-TA-FACTOR ROUNDED = WKS-CTE-TASA-LIBRE-RIESGO /
074500                                      252
074600     COMPUTE WKS-MG-SHARPE ROUNDED =
074700             (WKS-MEDIA-GENERAL - WKS-TA-FACTOR) /
074800             (WKS-DESV-ESTD-GENERAL + WKS-CTE-EPSILON) *
074900             (252 ** 0.5).
075000 640-SHARPE-GENERICO-E. EXIT.
075100******************************************************************
075200*     INDICE DE SORTINO DEL PORTAFOLIO (SOLO RETORNOS NEGATIVOS)
075300******************************************************************
075400 650-SORTINO-PORTAFOLIO SECTION.
075500     MOVE ZERO TO WKS-SUMA WKS-SUMA-CUAD WKS-CONTADOR-VALORES
075600     PERFORM 651-SUMA-RETORNO-NEGATIVO
075700        VARYING WKS-I FROM 1 BY 1
075800           UNTIL WKS-I > WKS-RET-CANT
075900     IF WKS-CONTADOR-VALORES > 0
076000        COMPUTE WKS-MEDIA ROUNDED =
076100                WKS-SUMA / WKS-CONTADOR-VALORES
076200        COMPUTE WKS-VARIANZA ROUNDED =
076300                (WKS-SUMA-CUAD / WKS-CONTADOR-VALORES) -
076400                (WKS-MEDIA * WKS-MEDIA)
076500        IF WKS-VARIANZA < 0
076600           MOVE ZERO TO WKS-VARIANZA
076700        END-IF
076800        COMPUTE WKS-DESV-ESTD ROUNDED = WKS-VARIANZA ** 0.5
076900        COMPUTE WKS-PORT-SORTINO ROUNDED =
077000                (WKS-MEDIA-GENERAL - WKS-TA-FACTOR) /
077100                ((WKS-DESV-ESTD * (252 ** 0.5)) +
077200                 WKS-CTE-EPSILON) * (252 ** 0.5)
077300     ELSE
077400        COMPUTE WKS-PORT-SORTINO ROUNDED =
077500                (WKS-MEDIA-GENERAL - WKS-TA-FACTOR) /
077600                WKS-CTE-EPSILON * (252 ** 0.5)
077700     END-IF.
077800 650-SORTINO-PORTAFOLIO-E. EXIT.
077900*
078000 651-SUMA-RETORNO-NEGATIVO.
078100     IF WKS-RET-VALORES (WKS-I) < 0
078200        ADD WKS-RET-VALORES (WKS-I) TO WKS-SUMA
078300        COMPUTE WKS-SUMA-CUAD =
078400                WKS-SUMA-CUAD +
078500                (WKS-RET-VALORES (WKS-I) *
078600                 WKS-RET-VALORES (WKS-I))
078700        ADD 1 TO WKS-CONTADOR-VALORES
078800     END-IF.
078900******************************************************************
079000*     DRAWDOWN MAXIMO SOBRE EL PRODUCTO ACUMULADO DE RETORNOS
079100******************************************************************
079200 660-DRAWDOWN-GENERICO SECTION.
079300     MOVE 1 TO WKS-DD-ACUMULADO WKS-DD-MAXIMO
079400     MOVE ZERO TO WKS-MG-DRAWDOWN-MAX
079500     PERFORM 661-EVALUA-UN-PUNTO-DRAWDOWN
079600        VARYING WKS-I FROM 1 BY 1
079700           UNTIL WKS-I > WKS-RET-CANT.
079800 660-DRAWDOWN-GENERICO-E. EXIT.
079900*
080000 661-EVALUA-UN-PUNTO-DRAWDOWN.
080100     COMPUTE WKS-DD-ACUMULADO ROUNDED =
080200             WKS-DD-ACUMULADO * (1 + WKS-RET-VALORES (WKS-I))
080300     IF WKS-DD-ACUMULADO > WKS-DD-MAXIMO
080400        MOVE WKS-DD-ACUMULADO TO WKS-DD-MAXIMO
080500     END-IF
080600     IF WKS-DD-MAXIMO > 0
080700        COMPUTE WKS-DD-ACTUAL ROUNDED =
080800                (WKS-DD-ACUMULADO - WKS-DD-MAXIMO) / WKS-DD-MAXIMO
080900     ELSE
081000        MOVE ZERO TO WKS-DD-ACTUAL
081100     END-IF
081200     IF WKS-DD-ACTUAL < WKS-MG-DRAWDOWN-MAX
081300        MOVE WKS-DD-ACTUAL TO WKS-MG-DRAWDOWN-MAX
081400     END-IF.
081500******************************************************************
081600*     INDICE DE CALMAR DEL PORTAFOLIO
081700******************************************************************
081800 670-CALMAR-PORTAFOLIO SECTION.
081900     COMPUTE WKS-PW-BASE = WKS-MG-DRAWDOWN-MAX
082000     IF WKS-PW-BASE < 0
082100        COMPUTE WKS-PW-BASE = WKS-PW-BASE * -1
082200     END-IF
082300     COMPUTE WKS-PORT-CALMAR ROUNDED =
082400             WKS-MG-RETORNO-ANUAL /
082500             (WKS-PW-BASE + WKS-CTE-EPSILON).
082600 670-CALMAR-PORTAFOLIO-E. EXIT.
082700******************************************************************
082800*     ESTADISTICAS DE LAS OPERACIONES CERRADAS (U5-D)
082900******************************************************************
083000 680-ESTADISTICAS-OPERACIONES SECTION.
083100     IF WKS-OP-TOTALES > 0
083200        COMPUTE WKS-PORT-WIN-RATE ROUNDED =
083300                WKS-OP-GANADORAS / WKS-OP-TOTALES
083400     ELSE
083500        MOVE ZERO TO WKS-PORT-WIN-RATE
083600     END-IF
083700     COMPUTE WKS-PORT-PROFIT-FACTOR ROUNDED =
083800             WKS-SUMA-GANANCIAS /
083900             (WKS-SUMA-PERDIDAS + WKS-CTE-EPSILON)
084000     IF WKS-OP-GANADORAS > 0
084100        COMPUTE WKS-PORT-AVG-GANANCIA ROUNDED =
084200                WKS-SUMA-GANANCIAS / WKS-OP-GANADORAS
084300     ELSE
084400        MOVE ZERO TO WKS-PORT-AVG-GANANCIA
084500     END-IF
084600     IF WKS-OP-PERDEDORAS > 0
084700        COMPUTE WKS-PORT-AVG-PERDIDA ROUNDED =
084800                WKS-SUMA-PERDIDAS / WKS-OP-PERDEDORAS
084900     ELSE
085000        MOVE ZERO TO WKS-PORT-AVG-PERDIDA
085100     END-IF
085200     COMPUTE WKS-PORT-WIN-LOSS-RATIO ROUNDED =
085300             WKS-PORT-AVG-GANANCIA /
085400             (WKS-PORT-AVG-PERDIDA + WKS-CTE-EPSILON).
085500 680-ESTADISTICAS-OPERACIONES-E. EXIT.
085600******************************************************************
085700*     LINEA BASE DE COMPRA Y RETENCION DEL PRIMER TICKER (U5-E)
085800******************************************************************
085900 700-CALCULA-LINEA-BASE SECTION.
086000     MOVE WKS-TP-TICKER (1) TO WKS-BASE-TICKER
086100     PERFORM 710-EXTRAE-CIERRES-TICKER
086200     PERFORM 610-DERIVA-RETORNOS
086300     PERFORM 620-RETORNO-TOTAL-ANUAL
086400     PERFORM 630-VOLATILIDAD-GENERICA
086500     PERFORM 660-DRAWDOWN-GENERICO
086600     PERFORM 750-SHARPE-BASE
086700     MOVE WKS-MG-RETORNO-TOTAL TO WKS-BASE-RETORNO-TOTAL
086800     MOVE WKS-MG-VOLATILIDAD   TO WKS-BASE-VOLATILIDAD
086900     MOVE WKS-MG-DRAWDOWN-MAX  TO WKS-BASE-DRAWDOWN-MAX.
087000 700-CALCULA-LINEA-BASE-E. EXIT.
087100******************************************************************
087200*     COPIA LOS CIERRES DEL TICKER BASE A LA CURVA DE TRABAJO
087300******************************************************************
087400 710-EXTRAE-CIERRES-TICKER SECTION.
087500     MOVE ZERO TO WKS-CC-CANT
087600     PERFORM 711-COPIA-CIERRE-TICKER
087700        VARYING WKS-I FROM 1 BY 1
087800           UNTIL WKS-I > WKS-TP-CANT.
087900 710-EXTRAE-CIERRES-TICKER-E. EXIT.
088000*
088100 711-COPIA-CIERRE-TICKER.
088200     IF WKS-TP-TICKER (WKS-I) = WKS-BASE-TICKER
088300        ADD 1 TO WKS-CC-CANT
088400        MOVE WKS-TP-CIERRE (WKS-I) TO WKS-CC-VALORES (WKS-CC-CANT)
088500     END-IF.
088600******************************************************************
088700*     INDICE DE SHARPE DE LA LINEA BASE (SIN TASA LIBRE DE RIESGO)
088800******************************************************************
088900 750-SHARPE-BASE SECTION.
089000     COMPUTE WKS-BASE-SHARPE ROUNDED =
089100             WKS-MEDIA-GENERAL /
089200             (WKS-DESV-ESTD-GENERAL + WKS-CTE-EPSILON) *
089300             (252 ** 0.5).
089400 750-SHARPE-BASE-E. EXIT.
089500******************************************************************
089600*     IMPRESION DEL REPORTE DE BACKTEST
089700******************************************************************
089800 800-IMPRIME-REPORTE SECTION.
089900     MOVE SPACES TO LINEA-REPORTE
090000     STRING 'REPORTE DE BACKTEST DE LA ESTRATEGIA - STKR5010'
090100            DELIMITED BY SIZE INTO LINEA-REPORTE
090200     WRITE LINEA-REPORTE AFTER ADVANCING C01
090300     MOVE WKS-FECHA-CORRIDA TO WKS-EDIT-FECHA
090400     MOVE SPACES TO LINEA-REPORTE
090500     STRING 'FECHA DE CORRIDA: ' DELIMITED BY SIZE
090600            WKS-EDIT-FECHA      DELIMITED BY SIZE
090700            INTO LINEA-REPORTE
090800     WRITE LINEA-REPORTE AFTER ADVANCING 1
090900     MOVE WKS-GUIONES TO LINEA-REPORTE
091000     WRITE LINEA-REPORTE AFTER ADVANCING 1
091100     PERFORM 810-IMPRIME-CAPITAL
091200     PERFORM 820-IMPRIME-RETORNOS-RIESGO
091300     PERFORM 830-IMPRIME-OPERACIONES
091400     PERFORM 840-IMPRIME-LINEA-BASE
091500     PERFORM 900-TOTALES-GENERALES.
091600 800-IMPRIME-REPORTE-E. EXIT.
091700******************************************************************
091800*     CAPITAL INICIAL Y FINAL DE LA CORRIDA
091900******************************************************************
092000 810-IMPRIME-CAPITAL SECTION.
092100     MOVE WKS-CAPITAL-INICIAL TO WKS-EDIT-MONEY
092200     MOVE SPACES TO LINEA-REPORTE
092300     STRING 'CAPITAL INICIAL ............ ' DELIMITED BY SIZE
092400            WKS-EDIT-MONEY                  DELIMITED BY SIZE
092500            INTO LINEA-REPORTE
092600     WRITE LINEA-REPORTE AFTER ADVANCING 1
092700     MOVE WKS-CAPITAL-ACTUAL TO WKS-EDIT-MONEY
092800     MOVE SPACES TO LINEA-REPORTE
092900     STRING 'CAPITAL FINAL .............. ' DELIMITED BY SIZE
093000            WKS-EDIT-MONEY                  DELIMITED BY SIZE
093100            INTO LINEA-REPORTE
093200     WRITE LINEA-REPORTE AFTER ADVANCING 1.
093300 810-IMPRIME-CAPITAL-E. EXIT.
093400******************************************************************
093500*     RETORNOS Y METRICAS DE RIESGO DEL PORTAFOLIO
093600******************************************************************
093700 820-IMPRIME-RETORNOS-RIESGO SECTION.
093800     COMPUTE WKS-EDIT-PCT ROUNDED = WKS-PORT-RETORNO-TOTAL * 100
093900     MOVE SPACES TO LINEA-REPORTE
094000     STRING 'RETORNO TOTAL (%) .......... ' DELIMITED BY SIZE
094100            WKS-EDIT-PCT                    DELIMITED BY SIZE
094200            INTO LINEA-REPORTE
094300     WRITE LINEA-REPORTE AFTER ADVANCING 1
094400     COMPUTE WKS-EDIT-PCT ROUNDED = WKS-PORT-RETORNO-ANUAL * 100
094500     MOVE SPACES TO LINEA-REPORTE
094600     STRING 'RETORNO ANUAL (%) .......... ' DELIMITED BY SIZE
094700            WKS-EDIT-PCT                    DELIMITED BY SIZE
094800            INTO LINEA-REPORTE
094900     WRITE LINEA-REPORTE AFTER ADVANCING 1
095000     COMPUTE WKS-EDIT-PCT ROUNDED = WKS-PORT-VOLATILIDAD * 100
095100     MOVE SPACES TO LINEA-REPORTE
095200     STRING 'VOLATILIDAD (%) ............ ' DELIMITED BY SIZE
095300            WKS-EDIT-PCT                    DELIMITED BY SIZE
095400            INTO LINEA-REPORTE
095500     WRITE LINEA-REPORTE AFTER ADVANCING 1
095600     COMPUTE WKS-EDIT-PCT ROUNDED = WKS-PORT-DRAWDOWN-MAX * 100
095700     MOVE SPACES TO LINEA-REPORTE
095800     STRING 'DRAWDOWN MAXIMO (%) ........ ' DELIMITED BY SIZE
095900            WKS-EDIT-PCT                    DELIMITED BY SIZE
096000            INTO LINEA-REPORTE
096100     WRITE LINEA-REPORTE AFTER ADVANCING 1
096200     MOVE WKS-PORT-SHARPE TO WKS-EDIT-RATIO
096300     MOVE SPACES TO LINEA-REPORTE
096400     STRING 'INDICE DE SHARPE ........... ' DELIMITED BY SIZE
096500            WKS-EDIT-RATIO                  DELIMITED BY SIZE
096600            INTO LINEA-REPORTE
096700     WRITE LINEA-REPORTE AFTER ADVANCING 1
096800     MOVE WKS-PORT-SORTINO TO WKS-EDIT-RATIO
096900     MOVE SPACES TO LINEA-REPORTE
097000     STRING 'INDICE DE SORTINO .......... ' DELIMITED BY SIZE
097100            WKS-EDIT-RATIO                  DELIMITED BY SIZE
097200            INTO LINEA-REPORTE
097300     WRITE LINEA-REPORTE AFTER ADVANCING 1
097400     MOVE WKS-PORT-CALMAR TO WKS-EDIT-RATIO
097500     MOVE SPACES TO LINEA-REPORTE
097600     STRING 'INDICE DE CALMAR ........... ' DELIMITED BY SIZE
097700            WKS-EDIT-RATIO                  DELIMITED BY SIZE
097800            INTO LINEA-REPORTE
097900     WRITE LINEA-REPORTE AFTER ADVANCING 1.
098000 820-IMPRIME-RETORNOS-RIESGO-E. EXIT.
098100******************************************************************
098200*     ESTADISTICAS DE LAS OPERACIONES CERRADAS
098300******************************************************************
098400 830-IMPRIME-OPERACIONES SECTION.
098500     MOVE WKS-OP-TOTALES TO WKS-EDIT-CONTADOR
098600     MOVE SPACES TO LINEA-REPORTE
098700     STRING 'OPERACIONES TOTALES ........ ' DELIMITED BY SIZE
098800            WKS-EDIT-CONTADOR               DELIMITED BY SIZE
098900            INTO LINEA-REPORTE
099000     WRITE LINEA-REPORTE AFTER ADVANCING 1
099100     MOVE WKS-OP-GANADORAS TO WKS-EDIT-CONTADOR
099200     MOVE SPACES TO LINEA-REPORTE
099300     STRING 'OPERACIONES GANADORAS ...... ' DELIMITED BY SIZE
099400            WKS-EDIT-CONTADOR               DELIMITED BY SIZE
099500            INTO LINEA-REPORTE
099600     WRITE LINEA-REPORTE AFTER ADVANCING 1
099700     COMPUTE WKS-EDIT-PCT ROUNDED = WKS-PORT-WIN-RATE * 100
099800     MOVE SPACES TO LINEA-REPORTE
099900     STRING 'PORCENTAJE DE ACIERTO (%) .. ' DELIMITED BY SIZE
100000            WKS-EDIT-PCT                    DELIMITED BY SIZE
100100            INTO LINEA-REPORTE
100200     WRITE LINEA-REPORTE AFTER ADVANCING 1
100300     MOVE WKS-PORT-PROFIT-FACTOR TO WKS-EDIT-RATIO
100400     MOVE SPACES TO LINEA-REPORTE
100500     STRING 'FACTOR DE GANANCIA .......... ' DELIMITED BY SIZE
100600            WKS-EDIT-RATIO                   DELIMITED BY SIZE
100700            INTO LINEA-REPORTE
100800     WRITE LINEA-REPORTE AFTER ADVANCING 1
100900     MOVE WKS-PORT-AVG-GANANCIA TO WKS-EDIT-MONEY
101000     MOVE SPACES TO LINEA-REPORTE
101100     STRING 'GANANCIA PROMEDIO ........... ' DELIMITED BY SIZE
101200            WKS-EDIT-MONEY                   DELIMITED BY SIZE
101300            INTO LINEA-REPORTE
101400     WRITE LINEA-REPORTE AFTER ADVANCING 1
101500     MOVE WKS-PORT-AVG-PERDIDA TO WKS-EDIT-MONEY
101600     MOVE SPACES TO LINEA-REPORTE
101700     STRING 'PERDIDA PROMEDIO ............ ' DELIMITED BY SIZE
101800            WKS-EDIT-MONEY                   DELIMITED BY SIZE
101900            INTO LINEA-REPORTE
102000     WRITE LINEA-REPORTE AFTER ADVANCING 1
102100     MOVE WKS-PORT-WIN-LOSS-RATIO TO WKS-EDIT-RATIO
102200     MOVE SPACES TO LINEA-REPORTE
102300     STRING 'RELACION GANANCIA/PERDIDA ... ' DELIMITED BY SIZE
102400            WKS-EDIT-RATIO                   DELIMITED BY SIZE
102500            INTO LINEA-REPORTE
102600     WRITE LINEA-REPORTE AFTER ADVANCING 1.
102700 830-IMPRIME-OPERACIONES-E. EXIT.
102800******************************************************************
102900*     BLOQUE COMPARATIVO CONTRA LA LINEA BASE (U5-E)
103000******************************************************************
103100 840-IMPRIME-LINEA-BASE SECTION.
103200     MOVE WKS-GUIONES TO LINEA-REPORTE
103300     WRITE LINEA-REPORTE AFTER ADVANCING 1
103400     MOVE SPACES TO LINEA-REPORTE
103500     STRING 'LINEA BASE (COMPRA Y RETENCION) - TICKER: '
103600            DELIMITED BY SIZE
103700            WKS-BASE-TICKER DELIMITED BY SIZE
103800            INTO LINEA-REPORTE
103900     WRITE LINEA-REPORTE AFTER ADVANCING 1
104000     COMPUTE WKS-EDIT-PCT ROUNDED = WKS-BASE-RETORNO-TOTAL * 100
104100     MOVE SPACES TO LINEA-REPORTE
104200     STRING 'RETORNO TOTAL BASE (%) ..... ' DELIMITED BY SIZE
104300            WKS-EDIT-PCT                    DELIMITED BY SIZE
104400            INTO LINEA-REPORTE
104500     WRITE LINEA-REPORTE AFTER ADVANCING 1
104600     COMPUTE WKS-EDIT-PCT ROUNDED = WKS-BASE-VOLATILIDAD * 100
104700     MOVE SPACES TO LINEA-REPORTE
104800     STRING 'VOLATILIDAD BASE (%) ....... ' DELIMITED BY SIZE
104900            WKS-EDIT-PCT                    DELIMITED BY SIZE
105000            INTO LINEA-REPORTE
105100     WRITE LINEA-REPORTE AFTER ADVANCING 1
105200     COMPUTE WKS-EDIT-PCT ROUNDED = WKS-BASE-DRAWDOWN-MAX * 100
105300     MOVE SPACES TO LINEA-REPORTE
105400     STRING 'DRAWDOWN MAXIMO BASE (%) ... ' DELIMITED BY SIZE
105500            WKS-EDIT-PCT                    DELIMITED BY SIZE
105600            INTO LINEA-REPORTE
105700     WRITE LINEA-REPORTE AFTER ADVANCING 1
105800     MOVE WKS-BASE-SHARPE TO WKS-EDIT-RATIO
105900     MOVE SPACES TO LINEA-REPORTE
106000     STRING 'INDICE DE SHARPE BASE ...... ' DELIMITED BY SIZE
106100            WKS-EDIT-RATIO                  DELIMITED BY SIZE
106200            INTO LINEA-REPORTE
106300     WRITE LINEA-REPORTE AFTER ADVANCING 1.
106400 840-IMPRIME-LINEA-BASE-E. EXIT.
106500******************************************************************
106600*     LINEA DE TOTALES GENERALES DE LA CORRIDA
106700******************************************************************
106800 900-TOTALES-GENERALES SECTION.
106900     MOVE WKS-GUIONES TO LINEA-REPORTE
107000     WRITE LINEA-REPORTE AFTER ADVANCING 1
107100     MOVE WKS-TP-CANT TO WKS-EDIT-CONTADOR
107200     MOVE SPACES TO LINEA-REPORTE
107300     STRING 'PRECIOS CARGADOS EN MEMORIA . ' DELIMITED BY SIZE
107400            WKS-EDIT-CONTADOR                DELIMITED BY SIZE
107500            INTO LINEA-REPORTE
107600     WRITE LINEA-REPORTE AFTER ADVANCING 1.
107700 900-TOTALES-GENERALES-E. EXIT.
107800******************************************************************
107900*     CIERRE DE ARCHIVOS
108000******************************************************************
108100 950-CIERRA-ARCHIVOS SECTION.
108200     CLOSE PREDICTIONS
108300           PRICES
108400           TRADES-OUT
108500           REPORT-OUT.
108600 950-CIERRA-ARCHIVOS-E. EXIT.
