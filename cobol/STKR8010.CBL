000100******************************************************************
000200* FECHA       : 14/01/1992                                       *
000300* PROGRAMADOR : MIRNA G. LOPEZ (MGL)                             *
000400* APLICACION  : INVESTIGACION DE MERCADO - SENTIMIENTO           *
000500* PROGRAMA    : STKR8010                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : REGLAS DE CICLO DE VIDA DE VERSIONES DE MODELO.  *
000800*             : VALIDA TRANSICIONES DE ESTADO Y DETERMINA EL     *
000900*             : GANADOR DE UNA PRUEBA A/B. NO ABRE ARCHIVOS,     *
001000*             : ES INVOCADO POR CALL DESDE EL LOTE DE VALIDACION *
001100*             : STKR2010 Y OTROS PROGRAMAS DE MANTENIMIENTO DE   *
001200*             : MODELOS.                                        *
001300* ARCHIVOS    : NO APLICA                                        *
001400* ACCION (ES) : 1=VALIDA-TRANSICION, 2=DETERMINA-GANADOR         *
001500* PROGRAMA(S) : INVOCADO POR STKR2010                            *
001600* BPM/RATIONAL: 100705                                           *
001700* NOMBRE      : REGLAS DE CICLO DE VIDA DE MODELOS               *
001800******************************************************************
001900*        L O G    D E   M O D I F I C A C I O N E S             *
002000******************************************************************
002100* FECHA       PROGRAMADOR  TICKET      DESCRIPCION               *
002200* ----------  -----------  ----------  ------------------------- *
002300* 14/01/1992  MGL          100705      VERSION ORIGINAL, SOLO    *
002400*                                      VALIDABA TRANSICION DE    *
002500*                                      ESTADO EXPERIMENTAL A     *
002600*                                      PRODUCCION.               *
002700* 19/08/1994  RTQ          101222      SE AGREGAN LOS ESTADOS    *
002800*                                      STAGING Y ARCHIVADO AL    *
002900*                                      CATALOGO DE TRANSICIONES. *
003000* 03/02/1997  MGL          101610      SE AGREGA LA FUNCION 2,   *
003100*                                      DETERMINA EL GANADOR DE   *
003200*                                      UNA PRUEBA A/B.           *
003300* 18/12/1998  PEDR         101900      REVISION DE SIGLO 2000,   *
003400*                                      SIN HALLAZGOS; EL SUBPRO- *
003500*                                      GRAMA NO MANEJA FECHAS.   *
003600* 11/04/2006  MGL          102711      SE AGREGA EL ESTADO       *
003700*                                      ROLLBACK SIN TRANSICIONES *
003800*                                      DE SALIDA.                *
003900* 02/02/2024  PEDR         104610      SE ESTANDARIZA EL AREA DE *
004000*                                      LINKAGE PARA USO DESDE    *
004100*                                      STKR2010.                 *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    STKR8010.
004500 AUTHOR.        MIRNA G. LOPEZ.
004600 INSTALLATION.  BANCO INDUSTRIAL, S.A. - INVESTIGACION DE MERCADO.
004700 DATE-WRITTEN.  14/01/1992.
004800 DATE-COMPILED.
004900 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVESTIGACION.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500******************************************************************
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*                VALORES LIMITE DE LA PRUEBA A/B
005900 01  WKS-CONSTANTES-8010.
006000     05  WKS-P-VALOR-LIMITE         PIC 9V9(04) VALUE 0.0500.
006100     05  FILLER                     PIC X(02).
006200*                REDEFINE DE WKS-P-VALOR-LIMITE (USO FUTURO)
006300 01  WKS-CONSTANTES-8010-R REDEFINES WKS-CONSTANTES-8010.
006400     05  WKS-P-VALOR-ENTERO         PIC 9(01).
006500     05  WKS-P-VALOR-DECIMAL        PIC 9(04).
006600     05  FILLER                     PIC X(02).
006700 01  WKS-SUBINDICES-8010.
006800     05  WKS-X                      PIC 9(02) COMP VALUE ZERO.
006900     05  FILLER                     PIC X(02).
007000*                FECHA DE LA INVOCACION, PARA BITACORA DE ERROR
007100 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROS.
007200 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
007300     05  WKS-FP-ANIO                PIC 9(04).
007400     05  WKS-FP-MES                 PIC 9(02).
007500     05  WKS-FP-DIA                 PIC 9(02).
007600*                CONTADOR DE INVOCACIONES DE LA CORRIDA ACTUAL
007700 01  WKS-CONTADOR-LLAMADAS          PIC 9(07) COMP VALUE ZERO.
007800******************************************************************
007900 LINKAGE SECTION.
008000 01  LK-PARAMETROS-8010.
008100     05  LK-FUNCION                 PIC X(01).
008200         88  LK-FUNC-TRANSICION             VALUE '1'.
008300         88  LK-FUNC-GANADOR                VALUE '2'.
008400     05  LK-ESTADO-ACTUAL           PIC X(12).
008500     05  LK-ESTADO-DESTINO          PIC X(12).
008600     05  LK-TRANSICION-VALIDA       PIC X(01).
008700         88  LK-TRANSICION-ES-VALIDA        VALUE 'S'.
008800         88  LK-TRANSICION-NO-VALIDA        VALUE 'N'.
008900     05  LK-VALOR-P                 PIC 9V9(04).
009000     05  LK-GANADOS-A               PIC 9(05).
009100     05  LK-GANADOS-B               PIC 9(05).
009200     05  LK-GANADOR                 PIC X(04).
009300         88  LK-GANADOR-A                   VALUE 'A   '.
009400         88  LK-GANADOR-B                   VALUE 'B   '.
009500         88  LK-SIN-GANADOR                 VALUE 'NONE'.
009600     05  FILLER                     PIC X(02).
009700*            REDEFINE PARA BITACORA ABREVIADA DE ESTADO ACTUAL
009800 01  LK-ESTADO-ACTUAL-R REDEFINES LK-ESTADO-ACTUAL.
009900     05  LK-ESTADO-ACTUAL-4         PIC X(04).
010000     05  FILLER                     PIC X(08).
010100******************************************************************
010200 PROCEDURE DIVISION USING LK-PARAMETROS-8010.
010300******************************************************************
010400 000-MAIN SECTION.
010500     ADD 1 TO WKS-CONTADOR-LLAMADAS
010600     EVALUATE TRUE
010700        WHEN LK-FUNC-TRANSICION
010800             PERFORM 100-VALIDA-TRANSICION
010900        WHEN LK-FUNC-GANADOR
011000             PERFORM 200-DETERMINA-GANADOR
011100        WHEN OTHER
011200             ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
011300             SET LK-TRANSICION-NO-VALIDA TO TRUE
011400             DISPLAY 'STKR8010 - CODIGO DE FUNCION INVALIDO: '
011500                     LK-FUNCION ' FECHA ' WKS-FECHA-PROCESO
011600                     ' LLAMADA NO. ' WKS-CONTADOR-LLAMADAS
011700                     UPON CONSOLE
011800     END-EVALUATE
011900     GOBACK.
012000 000-MAIN-E. EXIT.
012100******************************************************************
012200*     CATALOGO DE TRANSICIONES PERMITIDAS DE ESTADO DE MODELO
012300******************************************************************
012400 100-VALIDA-TRANSICION SECTION.
012500     SET LK-TRANSICION-NO-VALIDA TO TRUE
012600     EVALUATE LK-ESTADO-ACTUAL
012700        WHEN 'EXPERIMENTAL'
012800           IF LK-ESTADO-DESTINO = 'STAGING'
012900              OR LK-ESTADO-DESTINO = 'ARCHIVED'
013000              SET LK-TRANSICION-ES-VALIDA TO TRUE
013100           END-IF
013200        WHEN 'STAGING'
013300           IF LK-ESTADO-DESTINO = 'PRODUCTION'
013400              OR LK-ESTADO-DESTINO = 'EXPERIMENTAL'
013500              OR LK-ESTADO-DESTINO = 'ARCHIVED'
013600              SET LK-TRANSICION-ES-VALIDA TO TRUE
013700           END-IF
013800        WHEN 'PRODUCTION'
013900           IF LK-ESTADO-DESTINO = 'STAGING'
014000              OR LK-ESTADO-DESTINO = 'ROLLBACK'
014100              SET LK-TRANSICION-ES-VALIDA TO TRUE
014200           END-IF
014300        WHEN 'ARCHIVED'
014400           IF LK-ESTADO-DESTINO = 'EXPERIMENTAL'
014500              SET LK-TRANSICION-ES-VALIDA TO TRUE
014600           END-IF
014700        WHEN 'ROLLBACK'
014800           CONTINUE
014900        WHEN OTHER
015000           CONTINUE
015100     END-EVALUATE.
015200 100-VALIDA-TRANSICION-E. EXIT.
015300******************************************************************
015400*     DETERMINA EL GANADOR DE UNA PRUEBA A/B POR SIGNIFICANCIA
015500******************************************************************
015600 200-DETERMINA-GANADOR SECTION.
015700     IF LK-VALOR-P >= WKS-P-VALOR-LIMITE
015800        SET LK-SIN-GANADOR TO TRUE
015900     ELSE
016000        IF LK-GANADOS-A > LK-GANADOS-B
016100           SET LK-GANADOR-A TO TRUE
016200        ELSE
016300           SET LK-GANADOR-B TO TRUE
016400        END-IF
016500     END-IF.
016600 200-DETERMINA-GANADOR-E. EXIT.
