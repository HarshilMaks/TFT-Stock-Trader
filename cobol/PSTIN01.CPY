000100******************************************************************
000200*                 C O P Y B O O K   P S T I N 0 1               *
000300*       LAYOUT DE ENTRADA - PUBLICACIONES DE FOROS (POSTS)      *
000400******************************************************************
000500* FECHA       : 02/02/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000700* APLICACION  : SENTIMIENTO-ACCIONES (STKR)                      *
000800* DESCRIPCION : REGISTRO DE ENTRADA CON EL TEXTO DE UNA          *
000900*             : PUBLICACION DE FORO, USADO POR STKR1010 PARA     *
001000*             : EXTRAER LOS TICKERS MENCIONADOS.                 *
001100******************************************************************
001200 01  REG-PSTIN01.
001300     05  PI-POST-ID                PIC X(12).
001400     05  PI-POST-FORO               PIC X(16).
001500     05  PI-POST-SCORE              PIC S9(07).
001600     05  PI-POST-NUM-COMENTARIOS    PIC 9(05).
001700     05  PI-POST-SENTIMIENTO        PIC S9V9(04).
001800     05  PI-POST-TEXTO              PIC X(120).
001900     05  FILLER                     PIC X(05).
