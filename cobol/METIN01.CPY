000100******************************************************************
000200*                 C O P Y B O O K   M E T I N 0 1               *
000300*    LAYOUT DE ENTRADA - METRICAS DE CORRIDAS DE EXPERIMENTO    *
000400******************************************************************
000500* FECHA       : 15/02/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000700* APLICACION  : SENTIMIENTO-ACCIONES (STKR)                      *
000800* DESCRIPCION : VALOR DE UNA METRICA PARA UNA CORRIDA (BASELINE  *
000900*             : O COMPARACION), CONSUMIDO POR STKR7010.          *
001000******************************************************************
001100 01  REG-METIN01.
001200     05  MT-CORRIDA-ID              PIC X(12).
001300     05  MT-NOMBRE-METRICA          PIC X(20).
001400     05  MT-VALOR                   PIC S9(07)V9(06).
001500     05  FILLER                     PIC X(05).
