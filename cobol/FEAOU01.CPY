000100******************************************************************
000200*                 C O P Y B O O K   F E A O U 0 1               *
000300*     LAYOUT DE SALIDA - FOTO DE CARACTERISTICAS POR TICKER     *
000400******************************************************************
000500* FECHA       : 08/02/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000700* APLICACION  : SENTIMIENTO-ACCIONES (STKR)                      *
000800* DESCRIPCION : REGISTRO DE SALIDA DE STKR3010, UN RENGLON POR   *
000900*             : TICKER CON LOS DERIVADOS TECNICOS Y DE          *
001000*             : SENTIMIENTO DEL DIA DE REFERENCIA.               *
001100******************************************************************
001200 01  REG-FEAOU01.
001300     05  FT-TICKER                  PIC X(05).
001400     05  FT-FECHA                   PIC 9(08).
001500     05  FT-CIERRE                  PIC S9(07)V99.
001600     05  FT-MACD-HIST               PIC S9(05)V9(04).
001700     05  FT-SMA-RATIO               PIC S9(03)V9(04).
001800     05  FT-SMA-CRUCE              PIC S9.
001900     05  FT-BB-ANCHO                PIC S9(07)V99.
002000     05  FT-BB-POS-MEDIA            PIC S9V9(04).
002100     05  FT-RANGO-PRECIO            PIC S9(07)V99.
002200     05  FT-RSI-EXTREMO             PIC S9.
002300     05  FT-SENT-MEDIA              PIC S9V9(04).
002400     05  FT-SENT-CANTIDAD           PIC 9(04).
002500     05  FT-SENT-DESV-ESTD          PIC 9V9(04).
002600     05  FT-SENT-TENDENCIA          PIC S9.
002700     05  FT-VOL-TENDENCIA           PIC S9.
002800     05  FT-CALIDAD                 PIC X(12).
002900         88  FT-COMPLETO                     VALUE 'COMPLETE    '.
003000         88  FT-INSUFICIENTE                 VALUE 'INSUFFICIENT'.
003100     05  FILLER                     PIC X(10).
