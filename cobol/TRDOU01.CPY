000100******************************************************************
000200*                 C O P Y B O O K   T R D O U 0 1               *
000300*        LAYOUT DE SALIDA - REGISTRO DE OPERACIONES (TRADES)    *
000400******************************************************************
000500* FECHA       : 12/02/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000700* APLICACION  : SENTIMIENTO-ACCIONES (STKR)                      *
000800* DESCRIPCION : UNA OPERACION CERRADA POR EL MOTOR DE BACKTEST   *
000900*             : STKR5010, CON ENTRADA, SALIDA Y RESULTADO.       *
001000******************************************************************
001100 01  REG-TRDOU01.
001200     05  TR-TICKER                  PIC X(05).
001300     05  TR-FECHA-ENTRADA           PIC 9(08).
001400     05  TR-FECHA-SALIDA            PIC 9(08).
001500     05  TR-SENAL                   PIC S9.
001600     05  TR-PRECIO-ENTRADA          PIC S9(07)V99.
001700     05  TR-PRECIO-SALIDA           PIC S9(07)V99.
001800     05  TR-ACCIONES                PIC S9(09)V9(04).
001900     05  TR-GANANCIA-PERDIDA        PIC S9(09)V99.
002000     05  TR-GANANCIA-PCT            PIC S9(03)V9(04).
002100     05  FILLER                     PIC X(09).
