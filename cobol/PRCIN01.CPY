000100******************************************************************
000200*                 C O P Y B O O K   P R C I N 0 1               *
000300*        LAYOUT DE ENTRADA - PRECIOS DIARIOS DE ACCIONES        *
000400******************************************************************
000500* FECHA       : 08/02/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000700* APLICACION  : SENTIMIENTO-ACCIONES (STKR)                      *
000800* DESCRIPCION : REGISTRO DIARIO OHLC MAS INDICADORES TECNICOS    *
000900*             : PRECALCULADOS, ORDENADO POR TICKER Y FECHA,      *
001000*             : CONSUMIDO POR STKR3010 Y STKR5010.               *
001100******************************************************************
001200 01  REG-PRCIN01.
001300     05  PR-TICKER                  PIC X(05).
001400     05  PR-FECHA                   PIC 9(08).
001500     05  PR-PRECIO-APERTURA         PIC S9(07)V99.
001600     05  PR-PRECIO-ALTO             PIC S9(07)V99.
001700     05  PR-PRECIO-BAJO             PIC S9(07)V99.
001800     05  PR-PRECIO-CIERRE           PIC S9(07)V99.
001900     05  PR-VOLUMEN                 PIC 9(12).
002000     05  PR-RSI-14                  PIC S9(03)V99.
002100     05  PR-MACD                    PIC S9(05)V9(04).
002200     05  PR-MACD-SENAL              PIC S9(05)V9(04).
002300     05  PR-BANDA-SUPERIOR          PIC S9(07)V99.
002400     05  PR-BANDA-INFERIOR          PIC S9(07)V99.
002500     05  PR-SMA-50                  PIC S9(07)V99.
002600     05  PR-SMA-200                 PIC S9(07)V99.
002700     05  PR-RATIO-VOLUMEN           PIC S9(03)V9(04).
002800     05  FILLER                     PIC X(09).
