000100******************************************************************
000200* FECHA       : 08/04/1990                                       *
000300* PROGRAMADOR : OSWALDO R. TEJADA QUIB (RTQ)                     *
000400* APLICACION  : INVESTIGACION DE MERCADO - SENTIMIENTO           *
000500* PROGRAMA    : STKR2010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA LAS SENALES CANDIDATAS GENERADAS POR EL     *
000800*             : MODELO Y LAS VALIDA CONTRA LAS REGLAS DE RIESGO  *
000900*             : DE LA MESA (CONFIANZA MINIMA, NIVELES DE PRECIO, *
001000*             : RELACION RIESGO/BENEFICIO, TAMANO DE POSICION Y  *
001100*             : LIMITES DE CARTERA), ESCRIBIENDO UN VEREDICTO    *
001200*             : POR SENAL Y UN RESUMEN ESTADISTICO AL FINAL.     *
001300* ARCHIVOS    : SIGNALS=E, PORTFOLIO=E, SIGNAL-RESULTS=S,        *
001400*             : REPORT=S                                        *
001500* ACCION (ES) : V=VALIDA, R=REPORTE                              *
001600* PROGRAMA(S) : STKR8010 (REGLAS DE CICLO DE VIDA DE MODELO)     *
001700* BPM/RATIONAL: 100500                                           *
001800* NOMBRE      : VALIDACION DE RIESGO DE SENALES                 *
001900******************************************************************
002000*        L O G    D E   M O D I F I C A C I O N E S             *
002100******************************************************************
002200* FECHA       PROGRAMADOR  TICKET      DESCRIPCION               *
002300* ----------  -----------  ----------  ------------------------- *
002400* 08/04/1990  RTQ          100500      VERSION ORIGINAL, SOLO    *
002500*                                      VALIDABA CONFIANZA MINIMA.*
002600* 22/11/1991  MGL          100650      SE AGREGAN LAS REGLAS DE  *
002700*                                      NIVELES DE PRECIO Y       *
002800*                                      RIESGO/BENEFICIO.         *
002900* 06/06/1994  RTQ          101100      SE AGREGA EL CALCULO DE   *
003000*                                      DIMENSIONAMIENTO DE       *
003100*                                      POSICION Y SU TOPE.       *
003200* 15/03/1997  MGL          101590      SE AGREGAN LOS LIMITES DE *
003300*                                      CARTERA (POSICIONES       *
003400*                                      ABIERTAS Y DRAWDOWN).     *
003500* 09/12/1998  PEDR         101899      REVISION DE SIGLO 2000,   *
003600*                                      SIN HALLAZGOS DE FECHA DE *
003700*                                      2 DIGITOS EN ESTE         *
003800*                                      PROGRAMA.                 *
003900* 14/05/2008  MGL          102980      SE INVOCA STKR8010 PARA   *
004000*                                      VALIDAR LA TRANSICION DE  *
004100*                                      ESTADO DEL MODELO ANTES   *
004200*                                      DE ACEPTAR SUS SENALES.   *
004300* 02/02/2024  PEDR         104610      SE AGREGA EL PORCENTAJE   *
004400*                                      DE ACEPTACION AL RESUMEN. *
004500* 18/07/2024  RTQ          104780      SE INVOCA LA FUNCION 2 DE *
004600*                                      STKR8010 AL CIERRE DE LA  *
004700*                                      CORRIDA, CON EL VALOR-P Y *
004800*                                      LOS GANADOS POR VARIANTE  *
004900*                                      DEL REGISTRO DE CARTERA,  *
005000*                                      PARA CITAR EL GANADOR DE  *
005100*                                      LA PRUEBA A/B DE LA       *
005200*                                      VERSION DE MODELO VIGENTE.*
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.    STKR2010.
005600 AUTHOR.        OSWALDO R. TEJADA QUIB.
005700 INSTALLATION.  BANCO INDUSTRIAL, S.A. - INVESTIGACION DE MERCADO.
005800 DATE-WRITTEN.  08/04/1990.
005900 DATE-COMPILED.
006000 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVESTIGACION.
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SIGNALS        ASSIGN TO SIGNALS
006900                            FILE STATUS IS FS-SIGNALS.
007000     SELECT PORTFOLIO      ASSIGN TO PORTFOLIO
007100                            FILE STATUS IS FS-PORTFOLIO.
007200     SELECT SIGNAL-RESULTS ASSIGN TO SIGRESUL
007300                            FILE STATUS IS FS-SIGRESUL.
007400     SELECT REPORT-OUT     ASSIGN TO REPORTE
007500                            FILE STATUS IS FS-REPORTE.
007600******************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900*                   BUFFER DE ENTRADA - SENALES CANDIDATAS
008000 FD  SIGNALS
008100     RECORDING MODE F.
008200     COPY SIGIN01.
008300*                   BUFFER DE ENTRADA - ESTADO DE CARTERA
008400 FD  PORTFOLIO
008500     RECORDING MODE F.
008600     COPY PORIN01.
008700*                   BUFFER DE SALIDA - VEREDICTOS DE RIESGO
008800 FD  SIGNAL-RESULTS
008900     RECORDING MODE F.
009000     COPY SIGOU01.
009100*                   BUFFER DE SALIDA - REPORTE IMPRESO
009200 FD  REPORT-OUT
009300     RECORDING MODE F.
009400 01  LINEA-REPORTE                  PIC X(132).
009500******************************************************************
009600 WORKING-STORAGE SECTION.
009700*                     CONSTANTES DE RIESGO DE LA MESA
009800 01  WKS-CONSTANTES-RIESGO.
009900     05  WKS-CONFIANZA-MINIMA       PIC 9V9(04) VALUE 0.7000.
010000     05  WKS-RIESGO-MAX-POR-OP      PIC 9V9(04) VALUE 0.0200.
010100     05  WKS-TAMANO-MAX-POSICION    PIC 9V9(04) VALUE 0.2000.
010200     05  WKS-RR-MINIMO              PIC 9(03)V99 VALUE 002.00.
010300     05  WKS-POSICIONES-MAX         PIC 9(03) COMP VALUE 005.
010400     05  WKS-DRAWDOWN-MAX           PIC 9(03)V99 VALUE 015.00.
010500*        REDEFINE DE LAS CONSTANTES PARA DEPURACION EN CONSOLA
010600 01  WKS-CONSTANTES-RIESGO-R REDEFINES WKS-CONSTANTES-RIESGO.
010700     05  FILLER                     PIC X(05).
010800     05  FILLER                     PIC X(05).
010900     05  FILLER                     PIC X(05).
011000     05  WKS-RR-MINIMO-VISTA        PIC X(05).
011100     05  FILLER                     PIC X(03).
011200     05  WKS-DRAWDOWN-MAX-VISTA     PIC X(06).
011300*                     VARIABLES DE FILE STATUS
011400 01  WKS-ESTATUS-ARCHIVOS.
011500     05  FS-SIGNALS                 PIC 9(02) VALUE ZEROS.
011600     05  FS-PORTFOLIO               PIC 9(02) VALUE ZEROS.
011700     05  FS-SIGRESUL                PIC 9(02) VALUE ZEROS.
011800     05  FS-REPORTE                 PIC 9(02) VALUE ZEROS.
011900     05  FILLER                     PIC X(02).
012000*                     SWITCHES DE CONTROL
012100 01  WKS-FLAGS.
012200     05  WKS-FIN-SIGNALS            PIC X(01) VALUE 'N'.
012300         88  FIN-SIGNALS                      VALUE 'Y'.
012400     05  WKS-REGLA-FALLO            PIC X(01) VALUE 'N'.
012500         88  REGLA-FALLO                      VALUE 'Y'.
012600     05  FILLER                     PIC X(02).
012700*                    AREA DE TRABAJO DE LA SENAL ACTUAL
012800 01  WKS-RIESGO                     PIC S9(07)V99 VALUE ZERO.
012900 01  WKS-BENEFICIO                  PIC S9(07)V99 VALUE ZERO.
013000 01  WKS-RR-RATIO                   PIC S9(05)V9999 VALUE ZERO.
013100 01  WKS-RIESGO-DOLARES             PIC S9(09)V99 VALUE ZERO.
013200 01  WKS-POSICION-DOLARES           PIC S9(09)V99 VALUE ZERO.
013300 01  WKS-POSICION-TOPE              PIC S9(09)V99 VALUE ZERO.
013400 01  WKS-POSICION-PCT               PIC S9V9(04) VALUE ZERO.
013500*                    CONTADORES GENERALES DE LA CORRIDA
013600 01  WKS-CONTADORES.
013700     05  WKS-T-VALIDADAS            PIC 9(07) COMP VALUE ZERO.
013800     05  WKS-T-ACEPTADAS            PIC 9(07) COMP VALUE ZERO.
013900     05  WKS-T-RECHAZADAS           PIC 9(07) COMP VALUE ZERO.
014000     05  FILLER                     PIC X(02).
014100 01  WKS-PORCENTAJE-ACEPTACION      PIC 9(03)V9 VALUE ZERO.
014200*                    AREA DE LINKAGE PARA STKR8010 (U8)
014300 01  WKS-PARAMETROS-8010.
014400     05  WKS-8010-FUNCION           PIC X(01).
014500     05  WKS-8010-ESTADO-ACTUAL     PIC X(12).
014600     05  WKS-8010-ESTADO-DESTINO    PIC X(12).
014700     05  WKS-8010-TRANSICION-VALIDA PIC X(01).
014800     05  WKS-8010-VALOR-P           PIC 9V9(04).
014900     05  WKS-8010-GANADOS-A         PIC 9(05).
015000     05  WKS-8010-GANADOS-B         PIC 9(05).
015100     05  WKS-8010-GANADOR           PIC X(04).
015200     05  FILLER                     PIC X(02).
015300*        REDEFINE PARA EXTRAER SOLO EL ESTADO ACTUAL DEL MODELO
015400 01  WKS-PARAMETROS-8010-R REDEFINES WKS-PARAMETROS-8010.
015500     05  FILLER                     PIC X(01).
015600     05  WKS-8010-ESTADO-VISTO      PIC X(12).
015700     05  FILLER                     PIC X(34).
015800*                    FECHA DE CORRIDA Y SU REDEFINICION
015900 01  WKS-FECHA-CORRIDA              PIC 9(08) VALUE ZEROS.
016000 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
016100     05  WKS-ANIO-CORRIDA           PIC 9(04).
016200     05  WKS-MES-CORRIDA            PIC 9(02).
016300     05  WKS-DIA-CORRIDA            PIC 9(02).
016400*                    EDITADOS PARA EL REPORTE
016500 01  WKS-EDITADOS.
016600     05  WKS-EDIT-CONFIANZA         PIC Z9.9999.
016700     05  WKS-EDIT-RR                PIC ZZ9.99.
016800     05  WKS-EDIT-PCT               PIC Z9.9999.
016900     05  WKS-EDIT-PORCENTAJE        PIC ZZ9.9.
017000     05  WKS-EDIT-CONTADOR          PIC ZZZZZZ9.
017100     05  FILLER                     PIC X(02).
017200 01  WKS-GUIONES                    PIC X(80) VALUE ALL '-'.
017300******************************************************************
017400 PROCEDURE DIVISION.
017500******************************************************************
017600 000-MAIN SECTION.
017700     PERFORM 100-APERTURA-ARCHIVOS
017800     PERFORM 200-PROCESA-SENALES
017900             UNTIL FIN-SIGNALS
018000     PERFORM 900-TOTALES-GENERALES
018100     PERFORM 950-CIERRA-ARCHIVOS
018200     STOP RUN.
018300 000-MAIN-E. EXIT.
018400******************************************************************
018500 100-APERTURA-ARCHIVOS SECTION.
018600     OPEN INPUT  SIGNALS
018700          INPUT  PORTFOLIO
018800          OUTPUT SIGNAL-RESULTS
018900          OUTPUT REPORT-OUT
019000     IF FS-SIGNALS NOT = 0 OR FS-PORTFOLIO NOT = 0
019100                        OR FS-SIGRESUL NOT = 0
019200                        OR FS-REPORTE  NOT = 0
019300        DISPLAY '================================================'
019400                UPON CONSOLE
019500        DISPLAY '  STKR2010 - ERROR AL ABRIR ARCHIVOS DE RIESGO  '
019600                UPON CONSOLE
019700        DISPLAY '  FS-SIGNALS : (' FS-SIGNALS ')' UPON CONSOLE
019800        DISPLAY '  FS-PORTFOL : (' FS-PORTFOLIO ')' UPON CONSOLE
019900        DISPLAY '  FS-SIGRESU : (' FS-SIGRESUL ')' UPON CONSOLE
020000        DISPLAY '  FS-REPORTE : (' FS-REPORTE ')' UPON CONSOLE
020100        DISPLAY '================================================'
020200                UPON CONSOLE
020300        MOVE 91 TO RETURN-CODE
020400        STOP RUN
020500     END-IF
020600     READ PORTFOLIO
020700          AT END
020800             DISPLAY 'STKR2010 - ARCHIVO DE CARTERA VACIO'
020900                     UPON CONSOLE
021000             MOVE 91 TO RETURN-CODE
021100             STOP RUN
021200     END-READ
021300*        SE VALIDA LA TRANSICION DEL MODELO DE ANALISIS ANTES
021400*        DE ACEPTAR SUS SENALES, CONSULTANDO LA REGLA DE U8.
021500     MOVE '1'           TO WKS-8010-FUNCION
021600     MOVE 'EXPERIMENTAL' TO WKS-8010-ESTADO-ACTUAL
021700     MOVE 'STAGING'      TO WKS-8010-ESTADO-DESTINO
021800     CALL 'STKR8010' USING WKS-PARAMETROS-8010
021900     IF WKS-8010-TRANSICION-VALIDA = 'S'
022000        DISPLAY 'STKR2010 - MODELO HABILITADO PARA GENERAR '
022100                'SENALES EN STAGING' UPON CONSOLE
022200     ELSE
022300        DISPLAY 'STKR2010 - AVISO: TRANSICION DE MODELO NO '
022400                'VALIDA, SE CONTINUA CON LAS REGLAS DE RIESGO'
022500                UPON CONSOLE
022600     END-IF
022700     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
022800     MOVE SPACES        TO LINEA-REPORTE
022900     STRING 'REPORTE DE VALIDACION DE RIESGO - STKR2010  FECHA: '
023000            DELIMITED BY SIZE
023100            WKS-DIA-CORRIDA  DELIMITED BY SIZE
023200            '/'              DELIMITED BY SIZE
023300            WKS-MES-CORRIDA  DELIMITED BY SIZE
023400            '/'              DELIMITED BY SIZE
023500            WKS-ANIO-CORRIDA DELIMITED BY SIZE
023600            INTO LINEA-REPORTE
023700     WRITE LINEA-REPORTE
023800     MOVE WKS-GUIONES   TO LINEA-REPORTE
023900     WRITE LINEA-REPORTE
024000     PERFORM 110-LEE-SIGNALS.
024100 100-APERTURA-ARCHIVOS-E. EXIT.
024200******************************************************************
024300 110-LEE-SIGNALS SECTION.
024400     READ SIGNALS
024500          AT END SET FIN-SIGNALS TO TRUE
024600     END-READ.
024700 110-LEE-SIGNALS-E. EXIT.
024800******************************************************************
024900*     APLICA LAS 7 REGLAS ORDENADAS, DETENIENDOSE EN LA PRIMERA
025000*     QUE FALLE, Y ESCRIBE EL VEREDICTO DE LA SENAL
025100******************************************************************
025200 200-PROCESA-SENALES SECTION.
025300     ADD 1 TO WKS-T-VALIDADAS
025400     SET REGLA-FALLO TO FALSE
025500     MOVE SI-TICKER TO RS-TICKER
025600     MOVE ZERO      TO RS-RR-RATIO RS-POSICION-DOLARES
025700                       RS-POSICION-PCT RS-RIESGO-DOLARES
025800     MOVE SPACES    TO RS-RAZON-RECHAZO
025900     PERFORM 210-REGLA-1-REQUERIDOS
026000     IF NOT REGLA-FALLO PERFORM 220-REGLA-2-CONFIANZA END-IF
026100     IF NOT REGLA-FALLO PERFORM 230-REGLA-3-NIVELES   END-IF
026200     IF NOT REGLA-FALLO PERFORM 240-CALCULA-RIESGO    END-IF
026300     IF NOT REGLA-FALLO PERFORM 250-REGLA-5-RR        END-IF
026400     IF NOT REGLA-FALLO PERFORM 260-REGLA-6-TAMANO    END-IF
026500     IF NOT REGLA-FALLO PERFORM 270-REGLA-7-CARTERA   END-IF
026600     IF REGLA-FALLO
026700        SET RS-RECHAZADA TO TRUE
026800        ADD 1 TO WKS-T-RECHAZADAS
026900     ELSE
027000        SET RS-ACEPTADA TO TRUE
027100        ADD 1 TO WKS-T-ACEPTADAS
027200     END-IF
027300     WRITE REG-SIGOU01
027400     PERFORM 280-IMPRIME-RENGLON
027500     PERFORM 110-LEE-SIGNALS.
027600 200-PROCESA-SENALES-E. EXIT.
027700******************************************************************
027800*     REGLA 1 - CAMPOS REQUERIDOS Y RANGOS BASICOS
027900******************************************************************
028000 210-REGLA-1-REQUERIDOS SECTION.
028100     IF SI-TICKER = SPACES
028200        OR SI-TIPO = SPACES
028300        OR SI-CONFIANZA < 0 OR SI-CONFIANZA > 1
028400        OR SI-PRECIO-ENTRADA NOT > 0
028500        OR SI-PRECIO-OBJETIVO NOT > 0
028600        OR SI-PRECIO-STOP NOT > 0
028700        MOVE 'MISSING-REQUIRED-FIELDS'     TO RS-RAZON-RECHAZO
028800        SET REGLA-FALLO TO TRUE
028900     END-IF.
029000 210-REGLA-1-REQUERIDOS-E. EXIT.
029100******************************************************************
029200*     REGLA 2 - CONFIANZA MINIMA
029300******************************************************************
029400 220-REGLA-2-CONFIANZA SECTION.
029500     IF SI-CONFIANZA < WKS-CONFIANZA-MINIMA
029600        MOVE 'CONFIDENCE-TOO-LOW'          TO RS-RAZON-RECHAZO
029700        SET REGLA-FALLO TO TRUE
029800     END-IF.
029900 220-REGLA-2-CONFIANZA-E. EXIT.
030000******************************************************************
030100*     REGLA 3 - NIVELES DE PRECIO SEGUN EL TIPO DE SENAL
030200******************************************************************
030300 230-REGLA-3-NIVELES SECTION.
030400     EVALUATE TRUE
030500        WHEN SI-TIPO-COMPRA
030600           IF NOT (SI-PRECIO-STOP < SI-PRECIO-ENTRADA
030700              AND SI-PRECIO-ENTRADA < SI-PRECIO-OBJETIVO)
030800              MOVE 'INVALID-PRICE-LEVELS'  TO RS-RAZON-RECHAZO
030900              SET REGLA-FALLO TO TRUE
031000           END-IF
031100        WHEN SI-TIPO-VENTA
031200           IF NOT (SI-PRECIO-OBJETIVO < SI-PRECIO-ENTRADA
031300              AND SI-PRECIO-ENTRADA < SI-PRECIO-STOP)
031400              MOVE 'INVALID-PRICE-LEVELS'  TO RS-RAZON-RECHAZO
031500              SET REGLA-FALLO TO TRUE
031600           END-IF
031700        WHEN OTHER
031800           CONTINUE
031900     END-EVALUATE.
032000 230-REGLA-3-NIVELES-E. EXIT.
032100******************************************************************
032200*     CALCULO DE METRICAS DE RIESGO (SIEMPRE, TRAS PASAR REGLA 3)
032300******************************************************************
032400 240-CALCULA-RIESGO SECTION.
032500     IF SI-TIPO-COMPRA
032600        COMPUTE WKS-RIESGO    = SI-PRECIO-ENTRADA - SI-PRECIO-STOP
032700        COMPUTE WKS-BENEFICIO =
032800                SI-PRECIO-OBJETIVO - SI-PRECIO-ENTRADA
032900     ELSE
033000        COMPUTE WKS-RIESGO    = SI-PRECIO-STOP - SI-PRECIO-ENTRADA
033100        COMPUTE WKS-BENEFICIO =
033200                SI-PRECIO-ENTRADA - SI-PRECIO-OBJETIVO
033300     END-IF
033400     IF WKS-RIESGO > 0
033500        COMPUTE WKS-RR-RATIO ROUNDED =
033600                WKS-BENEFICIO / WKS-RIESGO
033700        COMPUTE WKS-RIESGO-DOLARES ROUNDED =
033800                PF-VALOR-CARTERA * WKS-RIESGO-MAX-POR-OP
033900        COMPUTE WKS-POSICION-TOPE ROUNDED =
034000                PF-VALOR-CARTERA * WKS-TAMANO-MAX-POSICION
034100        COMPUTE WKS-POSICION-DOLARES ROUNDED =
034200                (WKS-RIESGO-DOLARES / WKS-RIESGO)
034300                * SI-PRECIO-ENTRADA
034400        IF WKS-POSICION-DOLARES > WKS-POSICION-TOPE
034500           MOVE WKS-POSICION-TOPE TO WKS-POSICION-DOLARES
034600        END-IF
034700        COMPUTE WKS-POSICION-PCT ROUNDED =
034800                WKS-POSICION-DOLARES / PF-VALOR-CARTERA
034900     ELSE
035000        MOVE ZERO TO WKS-RR-RATIO WKS-RIESGO-DOLARES
035100                     WKS-POSICION-DOLARES WKS-POSICION-PCT
035200     END-IF
035300     COMPUTE RS-RR-RATIO ROUNDED = WKS-RR-RATIO
035400     MOVE WKS-RIESGO-DOLARES   TO RS-RIESGO-DOLARES
035500     MOVE WKS-POSICION-DOLARES TO RS-POSICION-DOLARES
035600     MOVE WKS-POSICION-PCT     TO RS-POSICION-PCT.
035700 240-CALCULA-RIESGO-E. EXIT.
035800******************************************************************
035900*     REGLA 5 - RELACION RIESGO/BENEFICIO MINIMA
036000******************************************************************
036100 250-REGLA-5-RR SECTION.
036200     IF WKS-RR-RATIO < WKS-RR-MINIMO
036300        MOVE 'RISK-REWARD-UNFAVORABLE'     TO RS-RAZON-RECHAZO
036400        SET REGLA-FALLO TO TRUE
036500     END-IF.
036600 250-REGLA-5-RR-E. EXIT.
036700******************************************************************
036800*     REGLA 6 - TAMANO MAXIMO DE POSICION (RE-VALIDACION)
036900******************************************************************
037000 260-REGLA-6-TAMANO SECTION.
037100     IF WKS-POSICION-PCT > WKS-TAMANO-MAX-POSICION
037200        MOVE 'POSITION-TOO-LARGE'          TO RS-RAZON-RECHAZO
037300        SET REGLA-FALLO TO TRUE
037400     END-IF.
037500 260-REGLA-6-TAMANO-E. EXIT.
037600******************************************************************
037700*     REGLA 7 - LIMITES DE CARTERA (POSICIONES Y DRAWDOWN)
037800******************************************************************
037900 270-REGLA-7-CARTERA SECTION.
038000     IF PF-POSICIONES-ABIERTAS >= WKS-POSICIONES-MAX
038100        MOVE 'MAX-POSITIONS-EXCEEDED'      TO RS-RAZON-RECHAZO
038200        SET REGLA-FALLO TO TRUE
038300     ELSE
038400        IF PF-DRAWDOWN-PCT > WKS-DRAWDOWN-MAX
038500           MOVE 'PORTFOLIO-IN-DRAWDOWN'    TO RS-RAZON-RECHAZO
038600           SET REGLA-FALLO TO TRUE
038700        END-IF
038800     END-IF.
038900 270-REGLA-7-CARTERA-E. EXIT.
039000******************************************************************
039100*     IMPRIME EL RENGLON DE DETALLE DE LA SENAL VALIDADA
039200******************************************************************
039300 280-IMPRIME-RENGLON SECTION.
039400     MOVE SI-CONFIANZA  TO WKS-EDIT-CONFIANZA
039500     MOVE RS-RR-RATIO   TO WKS-EDIT-RR
039600     MOVE RS-POSICION-PCT TO WKS-EDIT-PCT
039700     MOVE SPACES TO LINEA-REPORTE
039800     STRING SI-TICKER        DELIMITED BY SIZE
039900            ' '               DELIMITED BY SIZE
040000            RS-ESTATUS        DELIMITED BY SIZE
040100            ' '               DELIMITED BY SIZE
040200            RS-RAZON-RECHAZO  DELIMITED BY SIZE
040300            ' RR='            DELIMITED BY SIZE
040400            WKS-EDIT-RR       DELIMITED BY SIZE
040500            ' POS%='          DELIMITED BY SIZE
040600            WKS-EDIT-PCT      DELIMITED BY SIZE
040700            INTO LINEA-REPORTE
040800     WRITE LINEA-REPORTE.
040900 280-IMPRIME-RENGLON-E. EXIT.
041000******************************************************************
041100*               TOTALES GENERALES DE LA CORRIDA
041200******************************************************************
041300 900-TOTALES-GENERALES SECTION.
041400     IF WKS-T-VALIDADAS > 0
041500        COMPUTE WKS-PORCENTAJE-ACEPTACION ROUNDED =
041600             (WKS-T-ACEPTADAS / WKS-T-VALIDADAS) * 100
041700     ELSE
041800        MOVE ZERO TO WKS-PORCENTAJE-ACEPTACION
041900     END-IF
042000     MOVE WKS-PORCENTAJE-ACEPTACION TO WKS-EDIT-PORCENTAJE
042100     MOVE SPACES TO LINEA-REPORTE
042200     MOVE WKS-GUIONES TO LINEA-REPORTE
042300     WRITE LINEA-REPORTE
042400     MOVE WKS-T-VALIDADAS TO WKS-EDIT-CONTADOR
042500     MOVE SPACES TO LINEA-REPORTE
042600     STRING 'TOTAL VALIDACIONES: ' DELIMITED BY SIZE
042700            WKS-EDIT-CONTADOR      DELIMITED BY SIZE
042800            INTO LINEA-REPORTE
042900     WRITE LINEA-REPORTE
043000     MOVE WKS-T-ACEPTADAS TO WKS-EDIT-CONTADOR
043100     MOVE SPACES TO LINEA-REPORTE
043200     STRING 'ACEPTADAS: ' DELIMITED BY SIZE
043300            WKS-EDIT-CONTADOR DELIMITED BY SIZE
043400            INTO LINEA-REPORTE
043500     WRITE LINEA-REPORTE
043600     MOVE WKS-T-RECHAZADAS TO WKS-EDIT-CONTADOR
043700     MOVE SPACES TO LINEA-REPORTE
043800     STRING 'RECHAZADAS: ' DELIMITED BY SIZE
043900            WKS-EDIT-CONTADOR DELIMITED BY SIZE
044000            INTO LINEA-REPORTE
044100     WRITE LINEA-REPORTE
044200     MOVE SPACES TO LINEA-REPORTE
044300     STRING 'PORCENTAJE DE ACEPTACION: ' DELIMITED BY SIZE
044400            WKS-EDIT-PORCENTAJE           DELIMITED BY SIZE
044500            '%'                           DELIMITED BY SIZE
044600            INTO LINEA-REPORTE
044700     WRITE LINEA-REPORTE
044800     PERFORM 910-DETERMINA-GANADOR-AB.
044900 900-TOTALES-GENERALES-E. EXIT.
045000******************************************************************
045100*     CONSULTA LA FUNCION 2 DE STKR8010 CON EL RESULTADO DE LA
045200*     PRUEBA A/B DE LA VERSION DE MODELO VIGENTE (TOMADO DEL
045300*     REGISTRO DE CARTERA) Y CITA EL GANADOR EN EL REPORTE.
045400******************************************************************
045500 910-DETERMINA-GANADOR-AB SECTION.
045600     MOVE '2'           TO WKS-8010-FUNCION
045700     MOVE PF-VALOR-P    TO WKS-8010-VALOR-P
045800     MOVE PF-GANADOS-A  TO WKS-8010-GANADOS-A
045900     MOVE PF-GANADOS-B  TO WKS-8010-GANADOS-B
046000     CALL 'STKR8010' USING WKS-PARAMETROS-8010
046100     MOVE SPACES TO LINEA-REPORTE
046200     STRING 'GANADOR PRUEBA A/B DE MODELO: ' DELIMITED BY SIZE
046300            WKS-8010-GANADOR                 DELIMITED BY SIZE
046400            INTO LINEA-REPORTE
046500     WRITE LINEA-REPORTE.
046600 910-DETERMINA-GANADOR-AB-E. EXIT.
046700******************************************************************
046800 950-CIERRA-ARCHIVOS SECTION.
046900     CLOSE SIGNALS PORTFOLIO SIGNAL-RESULTS REPORT-OUT.
047000 950-CIERRA-ARCHIVOS-E. EXIT.
