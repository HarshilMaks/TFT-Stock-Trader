000100******************************************************************
000200* FECHA       : 11/09/1990                                       *
000300* PROGRAMADOR : MIRNA G. LOPEZ (MGL)                             *
000400* APLICACION  : INVESTIGACION DE MERCADO - SENTIMIENTO           *
000500* PROGRAMA    : STKR3010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSTRUYE LA FOTOGRAFIA DE CARACTERISTICAS       *
000800*             : TECNICAS Y DE SENTIMIENTO POR TICKER (RUPTURA    *
000900*             : DE CONTROL) A PARTIR DEL ARCHIVO DE PRECIOS Y    *
001000*             : DEL ARCHIVO DE PUBLICACIONES CON TICKERS YA      *
001100*             : EXTRAIDOS, Y ADEMAS DERIVA LA SERIE DE TIEMPO DE *
001200*             : SENTIMIENTO (TENDENCIA, VOLATILIDAD, MOMENTO Y   *
001300*             : DIVERGENCIA PRECIO/SENTIMIENTO) POR DIA.         *
001400* ARCHIVOS    : PRICES=E, POSTS-OUT=E, FEATURES-OUT=S, REPORT=S  *
001500* ACCION (ES) : F=FOTOGRAFIA, S=SERIE-TEMPORAL                   *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* BPM/RATIONAL: 100620                                           *
001800* NOMBRE      : CARACTERISTICAS TECNICAS Y SERIE DE SENTIMIENTO  *
001900******************************************************************
002000*        L O G    D E   M O D I F I C A C I O N E S             *
002100******************************************************************
002200* FECHA       PROGRAMADOR  TICKET      DESCRIPCION               *
002300* ----------  -----------  ----------  ------------------------- *
002400* 11/09/1990  MGL          100620      VERSION ORIGINAL, SOLO    *
002500*                                      CALCULABA PROMEDIOS       *
002600*                                      MOVILES DEL PRECIO.       *
002700* 04/03/1993  RTQ          100890      SE AGREGA EL CRUCE DE     *
002800*                                      MEDIAS Y LAS BANDAS DE    *
002900*                                      BOLLINGER.                *
003000* 27/10/1995  MGL          101380      SE INCORPORA LA VENTANA   *
003100*                                      DE VOLUMEN (10 DIAS) Y SU *
003200*                                      TENDENCIA.                *
003300* 13/02/1998  PEDR         101750      SE AGREGA EL CRUCE CON EL *
003400*                                      ARCHIVO DE PUBLICACIONES  *
003500*                                      PARA EL PROMEDIO Y        *
003600*                                      DESVIACION DE SENTIMIENTO *
003700*                                      POR TICKER.               *
003800* 29/12/1998  PEDR         101903      REVISION DE SIGLO 2000,   *
003900*                                      SIN HALLAZGOS DE FECHA DE *
004000*                                      2 DIGITOS EN ESTE         *
004100*                                      PROGRAMA.                 *
004200* 18/07/2012  MGL          103410      SE AGREGA LA SERIE DE     *
004300*                                      TIEMPO DE SENTIMIENTO     *
004400*                                      (TENDENCIA 3D/7D,         *
004500*                                      VOLATILIDAD, MOMENTO Y    *
004600*                                      DIVERGENCIA CON EL        *
004700*                                      PRECIO). EL ARCHIVO DE    *
004800*                                      PUBLICACIONES NO TRAE     *
004900*                                      FECHA, POR LO QUE LA      *
005000*                                      SERIE DIARIA SE ARMA      *
005100*                                      REPITIENDO LOS PUNTAJES   *
005200*                                      DISPONIBLES DEL TICKER A  *
005300*                                      LO LARGO DE LA VENTANA DE *
005400*                                      PRECIOS (DECISION DE      *
005500*                                      DISENO, VER BITACORA DE   *
005600*                                      ANALISIS 103410).         *
005700* 02/02/2024  PEDR         104610      SE AGREGA EL INDICADOR DE *
005800*                                      CALIDAD DE LA FOTOGRAFIA. *
005900* 19/07/2024  RTQ          104781      CORRIGE LA VENTANA DE LA  *
006000*                                      MITAD RECIENTE EN LA      *
006100*                                      TENDENCIA DE SENTIMIENTO, *
006200*                                      QUE TOMABA UN PUNTAJE DE  *
006300*                                      MAS; Y LA DIVISION POR    *
006400*                                      VALOR ABSOLUTO (NO POR EL *
006500*                                      VALOR MAS 0.0001) EN LAS  *
006600*                                      TENDENCIAS 3D/7D DE LA    *
006700*                                      SERIE, CON CERO CUANDO EL *
006800*                                      PUNTAJE REZAGADO ES CERO. *
006900* 22/07/2024  RTQ          104790      CORRIGE EL HISTOGRAMA DE  *
007000*                                      MACD, QUE SE CALCULABA SI *
007100*                                      CUALQUIERA DE LOS DOS     *
007200*                                      VALORES ERA DISTINTO DE   *
007300*                                      CERO (DEBE SER AMBOS); Y  *
007400*                                      LA EPSILON DE LA          *
007500*                                      DIVERGENCIA, QUE AHORA SE *
007600*                                      SUMA A CADA VALOR         *
007700*                                      ABSOLUTO POR SEPARADO.    *
007800******************************************************************
007900 IDENTIFICATION DIVISION.
008000 PROGRAM-ID.    STKR3010.
008100 AUTHOR.        MIRNA G. LOPEZ.
008200 INSTALLATION.  BANCO INDUSTRIAL, S.A. - INVESTIGACION DE MERCADO.
008300 DATE-WRITTEN.  11/09/1990.
008400 DATE-COMPILED.
008500 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVESTIGACION.
008600******************************************************************
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT PRICES       ASSIGN TO PRICES
009400                          FILE STATUS IS FS-PRICES.
009500     SELECT POSTS-OUT    ASSIGN TO POSTSOUT
009600                          FILE STATUS IS FS-POSTSOUT.
009700     SELECT FEATURES-OUT ASSIGN TO FEATOUT
009800                          FILE STATUS IS FS-FEATOUT.
009900     SELECT REPORT-OUT   ASSIGN TO REPORTE
010000                          FILE STATUS IS FS-REPORTE.
010100******************************************************************
010200 DATA DIVISION.
010300 FILE SECTION.
010400*                   BUFFER DE ENTRADA - PRECIOS DIARIOS
010500 FD  PRICES
010600     RECORDING MODE F.
010700     COPY PRCIN01.
010800*                   BUFFER DE ENTRADA - PUBLICACIONES CON TICKERS
010900 FD  POSTS-OUT
011000     RECORDING MODE F.
011100     COPY PSTOU01.
011200*                   BUFFER DE SALIDA - FOTOGRAFIA DE
011300*                   CARACTERISTICAS
011400 FD  FEATURES-OUT
011500     RECORDING MODE F.
011600     COPY FEAOU01.
011700*                   BUFFER DE SALIDA - REPORTE IMPRESO
011800 FD  REPORT-OUT
011900     RECORDING MODE F.
012000 01  LINEA-REPORTE                  PIC X(132).
012100******************************************************************
012200 WORKING-STORAGE SECTION.
012300*                     VARIABLES DE FILE STATUS
012400 01  WKS-ESTATUS-ARCHIVOS.
012500     05  FS-PRICES                  PIC 9(02) VALUE ZEROS.
012600     05  FS-POSTSOUT                PIC 9(02) VALUE ZEROS.
012700     05  FS-FEATOUT                 PIC 9(02) VALUE ZEROS.
012800     05  FS-REPORTE                 PIC 9(02) VALUE ZEROS.
012900     05  FILLER                     PIC X(02).
013000*                     SWITCHES DE CONTROL
013100 01  WKS-FLAGS.
013200     05  WKS-FIN-PRICES             PIC X(01) VALUE 'N'.
013300         88  FIN-PRICES                       VALUE 'Y'.
013400     05  WKS-PRIMER-TICKER          PIC X(01) VALUE 'S'.
013500         88  ES-PRIMER-TICKER                 VALUE 'S'.
013600     05  WKS-DIA-DISPONIBLE         PIC X(01) VALUE 'N'.
013700         88  DIA-DISPONIBLE                   VALUE 'S'.
013800     05  FILLER                     PIC X(02).
013900*                    TICKER EN CONTROL DE RUPTURA
014000 01  WKS-TICKER-ACTUAL              PIC X(05) VALUE SPACES.
014100*                    CONTADOR GENERAL DE TICKERS PROCESADOS
014200 01  WKS-T-TICKERS                  PIC 9(05) COMP VALUE ZERO.
014300*                    CATALOGO COMPLETO DE PUBLICACIONES
014400*                    (U1 SALIDA)
014500 01  WKS-POSTS-TABLA.
014600     05  WKS-POSTS-CANT             PIC 9(04) COMP VALUE ZERO.
014700     05  FILLER                     PIC X(02).
014800     05  WKS-POSTS-ENT OCCURS 2000 TIMES.
014900         10  WKS-PT-SENTIMIENTO     PIC S9V9(04).
015000         10  WKS-PT-TICKER-CANT     PIC 9(02).
015100         10  WKS-PT-TICKERS OCCURS 10 TIMES
015200                               PIC X(05).
015300         10  FILLER                 PIC X(02).
015400*                    ULTIMO RENGLON DE PRECIO DEL TICKER EN CURSO
015500 01  WKS-ULTIMO-PRECIO.
015600     05  UP-FECHA                   PIC 9(08).
015700     05  UP-APERTURA                PIC S9(07)V99.
015800     05  UP-ALTO                    PIC S9(07)V99.
015900     05  UP-BAJO                    PIC S9(07)V99.
016000     05  UP-CIERRE                  PIC S9(07)V99.
016100     05  UP-VOLUMEN                 PIC 9(12).
016200     05  UP-RSI-14                  PIC S9(03)V99.
016300     05  UP-MACD                    PIC S9(05)V9(04).
016400     05  UP-MACD-SENAL              PIC S9(05)V9(04).
016500     05  UP-BANDA-SUPERIOR          PIC S9(07)V99.
016600     05  UP-BANDA-INFERIOR          PIC S9(07)V99.
016700     05  UP-SMA-50                  PIC S9(07)V99.
016800     05  UP-SMA-200                 PIC S9(07)V99.
016900     05  UP-RATIO-VOLUMEN           PIC S9(03)V9(04).
017000     05  FILLER                     PIC X(02).
017100*        REDEFINE DE LA FECHA DEL ULTIMO RENGLON EN ANIO/MES/DIA
017200 01  WKS-ULTIMO-PRECIO-R REDEFINES WKS-ULTIMO-PRECIO.
017300     05  UP-ANIO                    PIC 9(04).
017400     05  UP-MES                     PIC 9(02).
017500     05  UP-DIA                     PIC 9(02).
017600     05  FILLER                     PIC X(116).
017700*                    VENTANA MOVIL DE LOS ULTIMOS 30 DIAS
017800 01  WKS-VENTANA-PRECIOS.
017900     05  WKS-VP-CANT                PIC 9(02) COMP VALUE ZERO.
018000     05  FILLER                     PIC X(02).
018100     05  WKS-VP-ENT OCCURS 30 TIMES.
018200         10  WKS-VP-FECHA           PIC 9(08).
018300         10  WKS-VP-CIERRE          PIC S9(07)V99.
018400         10  WKS-VP-VOLUMEN         PIC 9(12).
018500         10  FILLER                 PIC X(02).
018600*                    LISTA DE SENTIMIENTOS DEL TICKER EN CURSO
018700 01  WKS-SENTIMIENTOS-TICKER.
018800     05  WKS-ST-CANT                PIC 9(04) COMP VALUE ZERO.
018900     05  FILLER                     PIC X(02).
019000     05  WKS-ST-VALORES OCCURS 2000 TIMES
019100                               PIC S9V9(04).
019200*                    SERIE DIARIA DE SENTIMIENTO (ARMADA, U4)
019300 01  WKS-SERIE-SENTIMIENTO.
019400     05  WKS-SS-ENT OCCURS 30 TIMES
019500                               PIC S9V9(04).
019600     05  FILLER                     PIC X(02).
019700*                    ACUMULADORES PARA ESTADISTICAS DE SENTIMIENTO
019800 01  WKS-ACUM-SENTIMIENTO.
019900     05  WKS-SUMA-SENT              PIC S9(07)V9(04) VALUE ZERO.
020000     05  WKS-SUMA-SENT-CUAD         PIC S9(09)V9(04) VALUE ZERO.
020100     05  WKS-MEDIA-SENT             PIC S9V9(04) VALUE ZERO.
020200     05  WKS-MEDIA-RECIENTE         PIC S9(09)V9(04) VALUE ZERO.
020300     05  WKS-MEDIA-ANTIGUA          PIC S9(09)V9(04) VALUE ZERO.
020400     05  FILLER                     PIC X(02).
020500*        REDEFINE DE LOS ACUMULADORES PARA DESPLIEGUE EN CONSOLA
020600 01  WKS-ACUM-SENTIMIENTO-R REDEFINES WKS-ACUM-SENTIMIENTO.
020700     05  FILLER                     PIC X(11).
020800     05  FILLER                     PIC X(13).
020900     05  WKS-MEDIA-SENT-VISTA       PIC X(05).
021000     05  FILLER                     PIC X(28).
021100*                    VALORES DE TRABAJO PARA FORMULAS U3
021200 01  WKS-TRABAJO-FORMULAS.
021300     05  WKS-ANCHO-BANDA            PIC S9(07)V99 VALUE ZERO.
021400     05  WKS-MITAD-BANDA            PIC S9(07)V99 VALUE ZERO.
021500     05  WKS-DIFERENCIA             PIC S9(07)V9(04) VALUE ZERO.
021600     05  WKS-VARIANZA               PIC S9(09)V9(04) VALUE ZERO.
021700     05  FILLER                     PIC X(02).
021800*                    VALORES DE TRABAJO PARA LA SERIE DIARIA (U4)
021900 01  WKS-DIA-FEATURES.
022000     05  WKS-TREND-3D               PIC S9(03)V9(04) VALUE ZERO.
022100     05  WKS-TREND-7D               PIC S9(03)V9(04) VALUE ZERO.
022200     05  WKS-VOLATILIDAD            PIC 9(03)V9(04) VALUE ZERO.
022300     05  WKS-MOMENTO-SENT           PIC S9(03)V9(04) VALUE ZERO.
022400     05  WKS-MOMENTO-PRECIO         PIC S9(07)V99 VALUE ZERO.
022500     05  WKS-DIVERGENCIA            PIC S9(03)V9(04) VALUE ZERO.
022600     05  WKS-SUMA-DESV-CUAD         PIC S9(05)V9(04) VALUE ZERO.
022700     05  WKS-MEDIA-VENTANA-14       PIC S9V9(04) VALUE ZERO.
022800     05  WKS-SUMA-ABS-SENT          PIC S9(03)V9(04) VALUE ZERO.
022900     05  WKS-SUMA-ABS-PRECIO        PIC S9(07)V99 VALUE ZERO.
023000     05  WKS-CTE-EPSILON            PIC 9V9(08) VALUE 0.00000001.
023100     05  FILLER                     PIC X(02).
023200*                    FECHA DE CORRIDA Y SU REDEFINICION
023300 01  WKS-FECHA-CORRIDA              PIC 9(08) VALUE ZEROS.
023400 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
023500     05  WKS-ANIO-CORRIDA           PIC 9(04).
023600     05  WKS-MES-CORRIDA            PIC 9(02).
023700     05  WKS-DIA-CORRIDA            PIC 9(02).
023800*                    INDICES Y SUBINDICES DE TRABAJO
023900 01  WKS-INDICES.
024000     05  WKS-I                      PIC 9(03) COMP VALUE ZERO.
024100     05  WKS-J                      PIC 9(03) COMP VALUE ZERO.
024200     05  WKS-K                      PIC 9(03) COMP VALUE ZERO.
024300     05  WKS-RESIDUO                PIC 9(03) COMP VALUE ZERO.
024400     05  FILLER                     PIC X(02).
024500*                    EDITADOS PARA EL REPORTE
024600 01  WKS-EDITADOS.
024700     05  WKS-EDIT-9                 PIC Z9.
024800     05  WKS-EDIT-SENT              PIC -9.9999.
024900     05  WKS-EDIT-TICKERS           PIC ZZZZ9.
025000     05  FILLER                     PIC X(02).
025100 01  WKS-GUIONES                    PIC X(80) VALUE ALL '-'.
025200******************************************************************
025300 PROCEDURE DIVISION.
025400******************************************************************
025500 000-MAIN SECTION.
025600     PERFORM 100-APERTURA-ARCHIVOS
025700     PERFORM 200-PROCESA-PRECIOS
025800             UNTIL FIN-PRICES
025900     IF NOT ES-PRIMER-TICKER
026000        PERFORM 300-RUPTURA-TICKER
026100     END-IF
026200     PERFORM 900-TOTALES-GENERALES
026300     PERFORM 950-CIERRA-ARCHIVOS
026400     STOP RUN.
026500 000-MAIN-E. EXIT.
026600******************************************************************
026700 100-APERTURA-ARCHIVOS SECTION.
026800     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
026900     OPEN INPUT  PRICES
027000          INPUT  POSTS-OUT
027100          OUTPUT FEATURES-OUT
027200          OUTPUT REPORT-OUT
027300     IF FS-PRICES NOT = 0 OR FS-POSTSOUT NOT = 0
027400                         OR FS-FEATOUT NOT = 0
027500                         OR FS-REPORTE NOT = 0
027600        DISPLAY '================================================'
027700                UPON CONSOLE
027800        DISPLAY '  STKR3010 - ERROR AL ABRIR ARCHIVOS DE FEATURES'
027900                UPON CONSOLE
028000        MOVE 91 TO RETURN-CODE
028100        STOP RUN
028200     END-IF
028300     PERFORM 110-CARGA-POSTS
028400     MOVE SPACES        TO LINEA-REPORTE
028500     STRING 'REPORTE DE CARACTERISTICAS Y SERIE DE SENTIMIENTO'
028600            DELIMITED BY SIZE INTO LINEA-REPORTE
028700     WRITE LINEA-REPORTE
028800     MOVE WKS-GUIONES   TO LINEA-REPORTE
028900     WRITE LINEA-REPORTE
029000     PERFORM 130-LEE-PRICES.
029100 100-APERTURA-ARCHIVOS-E. EXIT.
029200******************************************************************
029300*     CARGA EN MEMORIA EL CATALOGO COMPLETO DE PUBLICACIONES
029400******************************************************************
029500 110-CARGA-POSTS SECTION.
029600     MOVE ZERO TO WKS-POSTS-CANT.
029700 115-CARGA-POSTS-CICLO.
029800     READ POSTS-OUT
029900          AT END GO TO 110-CARGA-POSTS-E
030000     END-READ
030100     IF WKS-POSTS-CANT < 2000
030200        ADD 1 TO WKS-POSTS-CANT
030300        MOVE PO-POST-SENTIMIENTO
030400             TO WKS-PT-SENTIMIENTO (WKS-POSTS-CANT)
030500        MOVE PO-TICKER-CANT
030600             TO WKS-PT-TICKER-CANT (WKS-POSTS-CANT)
030700        PERFORM 116-COPIA-TICKERS-POST
030800                VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 10
030900     END-IF
031000     GO TO 115-CARGA-POSTS-CICLO.
031100 110-CARGA-POSTS-E. EXIT.
031200******************************************************************
031300 116-COPIA-TICKERS-POST SECTION.
031400     MOVE PO-TICKER-SIMBOLO (WKS-J)
031500          TO WKS-PT-TICKERS (WKS-POSTS-CANT, WKS-J).
031600 116-COPIA-TICKERS-POST-E. EXIT.
031700******************************************************************
031800 130-LEE-PRICES SECTION.
031900     READ PRICES
032000          AT END SET FIN-PRICES TO TRUE
032100     END-READ.
032200 130-LEE-PRICES-E. EXIT.
032300******************************************************************
032400*     CONTROL DE RUPTURA POR TICKER Y MANTENIMIENTO DE VENTANA
032500******************************************************************
032600 200-PROCESA-PRECIOS SECTION.
032700     IF ES-PRIMER-TICKER
032800        MOVE PR-TICKER TO WKS-TICKER-ACTUAL
032900        MOVE 'N'        TO WKS-PRIMER-TICKER
033000     END-IF
033100     IF PR-TICKER NOT = WKS-TICKER-ACTUAL
033200        PERFORM 300-RUPTURA-TICKER
033300        MOVE ZERO       TO WKS-VP-CANT
033400        MOVE PR-TICKER  TO WKS-TICKER-ACTUAL
033500     END-IF
033600     PERFORM 240-ACUMULA-VENTANA
033700     MOVE PR-FECHA             TO UP-FECHA
033800     MOVE PR-PRECIO-APERTURA   TO UP-APERTURA
033900     MOVE PR-PRECIO-ALTO       TO UP-ALTO
034000     MOVE PR-PRECIO-BAJO       TO UP-BAJO
034100     MOVE PR-PRECIO-CIERRE     TO UP-CIERRE
034200     MOVE PR-VOLUMEN           TO UP-VOLUMEN
034300     MOVE PR-RSI-14            TO UP-RSI-14
034400     MOVE PR-MACD              TO UP-MACD
034500     MOVE PR-MACD-SENAL        TO UP-MACD-SENAL
034600     MOVE PR-BANDA-SUPERIOR    TO UP-BANDA-SUPERIOR
034700     MOVE PR-BANDA-INFERIOR    TO UP-BANDA-INFERIOR
034800     MOVE PR-SMA-50            TO UP-SMA-50
034900     MOVE PR-SMA-200           TO UP-SMA-200
035000     MOVE PR-RATIO-VOLUMEN     TO UP-RATIO-VOLUMEN
035100     PERFORM 130-LEE-PRICES.
035200 200-PROCESA-PRECIOS-E. EXIT.
035300******************************************************************
035400*     AGREGA EL RENGLON ACTUAL A LA VENTANA DE 30 DIAS (DESPLAZA
035500*     CUANDO YA ESTA LLENA)
035600******************************************************************
035700 240-ACUMULA-VENTANA SECTION.
035800     IF WKS-VP-CANT = 30
035900        PERFORM 241-DESPLAZA-VENTANA
036000                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 29
036100     ELSE
036200        ADD 1 TO WKS-VP-CANT
036300     END-IF
036400     MOVE PR-FECHA  TO WKS-VP-FECHA  (WKS-VP-CANT)
036500     MOVE PR-PRECIO-CIERRE TO WKS-VP-CIERRE (WKS-VP-CANT)
036600     MOVE PR-VOLUMEN TO WKS-VP-VOLUMEN (WKS-VP-CANT).
036700 240-ACUMULA-VENTANA-E. EXIT.
036800******************************************************************
036900 241-DESPLAZA-VENTANA SECTION.
037000     MOVE WKS-VP-ENT (WKS-I + 1) TO WKS-VP-ENT (WKS-I).
037100 241-DESPLAZA-VENTANA-E. EXIT.
037200******************************************************************
037300*     RUPTURA DE TICKER - CALCULA Y ESCRIBE FOTOGRAFIA Y SERIE
037400******************************************************************
037500 300-RUPTURA-TICKER SECTION.
037600     ADD 1 TO WKS-T-TICKERS
037700     PERFORM 310-COMPILA-SENTIMIENTO
037800     PERFORM 320-CALCULA-Y-ESCRIBE-FEATURE
037900     PERFORM 330-ARMA-SERIE-SENTIMIENTO
038000     PERFORM 340-SERIE-TEMPORAL.
038100 300-RUPTURA-TICKER-E. EXIT.
038200******************************************************************
038300*     RECORRE EL CATALOGO DE PUBLICACIONES Y RECOLECTA LOS
038400*     PUNTAJES DE SENTIMIENTO QUE MENCIONAN AL TICKER EN CURSO
038500******************************************************************
038600 310-COMPILA-SENTIMIENTO SECTION.
038700     MOVE ZERO TO WKS-ST-CANT
038800     PERFORM 311-BUSCA-EN-POST
038900             VARYING WKS-I FROM 1 BY 1
039000             UNTIL WKS-I > WKS-POSTS-CANT.
039100 310-COMPILA-SENTIMIENTO-E. EXIT.
039200******************************************************************
039300 311-BUSCA-EN-POST SECTION.
039400     PERFORM 312-BUSCA-TICKER-EN-POST
039500             VARYING WKS-J FROM 1 BY 1
039600             UNTIL WKS-J > WKS-PT-TICKER-CANT (WKS-I).
039700 311-BUSCA-EN-POST-E. EXIT.
039800******************************************************************
039900 312-BUSCA-TICKER-EN-POST SECTION.
040000     IF WKS-PT-TICKERS (WKS-I, WKS-J) = WKS-TICKER-ACTUAL
040100        IF WKS-ST-CANT < 2000
040200           ADD 1 TO WKS-ST-CANT
040300           MOVE WKS-PT-SENTIMIENTO (WKS-I)
040400                TO WKS-ST-VALORES (WKS-ST-CANT)
040500        END-IF
040600     END-IF.
040700 312-BUSCA-TICKER-EN-POST-E. EXIT.
040800******************************************************************
040900*     CALCULA LA FOTOGRAFIA DE CARACTERISTICAS (U3) Y LA ESCRIBE
041000******************************************************************
041100 320-CALCULA-Y-ESCRIBE-FEATURE SECTION.
041200     MOVE WKS-TICKER-ACTUAL TO FT-TICKER
041300     MOVE UP-FECHA          TO FT-FECHA
041400     MOVE UP-CIERRE         TO FT-CIERRE
041500     IF UP-MACD NOT = 0 AND UP-MACD-SENAL NOT = 0
041600        COMPUTE FT-MACD-HIST ROUNDED = UP-MACD - UP-MACD-SENAL
041700     ELSE
041800        MOVE ZERO TO FT-MACD-HIST
041900     END-IF
042000     IF UP-SMA-200 > 0
042100        COMPUTE FT-SMA-RATIO ROUNDED = UP-SMA-50 / UP-SMA-200
042200        IF UP-SMA-50 > UP-SMA-200
042300           MOVE 1 TO FT-SMA-CRUCE
042400        ELSE
042500           MOVE -1 TO FT-SMA-CRUCE
042600        END-IF
042700     ELSE
042800        MOVE ZERO TO FT-SMA-RATIO FT-SMA-CRUCE
042900     END-IF
043000     COMPUTE WKS-ANCHO-BANDA ROUNDED =
043100             UP-BANDA-SUPERIOR - UP-BANDA-INFERIOR
043200     MOVE WKS-ANCHO-BANDA TO FT-BB-ANCHO
043300     IF WKS-ANCHO-BANDA > 0
043400        COMPUTE WKS-MITAD-BANDA ROUNDED =
043500                (UP-BANDA-SUPERIOR + UP-BANDA-INFERIOR) / 2
043600        COMPUTE FT-BB-POS-MEDIA ROUNDED =
043700                (UP-CIERRE - WKS-MITAD-BANDA) / WKS-ANCHO-BANDA
043800     ELSE
043900        MOVE ZERO TO FT-BB-POS-MEDIA
044000     END-IF
044100     COMPUTE FT-RANGO-PRECIO ROUNDED = UP-ALTO - UP-BAJO
044200     EVALUATE TRUE
044300        WHEN UP-RSI-14 > 70  MOVE 1  TO FT-RSI-EXTREMO
044400        WHEN UP-RSI-14 < 30  MOVE -1 TO FT-RSI-EXTREMO
044500        WHEN OTHER           MOVE 0  TO FT-RSI-EXTREMO
044600     END-EVALUATE
044700     PERFORM 321-ESTADISTICAS-SENTIMIENTO
044800     PERFORM 322-TENDENCIA-VOLUMEN
044900     IF UP-SMA-200 > 0 AND WKS-VP-CANT >= 10
045000                       AND WKS-ANCHO-BANDA > 0
045100                       AND WKS-ST-CANT > 0
045200        SET FT-COMPLETO TO TRUE
045300     ELSE
045400        SET FT-INSUFICIENTE TO TRUE
045500     END-IF
045600     WRITE REG-FEAOU01.
045700 320-CALCULA-Y-ESCRIBE-FEATURE-E. EXIT.
045800******************************************************************
045900*     MEDIA, CANTIDAD, DESVIACION Y TENDENCIA DE SENTIMIENTO
046000******************************************************************
046100 321-ESTADISTICAS-SENTIMIENTO SECTION.
046200     MOVE WKS-ST-CANT TO FT-SENT-CANTIDAD
046300     IF WKS-ST-CANT = 0
046400        MOVE ZERO TO FT-SENT-MEDIA FT-SENT-DESV-ESTD
046500                     FT-SENT-TENDENCIA
046600        GO TO 321-ESTADISTICAS-SENTIMIENTO-E
046700     END-IF
046800     MOVE ZERO TO WKS-SUMA-SENT WKS-SUMA-SENT-CUAD
046900     PERFORM 3212-SUMA-SENTIMIENTO
047000             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-ST-CANT
047100     COMPUTE WKS-MEDIA-SENT ROUNDED = WKS-SUMA-SENT / WKS-ST-CANT
047200     MOVE WKS-MEDIA-SENT TO FT-SENT-MEDIA
047300     IF WKS-ST-CANT = 1
047400        MOVE ZERO TO FT-SENT-DESV-ESTD
047500     ELSE
047600        PERFORM 3213-SUMA-CUADRADOS
047700                VARYING WKS-I FROM 1 BY 1
047800                UNTIL WKS-I > WKS-ST-CANT
047900        COMPUTE WKS-VARIANZA ROUNDED =
048000                WKS-SUMA-SENT-CUAD / WKS-ST-CANT
048100        COMPUTE FT-SENT-DESV-ESTD ROUNDED = WKS-VARIANZA ** 0.5
048200     END-IF
048300     IF WKS-ST-CANT < 2
048400        MOVE ZERO TO FT-SENT-TENDENCIA
048500     ELSE
048600        PERFORM 3211-TENDENCIA-SENTIMIENTO
048700     END-IF.
048800 321-ESTADISTICAS-SENTIMIENTO-E. EXIT.
048900******************************************************************
049000 3212-SUMA-SENTIMIENTO SECTION.
049100     ADD WKS-ST-VALORES (WKS-I) TO WKS-SUMA-SENT.
049200 3212-SUMA-SENTIMIENTO-E. EXIT.
049300******************************************************************
049400 3213-SUMA-CUADRADOS SECTION.
049500     COMPUTE WKS-DIFERENCIA =
049600             WKS-ST-VALORES (WKS-I) - WKS-MEDIA-SENT
049700     COMPUTE WKS-SUMA-SENT-CUAD ROUNDED =
049800             WKS-SUMA-SENT-CUAD
049900             + (WKS-DIFERENCIA * WKS-DIFERENCIA).
050000 3213-SUMA-CUADRADOS-E. EXIT.
050100******************************************************************
050200*     COMPARA LA MEDIA DE LA MITAD RECIENTE CONTRA LA ANTIGUA
050300******************************************************************
050400 3211-TENDENCIA-SENTIMIENTO SECTION.
050500     DIVIDE WKS-ST-CANT BY 2 GIVING WKS-J
050600     MOVE ZERO TO WKS-MEDIA-ANTIGUA WKS-MEDIA-RECIENTE
050700     PERFORM 3214-SUMA-MITAD-ANTIGUA
050800             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-J
050900     IF WKS-J > 0
051000        DIVIDE WKS-MEDIA-ANTIGUA BY WKS-J GIVING WKS-MEDIA-ANTIGUA
051100     END-IF
051200     COMPUTE WKS-I = WKS-ST-CANT - WKS-J
051300     PERFORM 3215-SUMA-MITAD-RECIENTE
051400             VARYING WKS-RESIDUO FROM (WKS-J + 1) BY 1
051500             UNTIL WKS-RESIDUO > WKS-ST-CANT
051600     IF WKS-I > 0
051700        DIVIDE WKS-MEDIA-RECIENTE BY WKS-I
051800                           GIVING WKS-MEDIA-RECIENTE
051900     END-IF
052000     EVALUATE TRUE
052100        WHEN WKS-MEDIA-RECIENTE > WKS-MEDIA-ANTIGUA
052200             MOVE 1  TO FT-SENT-TENDENCIA
052300        WHEN WKS-MEDIA-RECIENTE < WKS-MEDIA-ANTIGUA
052400             MOVE -1 TO FT-SENT-TENDENCIA
052500        WHEN OTHER
052600             MOVE 0  TO FT-SENT-TENDENCIA
052700     END-EVALUATE.
052800 3211-TENDENCIA-SENTIMIENTO-E. EXIT.
052900******************************************************************
053000 3214-SUMA-MITAD-ANTIGUA SECTION.
053100     ADD WKS-ST-VALORES (WKS-I) TO WKS-MEDIA-ANTIGUA.
053200 3214-SUMA-MITAD-ANTIGUA-E. EXIT.
053300******************************************************************
053400 3215-SUMA-MITAD-RECIENTE SECTION.
053500     ADD WKS-ST-VALORES (WKS-RESIDUO) TO WKS-MEDIA-RECIENTE.
053600 3215-SUMA-MITAD-RECIENTE-E. EXIT.
053700******************************************************************
053800*     TENDENCIA DE VOLUMEN (REQUIERE AL MENOS 10 DIAS EN VENTANA)
053900******************************************************************
054000 322-TENDENCIA-VOLUMEN SECTION.
054100     IF WKS-VP-CANT < 10
054200        MOVE ZERO TO FT-VOL-TENDENCIA
054300        GO TO 322-TENDENCIA-VOLUMEN-E
054400     END-IF
054500     MOVE ZERO TO WKS-MEDIA-RECIENTE WKS-MEDIA-ANTIGUA
054600     PERFORM 3221-SUMA-VOLUMEN-RECIENTE
054700             VARYING WKS-I FROM (WKS-VP-CANT - 4) BY 1
054800             UNTIL WKS-I > WKS-VP-CANT
054900     PERFORM 3222-SUMA-VOLUMEN-ANTIGUO
055000             VARYING WKS-I FROM (WKS-VP-CANT - 9) BY 1
055100             UNTIL WKS-I > (WKS-VP-CANT - 5)
055200     DIVIDE WKS-MEDIA-RECIENTE BY 5 GIVING WKS-MEDIA-RECIENTE
055300     DIVIDE WKS-MEDIA-ANTIGUA  BY 5 GIVING WKS-MEDIA-ANTIGUA
055400     IF WKS-MEDIA-RECIENTE > WKS-MEDIA-ANTIGUA * 1.1
055500        MOVE 1 TO FT-VOL-TENDENCIA
055600     ELSE
055700        IF WKS-MEDIA-RECIENTE < WKS-MEDIA-ANTIGUA * 0.9
055800           MOVE -1 TO FT-VOL-TENDENCIA
055900        ELSE
056000           MOVE 0 TO FT-VOL-TENDENCIA
056100        END-IF
056200     END-IF.
056300 322-TENDENCIA-VOLUMEN-E. EXIT.
056400******************************************************************
056500 3221-SUMA-VOLUMEN-RECIENTE SECTION.
056600     ADD WKS-VP-VOLUMEN (WKS-I) TO WKS-MEDIA-RECIENTE.
056700 3221-SUMA-VOLUMEN-RECIENTE-E. EXIT.
056800******************************************************************
056900 3222-SUMA-VOLUMEN-ANTIGUO SECTION.
057000     ADD WKS-VP-VOLUMEN (WKS-I) TO WKS-MEDIA-ANTIGUA.
057100 3222-SUMA-VOLUMEN-ANTIGUO-E. EXIT.
057200******************************************************************
057300*     ARMA LA SERIE DIARIA DE SENTIMIENTO REPITIENDO LOS PUNTAJES
057400*     DISPONIBLES DEL TICKER A LO LARGO DE LA VENTANA DE PRECIOS
057500******************************************************************
057600 330-ARMA-SERIE-SENTIMIENTO SECTION.
057700     PERFORM 331-ARMA-UN-DIA-SENTIMIENTO
057800             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-VP-CANT.
057900 330-ARMA-SERIE-SENTIMIENTO-E. EXIT.
058000******************************************************************
058100 331-ARMA-UN-DIA-SENTIMIENTO SECTION.
058200     IF WKS-ST-CANT = 0
058300        MOVE ZERO TO WKS-SS-ENT (WKS-I)
058400     ELSE
058500        DIVIDE WKS-I BY WKS-ST-CANT GIVING WKS-J
058600                     REMAINDER WKS-RESIDUO
058700        MOVE WKS-ST-VALORES (WKS-RESIDUO + 1)
058800             TO WKS-SS-ENT (WKS-I)
058900     END-IF.
059000 331-ARMA-UN-DIA-SENTIMIENTO-E. EXIT.
059100******************************************************************
059200*     SERIE DE TIEMPO DE SENTIMIENTO (U4) - UN RENGLON POR DIA
059300******************************************************************
059400 340-SERIE-TEMPORAL SECTION.
059500     PERFORM 342-CALCULA-RENGLON-SERIE
059600             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-VP-CANT.
059700 340-SERIE-TEMPORAL-E. EXIT.
059800******************************************************************
059900*     CALCULA TENDENCIA, VOLATILIDAD, MOMENTO Y DIVERGENCIA DE
060000*     UN DIA DE LA SERIE, EXIGIENDO LOS REZAGOS MINIMOS DE CADA
060100*     FORMULA; SI NO ALCANZAN LOS DATOS SE DEJA EL DIA EN CEROS
060200******************************************************************
060300 342-CALCULA-RENGLON-SERIE SECTION.
060400     MOVE ZERO TO WKS-TREND-3D WKS-TREND-7D WKS-VOLATILIDAD
060500                  WKS-MOMENTO-SENT WKS-DIVERGENCIA
060600     IF WKS-I > 3
060700        COMPUTE WKS-DIFERENCIA = WKS-SS-ENT (WKS-I - 3)
060800        IF WKS-DIFERENCIA < 0
060900           COMPUTE WKS-DIFERENCIA = WKS-DIFERENCIA * -1
061000        END-IF
061100        IF WKS-DIFERENCIA = 0
061200           MOVE ZERO TO WKS-TREND-3D
061300        ELSE
061400           COMPUTE WKS-TREND-3D ROUNDED =
061500              (WKS-SS-ENT (WKS-I) - WKS-SS-ENT (WKS-I - 3))
061600               / WKS-DIFERENCIA
061700        END-IF
061800     END-IF
061900     IF WKS-I > 7
062000        COMPUTE WKS-DIFERENCIA = WKS-SS-ENT (WKS-I - 7)
062100        IF WKS-DIFERENCIA < 0
062200           COMPUTE WKS-DIFERENCIA = WKS-DIFERENCIA * -1
062300        END-IF
062400        IF WKS-DIFERENCIA = 0
062500           MOVE ZERO TO WKS-TREND-7D
062600        ELSE
062700           COMPUTE WKS-TREND-7D ROUNDED =
062800              (WKS-SS-ENT (WKS-I) - WKS-SS-ENT (WKS-I - 7))
062900               / WKS-DIFERENCIA
063000        END-IF
063100     END-IF
063200     IF WKS-I > 14
063300        PERFORM 343-VOLATILIDAD-14-DIAS
063400     END-IF
063500     IF WKS-I > 2
063600        COMPUTE WKS-MOMENTO-SENT ROUNDED =
063700           (WKS-SS-ENT (WKS-I) - WKS-SS-ENT (WKS-I - 1))
063800           - (WKS-SS-ENT (WKS-I - 1) - WKS-SS-ENT (WKS-I - 2))
063900        COMPUTE WKS-MOMENTO-PRECIO ROUNDED =
064000           (WKS-VP-CIERRE (WKS-I) - WKS-VP-CIERRE (WKS-I - 1))
064100         - (WKS-VP-CIERRE (WKS-I - 1) - WKS-VP-CIERRE (WKS-I - 2))
064200        PERFORM 344-DIVERGENCIA-SENTIMIENTO
064300     END-IF
064400     PERFORM 345-IMPRIME-RENGLON-SERIE.
064500 342-CALCULA-RENGLON-SERIE-E. EXIT.
064600******************************************************************
064700*     DESVIACION ESTANDAR MUESTRAL DE LOS ULTIMOS 14 PUNTOS DE
064800*     LA SERIE DE SENTIMIENTO (DIVISOR N-1)
064900******************************************************************
065000 343-VOLATILIDAD-14-DIAS SECTION.
065100     MOVE ZERO TO WKS-MEDIA-VENTANA-14 WKS-SUMA-DESV-CUAD
065200     PERFORM 3431-SUMA-VENTANA-14
065300             VARYING WKS-K FROM (WKS-I - 13) BY 1
065400             UNTIL WKS-K > WKS-I
065500     DIVIDE WKS-MEDIA-VENTANA-14 BY 14
065600                        GIVING WKS-MEDIA-VENTANA-14
065700     PERFORM 3432-SUMA-CUAD-VENTANA-14
065800             VARYING WKS-K FROM (WKS-I - 13) BY 1
065900             UNTIL WKS-K > WKS-I
066000     DIVIDE WKS-SUMA-DESV-CUAD BY 13 GIVING WKS-VARIANZA
066100     COMPUTE WKS-VOLATILIDAD ROUNDED = WKS-VARIANZA ** 0.5.
066200 343-VOLATILIDAD-14-DIAS-E. EXIT.
066300******************************************************************
066400 3431-SUMA-VENTANA-14 SECTION.
066500     ADD WKS-SS-ENT (WKS-K) TO WKS-MEDIA-VENTANA-14.
066600 3431-SUMA-VENTANA-14-E. EXIT.
066700******************************************************************
066800 3432-SUMA-CUAD-VENTANA-14 SECTION.
066900     COMPUTE WKS-DIFERENCIA =
067000             WKS-SS-ENT (WKS-K) - WKS-MEDIA-VENTANA-14
067100     COMPUTE WKS-SUMA-DESV-CUAD ROUNDED =
067200             WKS-SUMA-DESV-CUAD
067300             + (WKS-DIFERENCIA * WKS-DIFERENCIA).
067400 3432-SUMA-CUAD-VENTANA-14-E. EXIT.
067500******************************************************************
067600*     DIVERGENCIA ENTRE EL MOMENTO DE SENTIMIENTO Y EL DE PRECIO
067700******************************************************************
067800 344-DIVERGENCIA-SENTIMIENTO SECTION.
067900     IF WKS-MOMENTO-SENT = 0 AND WKS-MOMENTO-PRECIO = 0
068000        MOVE ZERO TO WKS-DIVERGENCIA
068100        GO TO 344-DIVERGENCIA-SENTIMIENTO-E
068200     END-IF
068300     IF (WKS-MOMENTO-SENT > 0 AND WKS-MOMENTO-PRECIO > 0)
068400        OR (WKS-MOMENTO-SENT < 0 AND WKS-MOMENTO-PRECIO < 0)
068500        MOVE -1 TO WKS-DIVERGENCIA
068600        GO TO 344-DIVERGENCIA-SENTIMIENTO-E
068700     END-IF
068800     IF WKS-MOMENTO-SENT < 0
068900        COMPUTE WKS-SUMA-ABS-SENT = WKS-MOMENTO-SENT * -1
069000     ELSE
069100        MOVE WKS-MOMENTO-SENT TO WKS-SUMA-ABS-SENT
069200     END-IF
069300     IF WKS-MOMENTO-PRECIO < 0
069400        COMPUTE WKS-SUMA-ABS-PRECIO = WKS-MOMENTO-PRECIO * -1
069500     ELSE
069600        MOVE WKS-MOMENTO-PRECIO TO WKS-SUMA-ABS-PRECIO
069700     END-IF
069800     ADD WKS-CTE-EPSILON TO WKS-SUMA-ABS-SENT WKS-SUMA-ABS-PRECIO
069900     COMPUTE WKS-DIFERENCIA =
070000             WKS-MOMENTO-SENT - WKS-MOMENTO-PRECIO
070100     IF WKS-DIFERENCIA < 0
070200        COMPUTE WKS-DIFERENCIA = WKS-DIFERENCIA * -1
070300     END-IF
070400     COMPUTE WKS-DIVERGENCIA ROUNDED =
070500        WKS-DIFERENCIA
070600        / (WKS-SUMA-ABS-SENT + WKS-SUMA-ABS-PRECIO).
070700 344-DIVERGENCIA-SENTIMIENTO-E. EXIT.
070800******************************************************************
070900 345-IMPRIME-RENGLON-SERIE SECTION.
071000     MOVE SPACES TO LINEA-REPORTE
071100     MOVE WKS-I  TO WKS-EDIT-9
071200     MOVE WKS-SS-ENT (WKS-I) TO WKS-EDIT-SENT
071300     STRING WKS-TICKER-ACTUAL DELIMITED BY SIZE
071400            ' DIA '            DELIMITED BY SIZE
071500            WKS-EDIT-9         DELIMITED BY SIZE
071600            ' SENT='           DELIMITED BY SIZE
071700            WKS-EDIT-SENT      DELIMITED BY SIZE
071800            INTO LINEA-REPORTE
071900     WRITE LINEA-REPORTE.
072000 345-IMPRIME-RENGLON-SERIE-E. EXIT.
072100******************************************************************
072200*               TOTALES GENERALES DE LA CORRIDA
072300******************************************************************
072400 900-TOTALES-GENERALES SECTION.
072500     MOVE SPACES TO LINEA-REPORTE
072600     MOVE WKS-GUIONES TO LINEA-REPORTE
072700     WRITE LINEA-REPORTE
072800     MOVE WKS-T-TICKERS TO WKS-EDIT-TICKERS
072900     MOVE SPACES TO LINEA-REPORTE
073000     STRING 'TICKERS PROCESADOS: ' DELIMITED BY SIZE
073100            WKS-EDIT-TICKERS        DELIMITED BY SIZE
073200            INTO LINEA-REPORTE
073300     WRITE LINEA-REPORTE.
073400 900-TOTALES-GENERALES-E. EXIT.
073500******************************************************************
073600 950-CIERRA-ARCHIVOS SECTION.
073700     CLOSE PRICES POSTS-OUT FEATURES-OUT REPORT-OUT.
073800 950-CIERRA-ARCHIVOS-E. EXIT.
