000100******************************************************************
000200*                 C O P Y B O O K   P R D I N 0 1               *
000300*      LAYOUT DE ENTRADA - PREDICCIONES DEL MODELO (BACKTEST)   *
000400******************************************************************
000500* FECHA       : 12/02/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000700* APLICACION  : SENTIMIENTO-ACCIONES (STKR)                      *
000800* DESCRIPCION : UNA PREDICCION DIARIA POR TICKER, ORDENADA POR   *
000900*             : FECHA, CONSUMIDA POR EL MOTOR DE BACKTEST        *
001000*             : STKR5010.                                       *
001100******************************************************************
001200 01  REG-PRDIN01.
001300     05  PD-FECHA                   PIC 9(08).
001400     05  PD-TICKER                  PIC X(05).
001500     05  PD-SENAL                   PIC S9.
001600     05  PD-CONFIANZA               PIC 9V9(04).
001700     05  FILLER                     PIC X(07).
