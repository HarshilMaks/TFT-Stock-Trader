000100******************************************************************
000200* FECHA       : 02/11/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : INVESTIGACION DE MERCADO - SENTIMIENTO           *
000500* PROGRAMA    : STKR7010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : COMPARACION DE METRICAS ENTRE DOS CORRIDAS DE    *
000800*             : EXPERIMENTO (BASELINE Y COMPARACION). EMPAREJA   *
000900*             : LAS METRICAS POR NOMBRE, CLASIFICA EL CAMBIO DE  *
001000*             : CADA UNA, CALCULA LA MEJORA GLOBAL Y EMITE UNA   *
001100*             : RECOMENDACION DE PROMOCION DEL MODELO.           *
001200* ARCHIVOS    : METRICS=E, REPORT=S                              *
001300* ACCION (ES) : NO APLICA                                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* BPM/RATIONAL: 104730                                           *
001600* NOMBRE      : COMPARACION DE EXPERIMENTOS                      *
001700******************************************************************
001800*        L O G    D E   M O D I F I C A C I O N E S             *
001900******************************************************************
002000* FECHA       PROGRAMADOR  TICKET      DESCRIPCION               *
002100* ----------  -----------  ----------  ------------------------- *
002200* 02/11/1991  PEDR         104730      VERSION ORIGINAL. LEE LAS *
002300*                                      DOS CORRIDAS (BASELINE Y  *
002400*                                      COMPARACION) Y EMPAREJA   *
002500*                                      LAS METRICAS POR NOMBRE.  *
002600* 07/01/1999  PEDR         104733      REVISION DE SIGLO 2000,   *
002700*                                      SE VERIFICARON CAMPOS DE  *
002800*                                      FECHA; NO HUBO HALLAZGOS  *
002900*                                      DE FECHA DE 2 DIGITOS.    *
003000* 12/06/2008  RTQ          104748      SE AGREGA EL CALCULO DE   *
003100*                                      LA MEJORA GLOBAL Y LA     *
003200*                                      RECOMENDACION FINAL.      *
003300* 25/06/2024  PEDR         104759      SE CITA LA METRICA DE     *
003400*                                      MAYOR DEGRADACION CUANDO  *
003500*                                      LA RECOMENDACION ES DE    *
003600*                                      REVISION (REVIEW).        *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    STKR7010.
004000 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004100 INSTALLATION.  BANCO INDUSTRIAL, S.A. - INVESTIGACION DE MERCADO.
004200 DATE-WRITTEN.  02/11/1991.
004300 DATE-COMPILED.
004400 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVESTIGACION.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT METRICS      ASSIGN TO METRICS
005300                          FILE STATUS IS FS-METRICS.
005400     SELECT REPORT-OUT   ASSIGN TO REPORTE
005500                          FILE STATUS IS FS-REPORTE.
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900*                   BUFFER DE ENTRADA - METRICAS DE CORRIDAS
006000 FD  METRICS
006100     RECORDING MODE F.
006200     COPY METIN01.
006300*                   BUFFER DE SALIDA - REPORTE IMPRESO
006400 FD  REPORT-OUT
006500     RECORDING MODE F.
006600 01  LINEA-REPORTE                  PIC X(132).
006700******************************************************************
006800 WORKING-STORAGE SECTION.
006900*                     VARIABLES DE FILE STATUS
007000 01  WKS-ESTATUS-ARCHIVOS.
007100     05  FS-METRICS                 PIC 9(02) VALUE ZEROS.
007200     05  FS-REPORTE                 PIC 9(02) VALUE ZEROS.
007300     05  FILLER                     PIC X(02).
007400*                     SWITCHES DE CONTROL
007500 01  WKS-FLAGS.
007600     05  WKS-FIN-METRICAS           PIC X(01) VALUE 'N'.
007700         88  FIN-METRICAS                     VALUE 'Y'.
007800     05  WKS-COMP-HALLADO-SW        PIC X(01) VALUE 'N'.
007900         88  WKS-COMP-HALLADO                 VALUE 'S'.
008000     05  WKS-HAY-DEGRADADOS-SW      PIC X(01) VALUE 'N'.
008100         88  WKS-HAY-DEGRADADOS-T             VALUE 'S'.
008200     05  FILLER                     PIC X(02).
008300*                FECHA DE CORRIDA DEL LOTE, PARA ENCABEZADO
008400 01  WKS-FECHA-CORRIDA              PIC 9(08) VALUE ZEROS.
008500 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
008600     05  WKS-FC-ANIO                PIC 9(04).
008700     05  WKS-FC-MES                 PIC 9(02).
008800     05  WKS-FC-DIA                 PIC 9(02).
008900*                IDENTIFICADORES DE LAS DOS CORRIDAS COMPARADAS
009000 01  WKS-CORRIDAS.
009100     05  WKS-RUN-BASE               PIC X(12) VALUE SPACES.
009200     05  WKS-RUN-COMP               PIC X(12) VALUE SPACES.
009300     05  FILLER                     PIC X(02).
009400*                AREA DEL ULTIMO REGISTRO DE METRICA LEIDO (UNA
009500*                LINEA ADELANTE DEL GRUPO EN PROCESO)
009600 01  WKS-METRICA-ACTUAL.
009700     05  WKS-MT-CORRIDA             PIC X(12) VALUE SPACES.
009800     05  WKS-MT-NOMBRE              PIC X(20) VALUE SPACES.
009900     05  WKS-MT-VALOR               PIC S9(07)V9(06) VALUE ZERO.
010000     05  FILLER                     PIC X(02).
010100*                   TABLA EN MEMORIA DE LA CORRIDA BASELINE
010200 01  WKS-TABLA-BASE.
010300     05  WKS-TB-CANT                PIC 9(04) COMP VALUE ZERO.
010400     05  WKS-TB-ENT OCCURS 100 TIMES
010500                    INDEXED BY WKS-TB-IDX.
010600         10  WKS-TB-NOMBRE          PIC X(20).
010700         10  WKS-TB-VALOR           PIC S9(07)V9(06).
010800         10  FILLER                 PIC X(02).
010900*                   TABLA EN MEMORIA DE LA CORRIDA DE COMPARACION
011000 01  WKS-TABLA-COMP.
011100     05  WKS-TC-CANT                PIC 9(04) COMP VALUE ZERO.
011200     05  WKS-TC-ENT OCCURS 100 TIMES
011300                    INDEXED BY WKS-TC-IDX.
011400         10  WKS-TC-NOMBRE          PIC X(20).
011500         10  WKS-TC-VALOR           PIC S9(07)V9(06).
011600         10  WKS-TC-EMPAREJADO      PIC X(01).
011700             88  WKS-TC-YA-EMPAREJADO         VALUE 'S'.
011800         10  FILLER                 PIC X(01).
011900*                TABLA DE LA UNION DE NOMBRES DE METRICA DE LAS
012000*                DOS CORRIDAS, YA CLASIFICADA
012100 01  WKS-TABLA-UNION.
012200     05  WKS-TU-CANT                PIC 9(04) COMP VALUE ZERO.
012300     05  WKS-TU-ENT OCCURS 200 TIMES
012400                    INDEXED BY WKS-TU-IDX.
012500         10  WKS-TU-NOMBRE          PIC X(20).
012600         10  WKS-TU-BASE            PIC S9(07)V9(06).
012700         10  WKS-TU-COMP            PIC S9(07)V9(06).
012800         10  WKS-TU-CAMBIO-PCT      PIC S9(05)V99.
012900         10  WKS-TU-ESTADO          PIC X(09).
013000         10  FILLER                 PIC X(02).
013100*                AREA DE TRABAJO PARA EL CALCULO DEL CAMBIO
013200*                PORCENTUAL DE UNA METRICA
013300 01  WKS-TRABAJO-CAMBIO.
013400     05  WKS-VALOR-ABS              PIC S9(07)V9(06) VALUE ZERO.
013500     05  FILLER                     PIC X(02).
013600*                ACUMULADOR DE LA SUMATORIA DE PORCENTAJES DE
013700*                LAS METRICAS MEJORADAS, PARA LA MEJORA GLOBAL
013800 01  WKS-ACUM-MEJORAS.
013900     05  WKS-SUMA-MEJORAS           PIC S9(07)V9(02) VALUE ZERO.
014000     05  FILLER                     PIC X(02).
014100*                REDEFINE DE VISTA PARA BITACORA DE ERROR
014200 01  WKS-ACUM-MEJORAS-R REDEFINES WKS-ACUM-MEJORAS.
014300     05  WKS-SUMA-MEJORAS-VISTA     PIC X(09).
014400     05  FILLER                     PIC X(02).
014500*                CONTADOR DE METRICAS MEJORADAS Y PORCENTAJE DE
014600*                MEJORA GLOBAL DE LA CORRIDA
014700 01  WKS-CONTADORES-MEJORA.
014800     05  WKS-CONT-MEJORAS           PIC 9(04) COMP VALUE ZERO.
014900     05  WKS-MEJORA-GLOBAL          PIC S9(05)V99 VALUE ZERO.
015000     05  FILLER                     PIC X(02).
015100*                CONTADORES DE METRICAS POR ESTADO, PARA EL
015200*                ENCABEZADO DEL REPORTE
015300 01  WKS-CONTADORES-ESTADO.
015400     05  WKS-CONT-IMPROVED          PIC 9(04) COMP VALUE ZERO.
015500     05  WKS-CONT-DEGRADED          PIC 9(04) COMP VALUE ZERO.
015600     05  WKS-CONT-UNCHANGED         PIC 9(04) COMP VALUE ZERO.
015700     05  FILLER                     PIC X(02).
015800*                NOMBRE Y MAGNITUD DE LA PEOR DEGRADACION DE LA
015900*                CORRIDA, PARA CITAR EN LA RECOMENDACION REVIEW
016000 01  WKS-PEOR-DEGRADACION.
016100     05  WKS-NOMBRE-MAX-DEGRADACION PIC X(20) VALUE SPACES.
016200     05  WKS-MAX-DEGRADACION        PIC S9(05)V99 VALUE ZERO.
016300     05  FILLER                     PIC X(02).
016400*                REDEFINE DE VISTA PARA BITACORA DE ERROR
016500 01  WKS-PEOR-DEGRADACION-R REDEFINES WKS-PEOR-DEGRADACION.
016600     05  WKS-NOMBRE-MAX-DEGRAD-VISTA PIC X(20).
016700     05  WKS-MAX-DEGRADACION-VISTA   PIC X(07).
016800     05  FILLER                      PIC X(02).
016900*                RECOMENDACION FINAL SOBRE LA CORRIDA COMPARADA
017000 01  WKS-RESULTADO-GLOBAL.
017100     05  WKS-RECOMENDACION          PIC X(10) VALUE SPACES.
017200     05  FILLER                     PIC X(02).
017300*                SUBINDICES DE USO GENERAL
017400 01  WKS-INDICES.
017500     05  WKS-I                      PIC 9(05) COMP VALUE ZERO.
017600     05  WKS-J                      PIC 9(05) COMP VALUE ZERO.
017700     05  FILLER                     PIC X(02).
017800*                CAMPOS EDITADOS PARA IMPRESION DEL REPORTE
017900 01  WKS-EDITADOS.
018000     05  WKS-EDIT-FECHA             PIC 9(08) VALUE ZEROS.
018100     05  WKS-EDIT-CONTADOR          PIC ZZ,ZZ9 VALUE ZEROS.
018200     05  WKS-EDIT-PCT               PIC ZZ9.99 VALUE ZEROS.
018300     05  WKS-EDIT-VALOR             PIC Z,ZZZ,ZZ9.999999-
018400                                    VALUE ZEROS.
018500     05  FILLER                     PIC X(02).
018600*                AREA DE TRABAJO DEL REPORTE
018700 01  WKS-TRABAJO-REPORTE.
018800     05  WKS-TR-LINEAS              PIC 9(02) COMP VALUE ZERO.
018900     05  WKS-TR-PAGINA              PIC 9(03) COMP VALUE ZERO.
019000     05  FILLER                     PIC X(03).
019100 01  WKS-GUIONES                    PIC X(80) VALUE ALL '-'.
019200******************************************************************
019300 PROCEDURE DIVISION.
019400******************************************************************
019500 000-MAIN SECTION.
019600     PERFORM 100-APERTURA-ARCHIVOS
019700     PERFORM 300-ARMA-UNION
019800     PERFORM 400-CLASIFICA-CAMBIOS
019900     PERFORM 500-CALCULA-MEJORA-GLOBAL
020000     PERFORM 600-DETERMINA-RECOMENDACION
020100     PERFORM 700-IMPRIME-REPORTE
020200     PERFORM 950-CIERRA-ARCHIVOS
020300     STOP RUN.
020400 000-MAIN-E. EXIT.
020500******************************************************************
020600*     APERTURA DE ARCHIVOS Y CARGA DE LAS DOS CORRIDAS EN MEMORIA
020700******************************************************************
020800 100-APERTURA-ARCHIVOS SECTION.
020900     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
021000     OPEN INPUT  METRICS
021100          OUTPUT REPORT-OUT
021200     PERFORM 130-LEE-METRICA
021300     PERFORM 200-CARGA-CORRIDA-BASE
021400     PERFORM 210-CARGA-CORRIDA-COMP.
021500 100-APERTURA-ARCHIVOS-E. EXIT.
021600******************************************************************
021700*     LECTURA DEL SIGUIENTE REGISTRO DE METRICA (FLUJO PRINCIPAL,
021800*     UNA LINEA ADELANTE DEL QUIEBRE)
021900******************************************************************
022000 130-LEE-METRICA SECTION.
022100     READ METRICS
022200          AT END
022300             SET FIN-METRICAS TO TRUE
022400          NOT AT END
022500             MOVE MT-CORRIDA-ID     TO WKS-MT-CORRIDA
022600             MOVE MT-NOMBRE-METRICA TO WKS-MT-NOMBRE
022700             MOVE MT-VALOR          TO WKS-MT-VALOR
022800     END-READ.
022900 130-LEE-METRICA-E. EXIT.
023000******************************************************************
023100*     CARGA EN MEMORIA TODAS LAS METRICAS DE LA PRIMERA CORRIDA
023200*     (BASELINE) LEIDA DEL ARCHIVO
023300******************************************************************
023400 200-CARGA-CORRIDA-BASE SECTION.
023500     MOVE WKS-MT-CORRIDA TO WKS-RUN-BASE
023600     PERFORM 201-ACUMULA-BASE
023700             UNTIL FIN-METRICAS
023800                OR WKS-MT-CORRIDA NOT = WKS-RUN-BASE.
023900 200-CARGA-CORRIDA-BASE-E. EXIT.
024000*
024100 201-ACUMULA-BASE SECTION.
024200     ADD 1 TO WKS-TB-CANT
024300     MOVE WKS-MT-NOMBRE TO WKS-TB-NOMBRE (WKS-TB-CANT)
024400     MOVE WKS-MT-VALOR  TO WKS-TB-VALOR  (WKS-TB-CANT)
024500     PERFORM 130-LEE-METRICA.
024600 201-ACUMULA-BASE-E. EXIT.
024700******************************************************************
024800*     CARGA EN MEMORIA TODAS LAS METRICAS DE LA SEGUNDA CORRIDA
024900*     (COMPARACION) LEIDA DEL ARCHIVO
025000******************************************************************
025100 210-CARGA-CORRIDA-COMP SECTION.
025200     IF FIN-METRICAS
025300        GO TO 210-CARGA-CORRIDA-COMP-E
025400     END-IF
025500     MOVE WKS-MT-CORRIDA TO WKS-RUN-COMP
025600     PERFORM 211-ACUMULA-COMP
025700             UNTIL FIN-METRICAS
025800                OR WKS-MT-CORRIDA NOT = WKS-RUN-COMP.
025900 210-CARGA-CORRIDA-COMP-E. EXIT.
026000*
026100 211-ACUMULA-COMP SECTION.
026200     ADD 1 TO WKS-TC-CANT
026300     MOVE WKS-MT-NOMBRE TO WKS-TC-NOMBRE (WKS-TC-CANT)
026400     MOVE WKS-MT-VALOR  TO WKS-TC-VALOR  (WKS-TC-CANT)
026500     MOVE 'N'           TO WKS-TC-EMPAREJADO (WKS-TC-CANT)
026600     PERFORM 130-LEE-METRICA.
026700 211-ACUMULA-COMP-E. EXIT.
026800******************************************************************
026900*     ARMA LA UNION DE NOMBRES DE METRICA DE LAS DOS CORRIDAS,
027000*     UNA METRICA AUSENTE EN UNA CORRIDA VALE CERO
027100******************************************************************
027200 300-ARMA-UNION SECTION.
027300     MOVE ZERO TO WKS-TU-CANT
027400     PERFORM 310-AGREGA-DESDE-BASE
027500             VARYING WKS-I FROM 1 BY 1
027600             UNTIL WKS-I > WKS-TB-CANT
027700     PERFORM 320-AGREGA-DESDE-COMP
027800             VARYING WKS-I FROM 1 BY 1
027900             UNTIL WKS-I > WKS-TC-CANT.
028000 300-ARMA-UNION-E. EXIT.
028100******************************************************************
028200*     AGREGA A LA UNION UNA METRICA DE LA CORRIDA BASELINE Y LE
028300*     BUSCA SU VALOR DE COMPARACION POR NOMBRE
028400******************************************************************
028500 310-AGREGA-DESDE-BASE SECTION.
028600     ADD 1 TO WKS-TU-CANT
028700     MOVE WKS-TB-NOMBRE (WKS-I) TO WKS-TU-NOMBRE (WKS-TU-CANT)
028800     MOVE WKS-TB-VALOR  (WKS-I) TO WKS-TU-BASE   (WKS-TU-CANT)
028900     MOVE ZERO                  TO WKS-TU-COMP   (WKS-TU-CANT)
029000     MOVE 'N' TO WKS-COMP-HALLADO-SW
029100     PERFORM 311-BUSCA-EN-COMP
029200             VARYING WKS-J FROM 1 BY 1
029300             UNTIL WKS-J > WKS-TC-CANT
029400                OR WKS-COMP-HALLADO.
029500 310-AGREGA-DESDE-BASE-E. EXIT.
029600*
029700 311-BUSCA-EN-COMP SECTION.
029800     IF WKS-TB-NOMBRE (WKS-I) = WKS-TC-NOMBRE (WKS-J)
029900        MOVE WKS-TC-VALOR (WKS-J) TO WKS-TU-COMP (WKS-TU-CANT)
030000        MOVE 'S' TO WKS-TC-EMPAREJADO (WKS-J)
030100        MOVE 'S' TO WKS-COMP-HALLADO-SW
030200     END-IF.
030300 311-BUSCA-EN-COMP-E. EXIT.
030400******************************************************************
030500*     AGREGA A LA UNION LAS METRICAS DE LA CORRIDA DE COMPARACION
030600*     QUE NO EXISTEN EN LA CORRIDA BASELINE
030700******************************************************************
030800 320-AGREGA-DESDE-COMP SECTION.
030900     IF NOT WKS-TC-YA-EMPAREJADO (WKS-I)
031000        ADD 1 TO WKS-TU-CANT
031100        MOVE WKS-TC-NOMBRE (WKS-I) TO WKS-TU-NOMBRE (WKS-TU-CANT)
031200        MOVE ZERO                  TO WKS-TU-BASE   (WKS-TU-CANT)
031300        MOVE WKS-TC-VALOR  (WKS-I) TO WKS-TU-COMP   (WKS-TU-CANT)
031400     END-IF.
031500 320-AGREGA-DESDE-COMP-E. EXIT.
031600******************************************************************
031700*     CLASIFICA EL CAMBIO DE CADA METRICA DE LA UNION Y ACUMULA
031800*     LOS CONTADORES POR ESTADO
031900******************************************************************
032000 400-CLASIFICA-CAMBIOS SECTION.
032100     MOVE ZERO TO WKS-CONT-IMPROVED WKS-CONT-DEGRADED
032200                  WKS-CONT-UNCHANGED
032300     PERFORM 410-CLASIFICA-UN-CAMBIO
032400             VARYING WKS-I FROM 1 BY 1
032500             UNTIL WKS-I > WKS-TU-CANT.
032600 400-CLASIFICA-CAMBIOS-E. EXIT.
032700******************************************************************
032800*     CLASIFICA EL CAMBIO DE UNA METRICA: BASE CERO Y COMPARACION
032900*     POSITIVA ES MEJORA DE 100%; DE LO CONTRARIO SE CALCULA EL
033000*     CAMBIO PORCENTUAL SOBRE EL VALOR ABSOLUTO DE LA BASE
033100******************************************************************
033200 410-CLASIFICA-UN-CAMBIO SECTION.
033300     IF WKS-TU-BASE (WKS-I) = 0
033400        IF WKS-TU-COMP (WKS-I) > 0
033500           MOVE 100.00 TO WKS-TU-CAMBIO-PCT (WKS-I)
033600           MOVE 'IMPROVED' TO WKS-TU-ESTADO (WKS-I)
033700        ELSE
033800           MOVE ZERO TO WKS-TU-CAMBIO-PCT (WKS-I)
033900           MOVE 'UNCHANGED' TO WKS-TU-ESTADO (WKS-I)
034000        END-IF
034100     ELSE
034200        MOVE WKS-TU-BASE (WKS-I) TO WKS-VALOR-ABS
034300        IF WKS-VALOR-ABS < 0
034400           COMPUTE WKS-VALOR-ABS = WKS-VALOR-ABS * -1
034500        END-IF
034600        COMPUTE WKS-TU-CAMBIO-PCT (WKS-I) ROUNDED =
034700                ((WKS-TU-COMP (WKS-I) - WKS-TU-BASE (WKS-I)) /
034800                 WKS-VALOR-ABS) * 100
034900        EVALUATE TRUE
035000           WHEN WKS-TU-CAMBIO-PCT (WKS-I) < 0.10
035100                AND WKS-TU-CAMBIO-PCT (WKS-I) > -0.10
035200              MOVE 'UNCHANGED' TO WKS-TU-ESTADO (WKS-I)
035300           WHEN WKS-TU-CAMBIO-PCT (WKS-I) > 0
035400              MOVE 'IMPROVED' TO WKS-TU-ESTADO (WKS-I)
035500           WHEN OTHER
035600              MOVE 'DEGRADED' TO WKS-TU-ESTADO (WKS-I)
035700              COMPUTE WKS-TU-CAMBIO-PCT (WKS-I) =
035800                      WKS-TU-CAMBIO-PCT (WKS-I) * -1
035900        END-EVALUATE
036000     END-IF
036100     EVALUATE WKS-TU-ESTADO (WKS-I)
036200        WHEN 'IMPROVED'
036300           ADD 1 TO WKS-CONT-IMPROVED
036400        WHEN 'DEGRADED'
036500           ADD 1 TO WKS-CONT-DEGRADED
036600        WHEN OTHER
036700           ADD 1 TO WKS-CONT-UNCHANGED
036800     END-EVALUATE.
036900 410-CLASIFICA-UN-CAMBIO-E. EXIT.
037000******************************************************************
037100*     CALCULA LA MEJORA GLOBAL DE LA CORRIDA, PROMEDIO DE LOS
037200*     PORCENTAJES DE LAS METRICAS MEJORADAS (CERO SI NO HAY)
037300******************************************************************
037400 500-CALCULA-MEJORA-GLOBAL SECTION.
037500     MOVE ZERO TO WKS-SUMA-MEJORAS WKS-CONT-MEJORAS
037600     PERFORM 510-SUMA-SI-MEJORO
037700             VARYING WKS-I FROM 1 BY 1
037800             UNTIL WKS-I > WKS-TU-CANT
037900     IF WKS-CONT-MEJORAS = 0
038000        MOVE ZERO TO WKS-MEJORA-GLOBAL
038100     ELSE
038200        COMPUTE WKS-MEJORA-GLOBAL ROUNDED =
038300                WKS-SUMA-MEJORAS / WKS-CONT-MEJORAS
038400     END-IF.
038500 500-CALCULA-MEJORA-GLOBAL-E. EXIT.
038600*
038700 510-SUMA-SI-MEJORO SECTION.
038800     IF WKS-TU-ESTADO (WKS-I) = 'IMPROVED'
038900        ADD WKS-TU-CAMBIO-PCT (WKS-I) TO WKS-SUMA-MEJORAS
039000        ADD 1 TO WKS-CONT-MEJORAS
039100     END-IF.
039200 510-SUMA-SI-MEJORO-E. EXIT.
039300******************************************************************
039400*     DETERMINA LA RECOMENDACION FINAL SOBRE LA CORRIDA COMPARADA
039500******************************************************************
039600 600-DETERMINA-RECOMENDACION SECTION.
039700     MOVE ZERO TO WKS-MAX-DEGRADACION
039800     MOVE SPACES TO WKS-NOMBRE-MAX-DEGRADACION
039900     MOVE 'N' TO WKS-HAY-DEGRADADOS-SW
040000     PERFORM 610-EVALUA-DEGRADACION
040100             VARYING WKS-I FROM 1 BY 1
040200             UNTIL WKS-I > WKS-TU-CANT
040300     EVALUATE TRUE
040400        WHEN WKS-MEJORA-GLOBAL > 5
040500           MOVE 'PROMOTE'    TO WKS-RECOMENDACION
040600        WHEN WKS-MEJORA-GLOBAL > 0
040700           MOVE 'CANDIDATE'  TO WKS-RECOMENDACION
040800        WHEN WKS-HAY-DEGRADADOS-T
040900           MOVE 'REVIEW'     TO WKS-RECOMENDACION
041000        WHEN OTHER
041100           MOVE 'EQUIVALENT' TO WKS-RECOMENDACION
041200     END-EVALUATE.
041300 600-DETERMINA-RECOMENDACION-E. EXIT.
041400******************************************************************
041500*     LOCALIZA LA METRICA DE MAYOR DEGRADACION DE LA CORRIDA
041600******************************************************************
041700 610-EVALUA-DEGRADACION SECTION.
041800     IF WKS-TU-ESTADO (WKS-I) = 'DEGRADED'
041900        MOVE 'S' TO WKS-HAY-DEGRADADOS-SW
042000        IF WKS-TU-CAMBIO-PCT (WKS-I) > WKS-MAX-DEGRADACION
042100           MOVE WKS-TU-CAMBIO-PCT (WKS-I) TO WKS-MAX-DEGRADACION
042200           MOVE WKS-TU-NOMBRE (WKS-I)
042300                TO WKS-NOMBRE-MAX-DEGRADACION
042400        END-IF
042500     END-IF.
042600 610-EVALUA-DEGRADACION-E. EXIT.
042700******************************************************************
042800*     IMPRIME EL REPORTE DE COMPARACION DE EXPERIMENTOS
042900******************************************************************
043000 700-IMPRIME-REPORTE SECTION.
043100     MOVE SPACES TO LINEA-REPORTE
043200     STRING 'REPORTE DE COMPARACION DE EXPERIMENTOS - STKR7010'
043300            DELIMITED BY SIZE INTO LINEA-REPORTE
043400     WRITE LINEA-REPORTE AFTER ADVANCING C01
043500     MOVE WKS-FECHA-CORRIDA TO WKS-EDIT-FECHA
043600     MOVE SPACES TO LINEA-REPORTE
043700     STRING 'FECHA DE CORRIDA: ' DELIMITED BY SIZE
043800            WKS-EDIT-FECHA      DELIMITED BY SIZE
043900            INTO LINEA-REPORTE
044000     WRITE LINEA-REPORTE AFTER ADVANCING 1
044100     MOVE SPACES TO LINEA-REPORTE
044200     STRING 'CORRIDA BASELINE ... ' DELIMITED BY SIZE
044300            WKS-RUN-BASE            DELIMITED BY SIZE
044400            INTO LINEA-REPORTE
044500     WRITE LINEA-REPORTE AFTER ADVANCING 1
044600     MOVE SPACES TO LINEA-REPORTE
044700     STRING 'CORRIDA COMPARACION  ' DELIMITED BY SIZE
044800            WKS-RUN-COMP            DELIMITED BY SIZE
044900            INTO LINEA-REPORTE
045000     WRITE LINEA-REPORTE AFTER ADVANCING 1
045100     MOVE WKS-GUIONES TO LINEA-REPORTE
045200     WRITE LINEA-REPORTE AFTER ADVANCING 1
045300     PERFORM 710-IMPRIME-MEJORADAS
045400     PERFORM 720-IMPRIME-DEGRADADAS
045500     PERFORM 730-IMPRIME-SIN-CAMBIO
045600     PERFORM 740-IMPRIME-RESULTADO
045700     PERFORM 900-TOTALES-GENERALES.
045800 700-IMPRIME-REPORTE-E. EXIT.
045900******************************************************************
046000*     LISTA LAS METRICAS MEJORADAS CON SU PORCENTAJE (+X.XX%)
046100******************************************************************
046200 710-IMPRIME-MEJORADAS SECTION.
046300     MOVE SPACES TO LINEA-REPORTE
046400     STRING 'METRICAS MEJORADAS:' DELIMITED BY SIZE
046500            INTO LINEA-REPORTE
046600     WRITE LINEA-REPORTE AFTER ADVANCING 1
046700     PERFORM 711-IMPRIME-UNA-MEJORADA
046800             VARYING WKS-I FROM 1 BY 1
046900             UNTIL WKS-I > WKS-TU-CANT.
047000 710-IMPRIME-MEJORADAS-E. EXIT.
047100*
047200 711-IMPRIME-UNA-MEJORADA SECTION.
047300     IF WKS-TU-ESTADO (WKS-I) = 'IMPROVED'
047400        MOVE WKS-TU-CAMBIO-PCT (WKS-I) TO WKS-EDIT-PCT
047500        MOVE SPACES TO LINEA-REPORTE
047600        STRING '   ' DELIMITED BY SIZE
047700               WKS-TU-NOMBRE (WKS-I) DELIMITED BY SIZE
047800               ' ..... +' DELIMITED BY SIZE
047900               WKS-EDIT-PCT DELIMITED BY SIZE
048000               '%' DELIMITED BY SIZE
048100               INTO LINEA-REPORTE
048200        WRITE LINEA-REPORTE AFTER ADVANCING 1
048300     END-IF.
048400 711-IMPRIME-UNA-MEJORADA-E. EXIT.
048500******************************************************************
048600*     LISTA LAS METRICAS DEGRADADAS CON SU PORCENTAJE (-X.XX%)
048700******************************************************************
048800 720-IMPRIME-DEGRADADAS SECTION.
048900     MOVE SPACES TO LINEA-REPORTE
049000     STRING 'METRICAS DEGRADADAS:' DELIMITED BY SIZE
049100            INTO LINEA-REPORTE
049200     WRITE LINEA-REPORTE AFTER ADVANCING 1
049300     PERFORM 721-IMPRIME-UNA-DEGRADADA
049400             VARYING WKS-I FROM 1 BY 1
049500             UNTIL WKS-I > WKS-TU-CANT.
049600 720-IMPRIME-DEGRADADAS-E. EXIT.
049700*
049800 721-IMPRIME-UNA-DEGRADADA SECTION.
049900     IF WKS-TU-ESTADO (WKS-I) = 'DEGRADED'
050000        MOVE WKS-TU-CAMBIO-PCT (WKS-I) TO WKS-EDIT-PCT
050100        MOVE SPACES TO LINEA-REPORTE
050200        STRING '   ' DELIMITED BY SIZE
050300               WKS-TU-NOMBRE (WKS-I) DELIMITED BY SIZE
050400               ' ..... -' DELIMITED BY SIZE
050500               WKS-EDIT-PCT DELIMITED BY SIZE
050600               '%' DELIMITED BY SIZE
050700               INTO LINEA-REPORTE
050800        WRITE LINEA-REPORTE AFTER ADVANCING 1
050900     END-IF.
051000 721-IMPRIME-UNA-DEGRADADA-E. EXIT.
051100******************************************************************
051200*     LISTA LAS METRICAS SIN CAMBIO SIGNIFICATIVO
051300******************************************************************
051400 730-IMPRIME-SIN-CAMBIO SECTION.
051500     MOVE SPACES TO LINEA-REPORTE
051600     STRING 'METRICAS SIN CAMBIO:' DELIMITED BY SIZE
051700            INTO LINEA-REPORTE
051800     WRITE LINEA-REPORTE AFTER ADVANCING 1
051900     PERFORM 731-IMPRIME-UNA-SIN-CAMBIO
052000             VARYING WKS-I FROM 1 BY 1
052100             UNTIL WKS-I > WKS-TU-CANT.
052200 730-IMPRIME-SIN-CAMBIO-E. EXIT.
052300*
052400 731-IMPRIME-UNA-SIN-CAMBIO SECTION.
052500     IF WKS-TU-ESTADO (WKS-I) = 'UNCHANGED'
052600        MOVE SPACES TO LINEA-REPORTE
052700        STRING '   ' DELIMITED BY SIZE
052800               WKS-TU-NOMBRE (WKS-I) DELIMITED BY SIZE
052900               INTO LINEA-REPORTE
053000        WRITE LINEA-REPORTE AFTER ADVANCING 1
053100     END-IF.
053200 731-IMPRIME-UNA-SIN-CAMBIO-E. EXIT.
053300******************************************************************
053400*     IMPRIME LA MEJORA GLOBAL Y LA RECOMENDACION FINAL, CITANDO
053500*     LA PEOR DEGRADACION CUANDO LA RECOMENDACION ES REVIEW
053600******************************************************************
053700 740-IMPRIME-RESULTADO SECTION.
053800     MOVE WKS-GUIONES TO LINEA-REPORTE
053900     WRITE LINEA-REPORTE AFTER ADVANCING 1
054000     MOVE WKS-MEJORA-GLOBAL TO WKS-EDIT-PCT
054100     MOVE SPACES TO LINEA-REPORTE
054200     STRING 'MEJORA GLOBAL (%) .......... ' DELIMITED BY SIZE
054300            WKS-EDIT-PCT                    DELIMITED BY SIZE
054400            INTO LINEA-REPORTE
054500     WRITE LINEA-REPORTE AFTER ADVANCING 1
054600     MOVE SPACES TO LINEA-REPORTE
054700     STRING 'RECOMENDACION ............... ' DELIMITED BY SIZE
054800            WKS-RECOMENDACION                DELIMITED BY SIZE
054900            INTO LINEA-REPORTE
055000     WRITE LINEA-REPORTE AFTER ADVANCING 1
055100     IF WKS-RECOMENDACION = 'REVIEW'
055200        MOVE WKS-MAX-DEGRADACION TO WKS-EDIT-PCT
055300        MOVE SPACES TO LINEA-REPORTE
055400        STRING '   MAYOR DEGRADACION: ' DELIMITED BY SIZE
055500               WKS-NOMBRE-MAX-DEGRADACION DELIMITED BY SIZE
055600               ' (-' DELIMITED BY SIZE
055700               WKS-EDIT-PCT DELIMITED BY SIZE
055800               '%)' DELIMITED BY SIZE
055900               INTO LINEA-REPORTE
056000        WRITE LINEA-REPORTE AFTER ADVANCING 1
056100     END-IF.
056200 740-IMPRIME-RESULTADO-E. EXIT.
056300******************************************************************
056400*     TOTALES GENERALES DE LA CORRIDA
056500******************************************************************
056600 900-TOTALES-GENERALES SECTION.
056700     MOVE WKS-GUIONES TO LINEA-REPORTE
056800     WRITE LINEA-REPORTE AFTER ADVANCING 1
056900     MOVE WKS-TU-CANT TO WKS-EDIT-CONTADOR
057000     MOVE SPACES TO LINEA-REPORTE
057100     STRING 'TOTAL DE METRICAS COMPARADAS  ' DELIMITED BY SIZE
057200            WKS-EDIT-CONTADOR                DELIMITED BY SIZE
057300            INTO LINEA-REPORTE
057400     WRITE LINEA-REPORTE AFTER ADVANCING 1
057500     MOVE WKS-CONT-IMPROVED TO WKS-EDIT-CONTADOR
057600     MOVE SPACES TO LINEA-REPORTE
057700     STRING 'METRICAS MEJORADAS .......... ' DELIMITED BY SIZE
057800            WKS-EDIT-CONTADOR                DELIMITED BY SIZE
057900            INTO LINEA-REPORTE
058000     WRITE LINEA-REPORTE AFTER ADVANCING 1
058100     MOVE WKS-CONT-DEGRADED TO WKS-EDIT-CONTADOR
058200     MOVE SPACES TO LINEA-REPORTE
058300     STRING 'METRICAS DEGRADADAS ......... ' DELIMITED BY SIZE
058400            WKS-EDIT-CONTADOR                DELIMITED BY SIZE
058500            INTO LINEA-REPORTE
058600     WRITE LINEA-REPORTE AFTER ADVANCING 1
058700     MOVE WKS-CONT-UNCHANGED TO WKS-EDIT-CONTADOR
058800     MOVE SPACES TO LINEA-REPORTE
058900     STRING 'METRICAS SIN CAMBIO .......... ' DELIMITED BY SIZE
059000            WKS-EDIT-CONTADOR                 DELIMITED BY SIZE
059100            INTO LINEA-REPORTE
059200     WRITE LINEA-REPORTE AFTER ADVANCING 1.
059300 900-TOTALES-GENERALES-E. EXIT.
059400******************************************************************
059500*     CIERRE DE ARCHIVOS
059600******************************************************************
059700 950-CIERRA-ARCHIVOS SECTION.
059800     CLOSE METRICS
059900           REPORT-OUT.
060000 950-CIERRA-ARCHIVOS-E. EXIT.
