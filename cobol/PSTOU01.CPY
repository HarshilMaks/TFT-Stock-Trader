000100******************************************************************
000200*                 C O P Y B O O K   P S T O U 0 1               *
000300*     LAYOUT DE SALIDA - TICKERS EXTRAIDOS DE PUBLICACIONES     *
000400******************************************************************
000500* FECHA       : 02/02/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000700* APLICACION  : SENTIMIENTO-ACCIONES (STKR)                      *
000800* DESCRIPCION : REGISTRO DE SALIDA DE STKR1010, UN RENGLON POR   *
000900*             : PUBLICACION CON TICKERS YA DEPURADOS, SIRVE DE   *
001000*             : ENTRADA DE SENTIMIENTO PARA STKR3010.            *
001100******************************************************************
001200 01  REG-PSTOU01.
001300     05  PO-POST-ID                 PIC X(12).
001400     05  PO-POST-FORO               PIC X(16).
001500     05  PO-POST-SENTIMIENTO        PIC S9V9(04).
001600     05  PO-TICKER-CANT             PIC 9(02).
001700     05  PO-TICKERS OCCURS 10 TIMES.
001800         10  PO-TICKER-SIMBOLO      PIC X(05).
001900     05  FILLER                     PIC X(04).
