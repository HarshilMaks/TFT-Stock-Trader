000100******************************************************************
000200*                 C O P Y B O O K   S I G I N 0 1               *
000300*   LAYOUT DE ENTRADA - SENALES CANDIDATAS DE COMPRA/VENTA      *
000400******************************************************************
000500* FECHA       : 05/02/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000700* APLICACION  : SENTIMIENTO-ACCIONES (STKR)                      *
000800* DESCRIPCION : REGISTRO DE UNA SENAL DE COMPRA/VENTA CANDIDATA  *
000900*             : USADO POR STKR2010 PARA VALIDAR RIESGO.          *
001000******************************************************************
001100 01  REG-SIGIN01.
001200     05  SI-TICKER                  PIC X(05).
001300     05  SI-TIPO                    PIC X(04).
001400         88  SI-TIPO-COMPRA                  VALUE 'BUY '.
001500         88  SI-TIPO-VENTA                   VALUE 'SELL'.
001600         88  SI-TIPO-RETENER                 VALUE 'HOLD'.
001700     05  SI-CONFIANZA               PIC 9V9(04).
001800     05  SI-PRECIO-ENTRADA          PIC S9(07)V99.
001900     05  SI-PRECIO-OBJETIVO         PIC S9(07)V99.
002000     05  SI-PRECIO-STOP             PIC S9(07)V99.
002100     05  FILLER                     PIC X(08).
