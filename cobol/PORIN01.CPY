000100******************************************************************
000200*                 C O P Y B O O K   P O R I N 0 1               *
000300*        PARAMETRO DE ESTADO DE CARTERA (UN SOLO REGISTRO)      *
000400******************************************************************
000500* FECHA       : 05/02/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000700* APLICACION  : SENTIMIENTO-ACCIONES (STKR)                      *
000800* DESCRIPCION : VALOR DE CARTERA, POSICIONES ABIERTAS Y DRAWDOWN *
000900*             : VIGENTE, USADO POR STKR2010 PARA EVALUAR LIMITES *
001000*             : DE CARTERA (REGLA 7 DE VALIDACION DE RIESGO); SE *
001100*             : ANEXA EL RESULTADO DE LA PRUEBA A/B DE LA VERSION*
001200*             : DE MODELO VIGENTE (VALOR-P Y GANADOS POR         *
001300*             : VARIANTE), CONSULTADO POR STKR2010 AL CIERRE DE  *
001400*             : LA CORRIDA PARA LA FUNCION 2 DE STKR8010.        *
001500* 18/07/2024  MARIA RENEE TOJIN QUIEJU (RTQ)      TICKET 104780  *
001600*             SE ANEXAN PF-VALOR-P, PF-GANADOS-A Y PF-GANADOS-B. *
001700******************************************************************
001800 01  REG-PORIN01.
001900     05  PF-VALOR-CARTERA           PIC S9(09)V99.
002000     05  PF-POSICIONES-ABIERTAS     PIC 9(03).
002100     05  PF-DRAWDOWN-PCT            PIC 9(03)V99.
002200     05  PF-VALOR-P                 PIC 9V9(04).
002300     05  PF-GANADOS-A               PIC 9(05).
002400     05  PF-GANADOS-B               PIC 9(05).
002500     05  FILLER                     PIC X(02).
