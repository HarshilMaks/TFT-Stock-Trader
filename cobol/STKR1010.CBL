000100******************************************************************
000200* FECHA       : 18/03/1989                                       *
000300* PROGRAMADOR : OSWALDO R. TEJADA QUIB (RTQ)                     *
000400* APLICACION  : INVESTIGACION DE MERCADO - SENTIMIENTO           *
000500* PROGRAMA    : STKR1010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE PUBLICACIONES DE FOROS, LOCA-  *
000800*             : LIZA LOS SIMBOLOS BURSATILES (TICKERS) MENCIO-   *
000900*             : NADOS EN EL TITULO Y CUERPO, LOS DEPURA CONTRA   *
001000*             : LA TABLA DE TICKERS CONOCIDOS Y ESCRIBE UN       *
001100*             : RENGLON DE SALIDA POR PUBLICACION UTIL.          *
001200* ARCHIVOS    : POSTS=E, POSTS-OUT=S, REPORT=S                   *
001300* ACCION (ES) : E=EXTRAE, D=DEPURA, R=REPORTE                    *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* BPM/RATIONAL: 100412                                           *
001600* NOMBRE      : EXTRACCION DE TICKERS Y CARGA DE SENTIMIENTO     *
001700******************************************************************
001800*        L O G    D E   M O D I F I C A C I O N E S             *
001900******************************************************************
002000* FECHA       PROGRAMADOR  TICKET      DESCRIPCION               *
002100* ----------  -----------  ----------  ------------------------- *
002200* 18/03/1989  RTQ          100412      VERSION ORIGINAL, SOLO    *
002300*                                      RECONOCIA CASHTAGS CON $. *
002400* 02/09/1990  RTQ          100488      SE AGREGA EL RECONOCI-    *
002500*                                      MIENTO DE PALABRAS SUEL-  *
002600*                                      TAS DE 2 A 5 LETRAS.      *
002700* 14/01/1992  MGL          100705      SE INCORPORA CONTROL DE   *
002800*                                      RUPTURA POR FORO CON      *
002900*                                      TOTALES PARCIALES.        *
003000* 09/11/1993  RTQ          101050      SE AMPLIA LA TABLA DE     *
003100*                                      TICKERS CONOCIDOS.        *
003200* 23/05/1995  MGL          101334      SE AGREGA VALIDACION DE   *
003300*                                      DUPLICADOS POR NUMERO DE  *
003400*                                      PUBLICACION EN LA MISMA   *
003500*                                      CORRIDA.                  *
003600* 11/12/1998  PEDR         101901      REVISION DE SIGLO 2000,   *
003700*                                      SE VERIFICARON CAMPOS DE  *
003800*                                      FECHA; NO HUBO HALLAZGOS  *
003900*                                      DE FECHA DE 2 DIGITOS.    *
004000* 30/01/1999  PEDR         101902      CIERRE DE CERTIFICACION   *
004100*                                      Y2K, SIN CAMBIOS.         *
004200* 17/06/2004  MGL          102588      SE AMPLIA TEXTO A 120     *
004300*                                      POSICIONES POR CAMBIO DE  *
004400*                                      PROVEEDOR DE FOROS.       *
004500* 25/02/2011  PEDR         103340      SE LIMITA A 10 TICKERS    *
004600*                                      POR PUBLICACION Y SE      *
004700*                                      ORDENAN ASCENDENTEMENTE.  *
004800* 08/07/2019  PEDR         104021      SE AGREGA EL CONTADOR DE  *
004900*                                      PUBLICACIONES OMITIDAS    *
005000*                                      POR TICKER AUSENTE EN LA  *
005100*                                      TABLA CONOCIDA.           *
005200* 02/02/2024  PEDR         104610      SE AGREGA EL REPORTE DE   *
005300*                                      RESUMEN DE INGESTA CON    *
005400*                                      TOTALES GENERALES.        *
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.    STKR1010.
005800 AUTHOR.        OSWALDO R. TEJADA QUIB.
005900 INSTALLATION.  BANCO INDUSTRIAL, S.A. - INVESTIGACION DE MERCADO.
006000 DATE-WRITTEN.  18/03/1989.
006100 DATE-COMPILED.
006200 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVESTIGACION.
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS DIGITOS   IS '0' THRU '9'
006900     CLASS LETRAS-AZ IS 'A' THRU 'Z'.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT POSTS      ASSIGN TO POSTS
007300                        FILE STATUS IS FS-POSTS.
007400     SELECT POSTS-OUT  ASSIGN TO POSTSOUT
007500                        FILE STATUS IS FS-POSTSOUT.
007600     SELECT REPORT-OUT ASSIGN TO REPORTE
007700                        FILE STATUS IS FS-REPORTE.
007800******************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100*                   BUFFER DE ENTRADA - PUBLICACIONES
008200 FD  POSTS
008300     RECORDING MODE F.
008400     COPY PSTIN01.
008500*                   BUFFER DE SALIDA - TICKERS EXTRAIDOS
008600 FD  POSTS-OUT
008700     RECORDING MODE F.
008800     COPY PSTOU01.
008900*                   BUFFER DE SALIDA - REPORTE IMPRESO
009000 FD  REPORT-OUT
009100     RECORDING MODE F.
009200 01  LINEA-REPORTE                 PIC X(132).
009300******************************************************************
009400 WORKING-STORAGE SECTION.
009500*               TABLA DE TICKERS CONOCIDOS (BUSQUEDA BINARIA)
009600     COPY STKTICK.
009700*                     VARIABLES DE FILE STATUS
009800 01  WKS-ESTATUS-ARCHIVOS.
009900     05  FS-POSTS                  PIC 9(02) VALUE ZEROS.
010000     05  FS-POSTSOUT                PIC 9(02) VALUE ZEROS.
010100     05  FS-REPORTE                 PIC 9(02) VALUE ZEROS.
010200     05  FILLER                     PIC X(02).
010300*                     SWITCHES DE CONTROL
010400 01  WKS-FLAGS.
010500     05  WKS-FIN-POSTS              PIC X(01) VALUE 'N'.
010600         88  FIN-POSTS                        VALUE 'Y'.
010700     05  WKS-PRIMER-FORO            PIC X(01) VALUE 'S'.
010800         88  ES-PRIMER-FORO                   VALUE 'S'.
010900     05  WKS-EN-CASHTAG             PIC X(01) VALUE 'N'.
011000         88  EN-CASHTAG                       VALUE 'Y'.
011100     05  WKS-PALABRA-DESBORDADA     PIC X(01) VALUE 'N'.
011200         88  PALABRA-DESBORDADA               VALUE 'Y'.
011300     05  WKS-TICKER-DUPLICADO       PIC X(01) VALUE 'N'.
011400         88  TICKER-DUPLICADO                 VALUE 'Y'.
011500     05  WKS-POST-DUPLICADO         PIC X(01) VALUE 'N'.
011600         88  POST-DUPLICADO                   VALUE 'Y'.
011700     05  FILLER                     PIC X(02).
011800*                    FORO EN CONTROL DE RUPTURA
011900 01  WKS-FORO-ACTUAL                PIC X(16) VALUE SPACES.
012000*                    CONTADORES POR FORO (REINICIAN EN RUPTURA)
012100 01  WKS-CONTADORES-FORO.
012200     05  WKS-F-RECIBIDOS            PIC 9(07) COMP VALUE ZERO.
012300     05  WKS-F-GUARDADOS            PIC 9(07) COMP VALUE ZERO.
012400     05  WKS-F-OMITIDOS             PIC 9(07) COMP VALUE ZERO.
012500     05  WKS-F-FALLIDOS             PIC 9(07) COMP VALUE ZERO.
012600     05  FILLER                     PIC X(02).
012700*                    CONTADORES GENERALES DE LA CORRIDA
012800 01  WKS-CONTADORES-TOTALES.
012900     05  WKS-T-RECIBIDOS            PIC 9(07) COMP VALUE ZERO.
013000     05  WKS-T-GUARDADOS            PIC 9(07) COMP VALUE ZERO.
013100     05  WKS-T-OMITIDOS             PIC 9(07) COMP VALUE ZERO.
013200     05  WKS-T-FALLIDOS             PIC 9(07) COMP VALUE ZERO.
013300     05  FILLER                     PIC X(02).
013400*                    TABLA DE IDENTIFICADORES VISTOS EN LA CORRIDA
013500 01  WKS-POSTS-VISTOS.
013600     05  WKS-POSTS-VISTOS-CANT      PIC 9(04) COMP VALUE ZERO.
013700     05  FILLER                     PIC X(02).
013800     05  WKS-POSTS-VISTOS-TBL OCCURS 500 TIMES
013900                               PIC X(12).
014000*                    TEXTO DE TRABAJO Y SU REDEFINICION CARACTER
014100 01  WKS-TEXTO-TRABAJO              PIC X(120).
014200 01  WKS-TEXTO-TRABAJO-R REDEFINES WKS-TEXTO-TRABAJO.
014300     05  WKS-TEXTO-CHAR OCCURS 120 TIMES
014400                               PIC X(01).
014500*                    ACUMULADOR DE PALABRA CANDIDATA
014600 01  WKS-PALABRA                    PIC X(10) VALUE SPACES.
014700 01  WKS-PALABRA-R REDEFINES WKS-PALABRA.
014800     05  WKS-PALABRA-CHAR OCCURS 10 TIMES
014900                               PIC X(01).
015000 01  WKS-PALABRA-LEN                PIC 9(02) COMP VALUE ZERO.
015100*                    TICKERS HALLADOS EN LA PUBLICACION ACTUAL
015200 01  WKS-TICKERS-POST.
015300     05  WKS-TICKERS-POST-CANT      PIC 9(02) COMP VALUE ZERO.
015400     05  FILLER                     PIC X(02).
015500     05  WKS-TICKERS-POST-TBL OCCURS 10 TIMES
015600                               PIC X(05).
015700*                    INDICES Y SUBINDICES DE TRABAJO
015800 01  WKS-INDICES.
015900     05  WKS-I                      PIC 9(03) COMP VALUE ZERO.
016000     05  WKS-J                      PIC 9(03) COMP VALUE ZERO.
016100     05  WKS-K                      PIC 9(03) COMP VALUE ZERO.
016200     05  FILLER                     PIC X(02).
016300*                    FECHA DE CORRIDA Y SU REDEFINICION
016400 01  WKS-FECHA-CORRIDA              PIC 9(08) VALUE ZEROS.
016500 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
016600     05  WKS-ANIO-CORRIDA           PIC 9(04).
016700     05  WKS-MES-CORRIDA            PIC 9(02).
016800     05  WKS-DIA-CORRIDA            PIC 9(02).
016900*                    EDITADOS PARA EL REPORTE
017000 01  WKS-EDITADOS.
017100     05  WKS-EDIT-7                 PIC ZZZ,ZZ9.
017200     05  FILLER                     PIC X(02).
017300 01  WKS-GUIONES                    PIC X(80) VALUE ALL '-'.
017400******************************************************************
017500 PROCEDURE DIVISION.
017600******************************************************************
017700*               S E C C I O N    P R I N C I P A L
017800******************************************************************
017900 000-MAIN SECTION.
018000     PERFORM 100-APERTURA-ARCHIVOS
018100     PERFORM 200-PROCESA-PUBLICACIONES
018200             UNTIL FIN-POSTS
018300     PERFORM 300-RUPTURA-FORO
018400     PERFORM 900-TOTALES-GENERALES
018500     PERFORM 950-CIERRA-ARCHIVOS
018600     STOP RUN.
018700 000-MAIN-E. EXIT.
018800******************************************************************
018900*               APERTURA DE ARCHIVOS Y ENCABEZADO
019000******************************************************************
019100 100-APERTURA-ARCHIVOS SECTION.
019200     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
019300     OPEN INPUT  POSTS
019400          OUTPUT POSTS-OUT
019500          OUTPUT REPORT-OUT
019600     IF FS-POSTS NOT = 0 OR FS-POSTSOUT NOT = 0
019700                        OR FS-REPORTE NOT = 0
019800        DISPLAY '================================================'
019900                UPON CONSOLE
020000        DISPLAY '  STKR1010 - ERROR AL ABRIR ARCHIVOS DE INGESTA '
020100                UPON CONSOLE
020200        DISPLAY '  FS-POSTS    : (' FS-POSTS    ')' UPON CONSOLE
020300        DISPLAY '  FS-POSTSOUT : (' FS-POSTSOUT ')' UPON CONSOLE
020400        DISPLAY '  FS-REPORTE  : (' FS-REPORTE  ')' UPON CONSOLE
020500        DISPLAY '================================================'
020600                UPON CONSOLE
020700        MOVE 91 TO RETURN-CODE
020800        STOP RUN
020900     END-IF
021000     MOVE SPACES        TO LINEA-REPORTE
021100     STRING 'REPORTE DE INGESTA DE PUBLICACIONES - STKR1010'
021200            DELIMITED BY SIZE INTO LINEA-REPORTE
021300     WRITE LINEA-REPORTE
021400     MOVE WKS-GUIONES   TO LINEA-REPORTE
021500     WRITE LINEA-REPORTE
021600     PERFORM 110-LEE-POSTS.
021700 100-APERTURA-ARCHIVOS-E. EXIT.
021800******************************************************************
021900 110-LEE-POSTS SECTION.
022000     READ POSTS
022100          AT END SET FIN-POSTS TO TRUE
022200     END-READ.
022300 110-LEE-POSTS-E. EXIT.
022400******************************************************************
022500*          PROCESO DE UNA PUBLICACION: RUPTURA, EXTRACCION
022600*          DE TICKERS, DEPURACION DE DUPLICADOS Y ESCRITURA
022700******************************************************************
022800 200-PROCESA-PUBLICACIONES SECTION.
022900     IF ES-PRIMER-FORO
023000        MOVE PI-POST-FORO TO WKS-FORO-ACTUAL
023100        MOVE 'N'          TO WKS-PRIMER-FORO
023200     END-IF
023300     IF PI-POST-FORO NOT = WKS-FORO-ACTUAL
023400        PERFORM 300-RUPTURA-FORO
023500        MOVE PI-POST-FORO TO WKS-FORO-ACTUAL
023600     END-IF
023700     ADD 1 TO WKS-F-RECIBIDOS WKS-T-RECIBIDOS
023800     MOVE PI-POST-TEXTO TO WKS-TEXTO-TRABAJO
023900     INSPECT WKS-TEXTO-TRABAJO CONVERTING
024000             'abcdefghijklmnopqrstuvwxyz'
024100          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024200     PERFORM 400-EXTRAE-TICKERS
024300     PERFORM 500-VALIDA-Y-ESCRIBE
024400     PERFORM 110-LEE-POSTS.
024500 200-PROCESA-PUBLICACIONES-E. EXIT.
024600******************************************************************
024700*          RUPTURA DE CONTROL POR FORO - IMPRIME PARCIAL
024800******************************************************************
024900 300-RUPTURA-FORO SECTION.
025000     IF ES-PRIMER-FORO
025100        GO TO 300-RUPTURA-FORO-E
025200     END-IF
025300     MOVE SPACES TO LINEA-REPORTE
025400     STRING 'FORO: ' DELIMITED BY SIZE
025500            WKS-FORO-ACTUAL DELIMITED BY SIZE
025600            INTO LINEA-REPORTE
025700     WRITE LINEA-REPORTE
025800     MOVE WKS-F-RECIBIDOS TO WKS-EDIT-7
025900     MOVE SPACES TO LINEA-REPORTE
026000     STRING '  RECIBIDOS: ' DELIMITED BY SIZE
026100            WKS-EDIT-7 DELIMITED BY SIZE
026200            INTO LINEA-REPORTE
026300     WRITE LINEA-REPORTE
026400     MOVE WKS-F-GUARDADOS TO WKS-EDIT-7
026500     MOVE SPACES TO LINEA-REPORTE
026600     STRING '  GUARDADOS: ' DELIMITED BY SIZE
026700            WKS-EDIT-7 DELIMITED BY SIZE
026800            INTO LINEA-REPORTE
026900     WRITE LINEA-REPORTE
027000     MOVE WKS-F-OMITIDOS TO WKS-EDIT-7
027100     MOVE SPACES TO LINEA-REPORTE
027200     STRING '  OMITIDOS : ' DELIMITED BY SIZE
027300            WKS-EDIT-7 DELIMITED BY SIZE
027400            INTO LINEA-REPORTE
027500     WRITE LINEA-REPORTE
027600     MOVE WKS-F-FALLIDOS TO WKS-EDIT-7
027700     MOVE SPACES TO LINEA-REPORTE
027800     STRING '  FALLIDOS : ' DELIMITED BY SIZE
027900            WKS-EDIT-7 DELIMITED BY SIZE
028000            INTO LINEA-REPORTE
028100     WRITE LINEA-REPORTE
028200     MOVE ZERO TO WKS-F-RECIBIDOS WKS-F-GUARDADOS
028300                  WKS-F-OMITIDOS  WKS-F-FALLIDOS.
028400 300-RUPTURA-FORO-E. EXIT.
028500******************************************************************
028600*     BARRIDO CARACTER POR CARACTER DEL TEXTO YA MAYUSCULIZADO
028700******************************************************************
028800 400-EXTRAE-TICKERS SECTION.
028900     MOVE ZERO   TO WKS-TICKERS-POST-CANT
029000     PERFORM 401-LIMPIA-TABLA-TICKERS
029100             VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 10
029200     MOVE ZERO   TO WKS-PALABRA-LEN
029300     MOVE SPACES TO WKS-PALABRA
029400     MOVE 'N'    TO WKS-EN-CASHTAG WKS-PALABRA-DESBORDADA
029500     PERFORM 405-BARRE-CARACTER
029600             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 120
029700     IF WKS-PALABRA-LEN > 0
029800        PERFORM 410-EVALUA-PALABRA
029900     END-IF.
030000 400-EXTRAE-TICKERS-E. EXIT.
030100******************************************************************
030200*     LIMPIA UN ELEMENTO DE LA TABLA DE TICKERS DE LA PUBLICACION
030300******************************************************************
030400 401-LIMPIA-TABLA-TICKERS SECTION.
030500     MOVE SPACES TO WKS-TICKERS-POST-TBL (WKS-J).
030600 401-LIMPIA-TABLA-TICKERS-E. EXIT.
030700******************************************************************
030800*     EVALUA UN CARACTER DEL TEXTO Y ACUMULA/CIERRA LA PALABRA
030900******************************************************************
031000 405-BARRE-CARACTER SECTION.
031100     EVALUATE TRUE
031200        WHEN WKS-TEXTO-CHAR (WKS-I) = '$'
031300             AND WKS-PALABRA-LEN = 0
031400             MOVE 'Y' TO WKS-EN-CASHTAG
031500        WHEN WKS-TEXTO-CHAR (WKS-I) IS LETRAS-AZ
031600             IF WKS-PALABRA-LEN < 10
031700                ADD 1 TO WKS-PALABRA-LEN
031800                MOVE WKS-TEXTO-CHAR (WKS-I)
031900                     TO WKS-PALABRA-CHAR (WKS-PALABRA-LEN)
032000             ELSE
032100                MOVE 'Y' TO WKS-PALABRA-DESBORDADA
032200             END-IF
032300        WHEN OTHER
032400             IF WKS-PALABRA-LEN > 0
032500                PERFORM 410-EVALUA-PALABRA
032600             END-IF
032700             MOVE ZERO   TO WKS-PALABRA-LEN
032800             MOVE SPACES TO WKS-PALABRA
032900             MOVE 'N'    TO WKS-EN-CASHTAG
033000                            WKS-PALABRA-DESBORDADA
033100     END-EVALUATE.
033200 405-BARRE-CARACTER-E. EXIT.
033300******************************************************************
033400*     VERIFICA UNA PALABRA CANDIDATA CONTRA LA TABLA CONOCIDA
033500******************************************************************
033600 410-EVALUA-PALABRA SECTION.
033700     IF PALABRA-DESBORDADA
033800        GO TO 410-EVALUA-PALABRA-E
033900     END-IF
034000     IF EN-CASHTAG
034100        IF WKS-PALABRA-LEN < 1 OR WKS-PALABRA-LEN > 5
034200           GO TO 410-EVALUA-PALABRA-E
034300        END-IF
034400     ELSE
034500        IF WKS-PALABRA-LEN < 2 OR WKS-PALABRA-LEN > 5
034600           GO TO 410-EVALUA-PALABRA-E
034700        END-IF
034800     END-IF
034900     SEARCH ALL TK-ENTRADA
035000        AT END
035100           CONTINUE
035200        WHEN TK-SIMBOLO (TK-IDX) = WKS-PALABRA
035300           PERFORM 420-AGREGA-TICKER-HALLADO
035400     END-SEARCH.
035500 410-EVALUA-PALABRA-E. EXIT.
035600******************************************************************
035700*     INSERTA EL TICKER (SIN DUPLICAR) EN ORDEN ASCENDENTE
035800******************************************************************
035900 420-AGREGA-TICKER-HALLADO SECTION.
036000     IF WKS-TICKERS-POST-CANT = 10
036100        GO TO 420-AGREGA-TICKER-HALLADO-E
036200     END-IF
036300     MOVE 'N' TO WKS-TICKER-DUPLICADO
036400     PERFORM 425-BUSCA-DUPLICADO
036500             VARYING WKS-J FROM 1 BY 1
036600             UNTIL WKS-J > WKS-TICKERS-POST-CANT
036700                OR TICKER-DUPLICADO
036800     IF TICKER-DUPLICADO
036900        GO TO 420-AGREGA-TICKER-HALLADO-E
037000     END-IF
037100     ADD 1 TO WKS-TICKERS-POST-CANT
037200     MOVE WKS-PALABRA
037300          TO WKS-TICKERS-POST-TBL (WKS-TICKERS-POST-CANT)
037400     PERFORM 430-ORDENA-TICKERS-HALLADOS.
037500 420-AGREGA-TICKER-HALLADO-E. EXIT.
037600******************************************************************
037700*     VERIFICA SI EL TICKER YA EXISTE EN LA TABLA DE LA
037800*     PUBLICACION
037900******************************************************************
038000 425-BUSCA-DUPLICADO SECTION.
038100     IF WKS-TICKERS-POST-TBL (WKS-J) = WKS-PALABRA
038200        MOVE 'Y' TO WKS-TICKER-DUPLICADO
038300     END-IF.
038400 425-BUSCA-DUPLICADO-E. EXIT.
038500******************************************************************
038600*     ORDENAMIENTO POR INSERCION (TABLA DE COMO MAXIMO 10)
038700******************************************************************
038800 430-ORDENA-TICKERS-HALLADOS SECTION.
038900     IF WKS-TICKERS-POST-CANT < 2
039000        GO TO 430-ORDENA-TICKERS-HALLADOS-E
039100     END-IF
039200     PERFORM 435-PASADA-ORDENAMIENTO
039300             VARYING WKS-J FROM 1 BY 1
039400             UNTIL WKS-J >= WKS-TICKERS-POST-CANT.
039500 430-ORDENA-TICKERS-HALLADOS-E. EXIT.
039600******************************************************************
039700*     UNA PASADA DEL ORDENAMIENTO POR BURBUJA
039800******************************************************************
039900 435-PASADA-ORDENAMIENTO SECTION.
040000     PERFORM 436-COMPARA-E-INTERCAMBIA
040100             VARYING WKS-K FROM 1 BY 1
040200             UNTIL WKS-K > (WKS-TICKERS-POST-CANT - WKS-J).
040300 435-PASADA-ORDENAMIENTO-E. EXIT.
040400******************************************************************
040500*     COMPARA DOS ELEMENTOS ADYACENTES Y LOS INTERCAMBIA SI ES
040600*     NECESARIO PARA MANTENER EL ORDEN ASCENDENTE
040700******************************************************************
040800 436-COMPARA-E-INTERCAMBIA SECTION.
040900     IF WKS-TICKERS-POST-TBL (WKS-K) >
041000        WKS-TICKERS-POST-TBL (WKS-K + 1)
041100        MOVE WKS-TICKERS-POST-TBL (WKS-K) TO WKS-PALABRA
041200        MOVE WKS-TICKERS-POST-TBL (WKS-K + 1)
041300             TO WKS-TICKERS-POST-TBL (WKS-K)
041400        MOVE WKS-PALABRA
041500             TO WKS-TICKERS-POST-TBL (WKS-K + 1)
041600     END-IF.
041700 436-COMPARA-E-INTERCAMBIA-E. EXIT.
041800******************************************************************
041900*     DESCARTA SIN TICKERS, DESCARTA DUPLICADOS, ESCRIBE SALIDA
042000******************************************************************
042100 500-VALIDA-Y-ESCRIBE SECTION.
042200     IF WKS-TICKERS-POST-CANT = 0
042300        ADD 1 TO WKS-F-FALLIDOS WKS-T-FALLIDOS
042400        GO TO 500-VALIDA-Y-ESCRIBE-E
042500     END-IF
042600     MOVE 'N' TO WKS-POST-DUPLICADO
042700     PERFORM 505-BUSCA-POST-VISTO
042800             VARYING WKS-J FROM 1 BY 1
042900             UNTIL WKS-J > WKS-POSTS-VISTOS-CANT
043000                OR POST-DUPLICADO
043100     IF POST-DUPLICADO
043200        ADD 1 TO WKS-F-OMITIDOS WKS-T-OMITIDOS
043300        GO TO 500-VALIDA-Y-ESCRIBE-E
043400     END-IF
043500     IF WKS-POSTS-VISTOS-CANT < 500
043600        ADD 1 TO WKS-POSTS-VISTOS-CANT
043700        MOVE PI-POST-ID
043800             TO WKS-POSTS-VISTOS-TBL (WKS-POSTS-VISTOS-CANT)
043900     END-IF
044000     MOVE PI-POST-ID          TO PO-POST-ID
044100     MOVE PI-POST-FORO        TO PO-POST-FORO
044200     MOVE PI-POST-SENTIMIENTO TO PO-POST-SENTIMIENTO
044300     MOVE WKS-TICKERS-POST-CANT TO PO-TICKER-CANT
044400     PERFORM 510-LLENA-TICKERS-SALIDA
044500             VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 10
044600     WRITE REG-PSTOU01
044700     ADD 1 TO WKS-F-GUARDADOS WKS-T-GUARDADOS.
044800 500-VALIDA-Y-ESCRIBE-E. EXIT.
044900******************************************************************
045000*     VERIFICA SI EL IDENTIFICADOR DE PUBLICACION YA FUE PROCESADO
045100******************************************************************
045200 505-BUSCA-POST-VISTO SECTION.
045300     IF WKS-POSTS-VISTOS-TBL (WKS-J) = PI-POST-ID
045400        MOVE 'Y' TO WKS-POST-DUPLICADO
045500     END-IF.
045600 505-BUSCA-POST-VISTO-E. EXIT.
045700******************************************************************
045800*     LLENA UN ELEMENTO DE LA TABLA DE TICKERS DE SALIDA
045900******************************************************************
046000 510-LLENA-TICKERS-SALIDA SECTION.
046100     IF WKS-J <= WKS-TICKERS-POST-CANT
046200        MOVE WKS-TICKERS-POST-TBL (WKS-J)
046300             TO PO-TICKER-SIMBOLO (WKS-J)
046400     ELSE
046500        MOVE SPACES TO PO-TICKER-SIMBOLO (WKS-J)
046600     END-IF.
046700 510-LLENA-TICKERS-SALIDA-E. EXIT.
046800******************************************************************
046900*               TOTALES GENERALES DE LA CORRIDA
047000******************************************************************
047100 900-TOTALES-GENERALES SECTION.
047200     MOVE SPACES TO LINEA-REPORTE
047300     MOVE WKS-GUIONES TO LINEA-REPORTE
047400     WRITE LINEA-REPORTE
047500     MOVE SPACES TO LINEA-REPORTE
047600     STRING 'TOTALES GENERALES DE LA CORRIDA'
047700            DELIMITED BY SIZE INTO LINEA-REPORTE
047800     WRITE LINEA-REPORTE
047900     MOVE WKS-T-RECIBIDOS TO WKS-EDIT-7
048000     MOVE SPACES TO LINEA-REPORTE
048100     STRING '  RECIBIDOS: ' DELIMITED BY SIZE
048200            WKS-EDIT-7 DELIMITED BY SIZE INTO LINEA-REPORTE
048300     WRITE LINEA-REPORTE
048400     MOVE WKS-T-GUARDADOS TO WKS-EDIT-7
048500     MOVE SPACES TO LINEA-REPORTE
048600     STRING '  GUARDADOS: ' DELIMITED BY SIZE
048700            WKS-EDIT-7 DELIMITED BY SIZE INTO LINEA-REPORTE
048800     WRITE LINEA-REPORTE
048900     MOVE WKS-T-OMITIDOS TO WKS-EDIT-7
049000     MOVE SPACES TO LINEA-REPORTE
049100     STRING '  OMITIDOS : ' DELIMITED BY SIZE
049200            WKS-EDIT-7 DELIMITED BY SIZE INTO LINEA-REPORTE
049300     WRITE LINEA-REPORTE
049400     MOVE WKS-T-FALLIDOS TO WKS-EDIT-7
049500     MOVE SPACES TO LINEA-REPORTE
049600     STRING '  FALLIDOS : ' DELIMITED BY SIZE
049700            WKS-EDIT-7 DELIMITED BY SIZE INTO LINEA-REPORTE
049800     WRITE LINEA-REPORTE.
049900 900-TOTALES-GENERALES-E. EXIT.
050000******************************************************************
050100 950-CIERRA-ARCHIVOS SECTION.
050200     CLOSE POSTS POSTS-OUT REPORT-OUT.
050300 950-CIERRA-ARCHIVOS-E. EXIT.
